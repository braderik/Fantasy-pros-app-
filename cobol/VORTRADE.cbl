000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    VORTRADE.
000300 AUTHOR.        R. L. JESSUP.
000400 INSTALLATION.  COBOL DEV CENTER.
000500 DATE-WRITTEN.  03/02/1987.
000600 DATE-COMPILED.
000700 SECURITY.      NON-CONFIDENTIAL.
000800***************************************************************
000900*  THIS PROGRAM PICKS UP WHERE PLYRMAP LEFT OFF.  IT BUILDS
001000*  REPLACEMENT-LEVEL BASELINES FOR EACH OF THE SIX STARTING
001100*  POSITIONS, COMPUTES A VALUE-OVER-REPLACEMENT (VOR) SCORE FOR
001200*  EVERY ROSTERED, MAPPED PLAYER, SEARCHES FOR TRADES BETWEEN
001300*  MY TEAM AND EVERY OTHER TEAM IN THE LEAGUE THAT IMPROVE BOTH
001400*  SIDES' OPTIMAL LINEUP, AND PRINTS THE FIVE-SECTION WEEKLY
001500*  ANALYSIS REPORT.
001600*
001700*  MODIFICATION LOG:
001800*  03/02/1987  RLJ  HD-0104  ORIGINAL PROGRAM - BASELINES AND A
001900*                            STRAIGHT PER-PLAYER VOR LISTING,
002000*                            NO TRADE SEARCH YET
002100*  07/30/1988  RLJ  HD-0254  TE PREMIUM SWITCH HONORED IN THE
002200*                            PER-PLAYER VOR COMPUTATION
002300*  01/08/1999  RLJ  Y2K-014  CENTURY REVIEW OF ALL DATE FIELDS -
002400*                            NO DATE-BEARING FIELDS IN THIS RUN,
002500*                            NO SOURCE CHANGE REQUIRED
002600*  06/02/2002  DKM  HD-0276  INJURY PENALTY TABLE ADDED TO THE
002700*                            PER-PLAYER VOR PARAGRAPH
002800*  03/05/2004  RLJ  HD-0301  FIRST CUT OF THE TRADE FINDER -
002900*                            1-FOR-1 ONLY, MY TEAM AGAINST EVERY
003000*                            OTHER TEAM, SCORED BY LINEUP VOR
003100*                            DELTA ON BOTH SIDES
003200*  07/30/2008  DKM  HD-0254  2-FOR-1 / 1-FOR-2 / 2-FOR-2 TRADE
003300*                            SHAPES ADDED, GATED BY THE NEW
003400*                            LC-TWO-FOR-ONE AND LC-MAX-PER-SIDE
003500*                            SWITCHES ON THE CONFIG RECORD
003600*  04/22/2011  RLJ  HD-0341  POSITION-SCARCITY FLAG ADDED TO THE
003700*                            BASELINE TABLE FOR THE TRADE NOTES
003800*  02/09/2019  RLJ  HD-0388  TOP-50 TRADE LIST NOW KEPT SORTED
003900*                            BY COMBINED SCORE ON THE FLY RATHER
004000*                            THAN SORTED AT THE END OF THE RUN
004100*  03/17/2023  KMT  HD-0420  REPORT REWRITTEN TO FIVE SECTIONS -
004200*                            CONFIG, TOP-20 ROSTER, TOP-50 VOR,
004300*                            TRADE RECOMMENDATIONS (CONTROL
004400*                            BREAK PER COUNTERPARTY TEAM), AND
004500*                            RUN CONTROL TOTALS
004600*  08/10/2026 KMT  HD-0447  BASELINE SCAN WAS MATCHING ON THE
004700*                            FEED'S GLOBAL ECR-RANK INSTEAD OF
004800*                            THE RUNNING COUNT OF PLAYERS SEEN
004900*                            AT THE POSITION - REPLACEMENT RANK
005000*                            ALMOST NEVER HIT, BASELINE FELL
005100*                            THROUGH TO THE LAST-RANKED PLAYER
005200*                            FOR EVERY POSITION.  ALSO DROPPED
005300*                            THE CONFIG SLOT LOOKUP FOR K/DST
005400*                            (NO LONGER ON LGCONF) IN FAVOR OF A
005500*                            HARDCODED ZERO BASE-STARTERS
005510*  08/10/2026 KMT  HD-0448  SUPERFLEX IS NOT A LINEUP SLOT - IT
005520*                            WAS WRONGLY FOLDED INTO QB BASE-
005530*                            STARTERS AND GIVEN ITS OWN UNFILTERED
005540*                            TAKE-ONE PASS IN 600-LINEUP-VOR, SO
005550*                            BOTH ARE OUT.  TRADE NOTES REWRITTEN
005560*                            TO THE COMMISSIONER'S FOUR-RULE
005570*                            PRIORITY (POSITION SWAP, BALANCE,
005580*                            BYE CONFLICT, MUTUAL BENEFIT) IN
005590*                            PLACE OF THE OLD SCARCITY/TE/INJURY
005595*                            NOTE SET.  SCARCITY IS NOW A NUMERIC
005596*                            BONUS OFF THE ROSTER, NOT A Y/N
005597*                            SWITCH OFF THE PROJECTION POOL.
005598*                            ADDED THE ROSTER-LIMIT CHECK THE
005599*                            COMMISSIONER ASKED FOR LAST SPRING -
005600*                            NO TRADE OFFER IS WRITTEN FOR A TEAM
005601*                            THAT ISN'T LEGAL AT QB/RB/WR/TE TO
005602*                            START WITH.  REPORT SECTIONS 2 AND 3
005603*                            NOW CARRY NFL TEAM, ECR, BYE, INJURY
005604*                            AND BASELINE - PULLED FROM ROSTER-
005605*                            TABLE, WHICH NOW CARRIES THEM TOO
005607*  08/10/2026 KMT  HD-0449  MAINLINE WAS CALLING 300-COMPUTE-
005608*                            BASELINES AFTER 000-HOUSEKEEPING
005609*                            HAD ALREADY BUILT EVERY ROSTER -
005610*                            EVERY RT-VOR CAME OUT OF
005611*                            400-COMPUTE-PLAYER-VOR AGAINST A
005612*                            ZERO BASELINE.  MOVED THE BASELINE
005613*                            PASS INSIDE HOUSEKEEPING, AHEAD OF
005614*                            100-BUILD-ROSTERS; SCARCITY BONUS
005615*                            SPLIT OFF INTO ITS OWN PASS AFTER
005616*                            ROSTERS ARE BUILT SINCE IT COUNTS
005617*                            POST-VOR ROSTER ROWS.  AN UNMAPPED
005618*                            LEAGUE PLAYER NOW STILL GETS A
005619*                            ROSTER-TABLE ROW (VOR/POINTS FORCED
005620*                            TO ZERO) INSTEAD OF VANISHING, SO
005621*                            507-TALLY-ROSTER-POS COUNTS THE
005622*                            TEAM'S TRUE HEADCOUNT.  ADDED REAL
005623*                            CONFIG FIELD EDITING IN 065-VALIDATE-
005624*                            CONFIG-REC (SCORING-FORMAT VARIANT
005625*                            NORMALIZATION, PASS-TD-PTS AND SLOT
005626*                            COUNT RANGE CHECKS) - THE LGCONF
005627*                            88-LEVELS WERE DECLARED BUT NEVER
005628*                            ACTUALLY TESTED BEFORE NOW.  FIXED
005629*                            THE MAP-FILE FD, STILL DECLARING THE
005630*                            OLD 81-BYTE RECORD LENGTH AFTER
005631*                            HD-0447 PADDED FP-MAP-RECORD TO 89
005632***************************************************************
005700
005800 ENVIRONMENT DIVISION.
005900 CONFIGURATION SECTION.
006000 SOURCE-COMPUTER.   IBM-390.
006100 OBJECT-COMPUTER.   IBM-390.
006200 SPECIAL-NAMES.
006300     C01 IS TOP-OF-FORM.
006400
006500 INPUT-OUTPUT SECTION.
006600 FILE-CONTROL.
006700     SELECT PROJ-FILE
006800     ASSIGN TO FPPROJIN
006900       FILE STATUS IS PCODE.
007000
007100     SELECT LGPLYR-FILE
007200     ASSIGN TO LGPLYRIN
007300       FILE STATUS IS LCODE.
007400
007500     SELECT CONF-FILE
007600     ASSIGN TO LGCONFIN
007700       FILE STATUS IS CCODE.
007800
007900     SELECT MAP-FILE
008000     ASSIGN TO FPMAPIN
008100       FILE STATUS IS MCODE.
008200
008300     SELECT TRADE-FILE
008400     ASSIGN TO TRDEOUT
008500       FILE STATUS IS TCODE.
008600
008700     SELECT RPT-FILE
008800     ASSIGN TO VORRPT
008900       FILE STATUS IS RCODE.
009000
009100 DATA DIVISION.
009200 FILE SECTION.
009300 FD  PROJ-FILE
009400     RECORDING MODE IS F
009500     LABEL RECORDS ARE STANDARD
009600     RECORD CONTAINS 80 CHARACTERS
009700     BLOCK CONTAINS 0 RECORDS
009800     DATA RECORD IS FP-PROJ-RECORD.
009900     COPY FPPROJ.
010000
010100 FD  LGPLYR-FILE
010200     RECORDING MODE IS F
010300     LABEL RECORDS ARE STANDARD
010400     RECORD CONTAINS 80 CHARACTERS
010500     BLOCK CONTAINS 0 RECORDS
010600     DATA RECORD IS LG-PLAYER-RECORD.
010700     COPY LGPLYR.
010800
010900 FD  CONF-FILE
011000     RECORDING MODE IS F
011100     LABEL RECORDS ARE STANDARD
011200     RECORD CONTAINS 80 CHARACTERS
011300     BLOCK CONTAINS 0 RECORDS
011400     DATA RECORD IS LG-CONFIG-RECORD.
011500     COPY LGCONF.
011600
011700 FD  MAP-FILE
011800     RECORDING MODE IS F
011900     LABEL RECORDS ARE STANDARD
012000     RECORD CONTAINS 89 CHARACTERS
012100     BLOCK CONTAINS 0 RECORDS
012200     DATA RECORD IS FP-MAP-RECORD.
012300     COPY FPMAP.
012400
012500*** TRADE IDEA RECORD - NOT A SHARED COPYBOOK, THIS LAYOUT IS
012600*** PRIVATE TO THE TRADE FINDER AND NEVER READ BY ANOTHER JOB
012700 FD  TRADE-FILE
012800     RECORDING MODE IS F
012900     LABEL RECORDS ARE STANDARD
013000     RECORD CONTAINS 200 CHARACTERS
013100     BLOCK CONTAINS 0 RECORDS
013200     DATA RECORD IS TI-TRADE-RECORD.
013300 01  TI-TRADE-RECORD.
013400     05  TI-OTHER-TEAM-ID         PIC X(10).
013500     05  TI-SEND-COUNT            PIC 9(01).
013600     05  TI-RECV-COUNT            PIC 9(01).
013700     05  TI-SEND-PLAYER OCCURS 2 TIMES.
013800         10  TI-SEND-NAME         PIC X(30).
013900         10  TI-SEND-POSITION     PIC X(03).
014000         10  TI-SEND-VOR          PIC S9(04)V99.
014100     05  TI-RECV-PLAYER OCCURS 2 TIMES.
014200         10  TI-RECV-NAME         PIC X(30).
014300         10  TI-RECV-POSITION     PIC X(03).
014400         10  TI-RECV-VOR          PIC S9(04)V99.
014500     05  TI-SCORE-ME              PIC S9(04)V9.
014600     05  TI-SCORE-THEM            PIC S9(04)V9.
014700     05  TI-NOTES                 PIC X(80).
014800     05  FILLER                   PIC X(21).
014900*** SHORT SUMMARY VIEW USED WHEN THE REPORT WRITER ONLY NEEDS
015000*** THE COUNTERPARTY AND THE TWO SIDE SCORES, NOT EVERY PLAYER
015100*** SLOT, E.G. FOR A QUICK CONTROL-BREAK HEADING LINE
015200 01  TI-TRADE-SUMMARY-VIEW REDEFINES TI-TRADE-RECORD.
015300     05  TI-SUM-OTHER-TEAM-ID     PIC X(10).
015400     05  TI-SUM-SEND-COUNT        PIC 9(01).
015500     05  TI-SUM-RECV-COUNT        PIC 9(01).
015600     05  FILLER                   PIC X(176).
015700     05  TI-SUM-SCORE-ME          PIC S9(04)V9.
015800     05  TI-SUM-SCORE-THEM        PIC S9(04)V9.
015900
016000 FD  RPT-FILE
016100     RECORDING MODE IS F
016200     LABEL RECORDS ARE STANDARD
016300     RECORD CONTAINS 132 CHARACTERS
016400     BLOCK CONTAINS 0 RECORDS
016500     DATA RECORD IS RPT-LINE.
016600 01  RPT-LINE                     PIC X(132).
016700
016800 WORKING-STORAGE SECTION.
016900
017000 01  FILE-STATUS-CODES.
017100     05  PCODE                    PIC X(02).
017200         88  END-OF-PROJ                   VALUE '10'.
017300     05  LCODE                    PIC X(02).
017400         88  END-OF-LGPLYR                 VALUE '10'.
017500     05  CCODE                    PIC X(02).
017600     05  MCODE                    PIC X(02).
017700         88  END-OF-MAP                     VALUE '10'.
017800     05  TCODE                    PIC X(02).
017900     05  RCODE                    PIC X(02).
018000     05  FILLER                   PIC X(02).
018100
018200 77  PROJ-TABLE-MAX               PIC S9(4) COMP VALUE +500.
018300 77  MAP-TABLE-MAX                PIC S9(4) COMP VALUE +1500.
018400 77  ROSTER-TABLE-MAX             PIC S9(4) COMP VALUE +500.
018500 77  TEAM-TABLE-MAX               PIC S9(4) COMP VALUE +40.
018600
018700*** PROJECTION TABLE - SAME SOURCE FILE PLYRMAP LOADS, BUT HERE
018800*** WE KEEP ONLY WHAT THE BASELINE AND VOR STEPS NEED
018900 01  PROJ-TABLE.
019000     05  PROJ-TAB OCCURS 500 TIMES
019100             INDEXED BY PROJ-IDX.
019200         10  PT-SLUG              PIC X(24).
019300         10  PT-POSITION          PIC X(03).
019400         10  PT-ECR-RANK          PIC 9(04).
019500         10  PT-ROS-POINTS        PIC 9(04)V99.
019600         10  FILLER               PIC X(04).
019700 01  PROJ-REC-COUNT               PIC S9(4) COMP VALUE +0.
019800
019900*** PLAYER MAPPING TABLE - PLAYER ID TO PROJECTION SLUG
020000 01  MAP-TABLE.
020100     05  MAP-TAB OCCURS 1500 TIMES
020200             INDEXED BY MAP-IDX.
020300         10  MT-PLAYER-ID         PIC X(10).
020400         10  MT-SLUG              PIC X(24).
020500         10  FILLER               PIC X(06).
020600 01  MAP-REC-COUNT                PIC S9(4) COMP VALUE +0.
020700
020800*** ONE ROW PER ROSTERED, SUCCESSFULLY MAPPED LEAGUE PLAYER
020900 01  ROSTER-TABLE.
021000     05  ROSTER-ENTRY OCCURS 500 TIMES
021100             INDEXED BY ROSTER-IDX.
021200         10  RT-TEAM-ID           PIC X(10).
021300         10  RT-PLAYER-ID         PIC X(10).
021400         10  RT-PLAYER-NAME       PIC X(30).
021500         10  RT-POSITION          PIC X(03).
021550*** PLAYER'S ACTUAL NFL TEAM - NOT TO BE CONFUSED WITH RT-TEAM-ID,
021560*** WHICH IS THE FANTASY OWNER - PER HD-0448, THE REPORT'S TEAM
021570*** COLUMN IN SECTIONS 2 AND 3 WAS PRINTING THE WRONG ONE
021580         10  RT-NFL-TEAM          PIC X(05).
021600         10  RT-INJURY-STATUS     PIC X(12).
021610         10  RT-BYE-WEEK          PIC 9(02).
021620         10  RT-ECR-RANK          PIC 9(04).
021700         10  RT-ROS-POINTS        PIC 9(04)V99.
021710*** REPLACEMENT-LEVEL POINTS FOR THIS PLAYER'S POSITION, CARRIED
021720*** OFF BL-REPL-PTS AT VOR TIME SO THE SECTION 3 REPORT DOESN'T
021730*** HAVE TO RE-SCAN BASELINE-TABLE PER DETAIL LINE
021740         10  RT-BASELINE          PIC 9(04)V99.
021800         10  RT-VOR               PIC S9(04)V99 COMP-3.
021900         10  FILLER               PIC X(02).
022000*** ALTERNATE VIEW - SAME ROW AS A SINGLE COMBINED-KEY ENTRY,
022100*** USED WHEN A PARAGRAPH ONLY NEEDS TO COMPARE TEAM+PLAYER
022200*** TOGETHER (E.G. "IS THIS ROW PART OF THE SEND SET") WITHOUT
022300*** NAMING THE TEAM AND PLAYER ID FIELDS SEPARATELY
022400 01  ROSTER-KEY-TABLE REDEFINES ROSTER-TABLE.
022500     05  ROSTER-KEY-ENTRY OCCURS 500 TIMES
022600             INDEXED BY ROSTER-KEY-IDX.
022700         10  RK-TEAM-PLAYER-KEY   PIC X(20).
022800         10  FILLER               PIC X(74).
022900 01  ROSTER-REC-COUNT             PIC S9(4) COMP VALUE +0.
023000
023100*** ONE SWITCH PER ROSTER ENTRY, USED BY THE SECTION 2 AND
023200*** SECTION 3 REPORT LOOPS TO SKIP A PLAYER ALREADY PRINTED ON
023300*** A PRIOR CALL WITHOUT DISTURBING THE REAL RT-VOR VALUE
023400 01  WS-PRINTED-TABLE.
023500     05  WS-PRINTED-SW OCCURS 500 TIMES PIC X(01).
023600     05  FILLER                   PIC X(04).
023700
023800*** DISTINCT FANTASY TEAM IDS SEEN ON THE ROSTER FILE
023900 01  TEAM-TABLE.
024000     05  TEAM-ENTRY OCCURS 40 TIMES
024100             INDEXED BY TEAM-IDX.
024200         10  TM-TEAM-ID           PIC X(10).
024300         10  TM-LINEUP-VOR        PIC S9(05)V99 COMP-3.
024400         10  FILLER               PIC X(04).
024500 01  TEAM-REC-COUNT               PIC S9(4) COMP VALUE +0.
024600
024700*** REPLACEMENT BASELINE PER FIXED STARTING POSITION
024800 01  BASELINE-TABLE.
024900     05  BASELINE-ENTRY OCCURS 6 TIMES
025000             INDEXED BY BL-IDX.
025100         10  BL-POSITION          PIC X(03).
025200         10  BL-BASE-STARTERS     PIC 9(03) COMP-3.
025300         10  BL-FLEX-STARTERS     PIC 9(03) COMP-3.
025400         10  BL-TOTAL-STARTERS    PIC 9(04) COMP-3.
025500         10  BL-REPL-RANK         PIC 9(04) COMP-3.
025600         10  BL-REPL-PTS          PIC 9(04)V99.
025650*** INFORMATIONAL SCARCITY BONUS - HOW THIN THE ROSTER POOL IS AT
025660*** THIS POSITION, NOT A VOR INPUT.  SEE 320-COMPUTE-SCARCITY
025700         10  BL-SCARCITY-BONUS    PIC 9V9 COMP-3.
025900         10  FILLER               PIC X(01).
026000*** FLAT VIEW OF THE REPLACEMENT RANK COLUMN ONLY, USED WHEN
026100*** THE CONTROL-TOTALS SECTION JUST NEEDS TO FOOT THE RANKS
026200 01  BASELINE-RANK-VIEW REDEFINES BASELINE-TABLE.
026300     05  BL-RANK-ONLY OCCURS 6 TIMES PIC 9(11).
026400     05  FILLER                   PIC X(01).
026500
026600*** GENERAL-PURPOSE CANDIDATE LIST USED TO BUILD AN OPTIMAL
026700*** LINEUP FOR ONE TEAM, OPTIONALLY WITH PLAYERS SWAPPED OUT
026800*** FOR A CANDIDATE TRADE AND REPLACEMENTS SWAPPED IN
026900 01  CANDIDATE-TABLE.
027000     05  CAND-ENTRY OCCURS 30 TIMES
027100             INDEXED BY CAND-IDX.
027200         10  CAND-POSITION        PIC X(03).
027300         10  CAND-VOR             PIC S9(04)V99 COMP-3.
027400         10  CAND-USED-SW         PIC X(01).
027500             88  CAND-IS-USED               VALUE 'Y'.
027600         10  FILLER               PIC X(01).
027700 01  CAND-COUNT                   PIC S9(3) COMP VALUE +0.
027800
027900 01  WS-SWITCHES.
028000     05  WS-EOF-LGPLYR-SW         PIC X(01) VALUE 'N'.
028100         88  NO-MORE-LGPLYR                 VALUE 'Y'.
028200     05  WS-EOF-MAP-SW            PIC X(01) VALUE 'N'.
028300         88  NO-MORE-MAP                     VALUE 'Y'.
028400     05  WS-RECORD-VALID-SW       PIC X(01) VALUE 'Y'.
028500         88  RECORD-IS-VALID                 VALUE 'Y'.
028600     05  WS-PLAYER-MAPPED-SW      PIC X(01) VALUE 'N'.
028700         88  PLAYER-IS-MAPPED                VALUE 'Y'.
028800     05  WS-TRADE-ACCEPTED-SW     PIC X(01) VALUE 'N'.
028900         88  TRADE-IS-ACCEPTED               VALUE 'Y'.
029000     05  WS-CAND-ELIGIBLE-SW      PIC X(01) VALUE 'N'.
029100         88  CAND-IS-ELIGIBLE                 VALUE 'Y'.
029200     05  FILLER                   PIC X(02).
029300
029400 01  COUNTERS-AND-ACCUMULATORS.
029500     05  LGPLYR-RECS-READ         PIC S9(4) COMP VALUE +0.
029600     05  LGPLYR-RECS-VALID        PIC S9(4) COMP VALUE +0.
029700     05  LGPLYR-RECS-REJECTED     PIC S9(4) COMP VALUE +0.
029800     05  PLAYERS-MAPPED           PIC S9(4) COMP VALUE +0.
029900     05  PLAYERS-UNMAPPED         PIC S9(4) COMP VALUE +0.
030000     05  TRADES-EVALUATED         PIC S9(5) COMP VALUE +0.
030100     05  TRADES-ACCEPTED          PIC S9(5) COMP VALUE +0.
030200     05  TRADES-WRITTEN           PIC S9(4) COMP VALUE +0.
030300     05  WS-LINE-COUNT            PIC S9(3) COMP VALUE +0.
030400     05  WS-PAGE-COUNT            PIC S9(3) COMP VALUE +0.
030500     05  FILLER                   PIC X(02).
030600 77  WS-REPORT-MAX-LINES          PIC S9(3) COMP VALUE +55.
030700
030800 01  WS-LGPLYR-WORK.
030900     05  WS-LP-PLAYER-ID          PIC X(10).
031000     05  WS-LP-TEAM-ID            PIC X(10).
031100     05  WS-LP-PLAYER-NAME        PIC X(30).
031200     05  WS-LP-POSITION           PIC X(03).
031300     05  WS-LP-NFL-TEAM           PIC X(05).
031400     05  WS-LP-INJURY-STATUS      PIC X(12).
031500     05  WS-LP-BYE-WEEK           PIC 9(02).
031600     05  FILLER                   PIC X(08).
031700
031800 01  WS-VOR-WORK.
031900     05  WS-RAW-POINTS            PIC 9(04)V99.
032000     05  WS-PREMIUM-POINTS        PIC 9(04)V99.
032100     05  WS-BASELINE-PTS          PIC 9(04)V99.
032200     05  WS-VOR-BEFORE-PENALTY    PIC S9(04)V99 COMP-3.
032300     05  WS-INJURY-FACTOR         PIC 9(1)V99 COMP-3.
032400     05  WS-COMPUTED-VOR          PIC S9(04)V99 COMP-3.
032500     05  FILLER                   PIC X(02).
032600
032700 01  WS-BASELINE-WORK.
032800     05  WS-BL-BASE               PIC 9(03) COMP-3.
032900     05  WS-BL-FLEX               PIC 9(03) COMP-3.
033000     05  WS-BL-TOTAL              PIC 9(04) COMP-3.
033100     05  WS-BL-TARGET-RANK        PIC 9(04) COMP-3.
033200     05  WS-BL-FOUND-PTS          PIC 9(04)V99.
033300     05  WS-BL-FOUND-SW           PIC X(01).
033400         88  WS-BL-RANK-FOUND               VALUE 'Y'.
033500     05  WS-BL-LAST-SEEN-PTS      PIC 9(04)V99.
033600     05  WS-BL-POS-COUNT          PIC 9(04) COMP-3.
033650*** COUNT OF ROSTERED PLAYERS AT THE CURRENT POSITION WITH A
033660*** POSITIVE VOR, USED ONLY FOR THE SCARCITY BONUS - SEPARATE
033670*** FROM WS-BL-POS-COUNT, WHICH COUNTS THE WHOLE PROJECTION POOL
033680     05  WS-SC-ROSTER-COUNT       PIC 9(04) COMP-3.
033700     05  FILLER                   PIC X(02).
033800
033900 01  WS-LINEUP-WORK.
034000     05  WS-LINEUP-TEAM-ID        PIC X(10).
034100     05  WS-LINEUP-VOR-TOTAL      PIC S9(05)V99 COMP-3.
034200     05  WS-EXCLUDE-COUNT         PIC S9(1) COMP VALUE +0.
034300     05  WS-EXCLUDE-ID OCCURS 2 TIMES PIC X(10).
034400     05  WS-INCLUDE-COUNT         PIC S9(1) COMP VALUE +0.
034500     05  WS-INCLUDE-POS OCCURS 2 TIMES PIC X(03).
034600     05  WS-INCLUDE-VOR OCCURS 2 TIMES PIC S9(04)V99 COMP-3.
034700     05  WS-TAKE-MODE             PIC 9(01) COMP VALUE 0.
034800     05  WS-TAKE-POSITION-FILTER  PIC X(03).
034900     05  WS-BEST-CAND-IDX         PIC S9(3) COMP VALUE +0.
035000     05  WS-BEST-CAND-VOR         PIC S9(04)V99 COMP-3.
035100     05  FILLER                   PIC X(02).
035200
035300 01  WS-TRADE-SEARCH-WORK.
035400     05  WS-MY-TEAM-ID            PIC X(10).
035500     05  WS-BASE-MY-VOR           PIC S9(05)V99 COMP-3.
035600     05  WS-BASE-OTHER-VOR        PIC S9(05)V99 COMP-3.
035700     05  WS-AFTER-MY-VOR          PIC S9(05)V99 COMP-3.
035800     05  WS-AFTER-OTHER-VOR       PIC S9(05)V99 COMP-3.
035900     05  WS-SCORE-ME              PIC S9(04)V9 COMP-3.
036000     05  WS-SCORE-THEM            PIC S9(04)V9 COMP-3.
036100     05  WS-SEND-IDX-1            PIC S9(3) COMP VALUE +0.
036200     05  WS-SEND-IDX-2            PIC S9(3) COMP VALUE +0.
036300     05  WS-RECV-IDX-1            PIC S9(3) COMP VALUE +0.
036400     05  WS-RECV-IDX-2            PIC S9(3) COMP VALUE +0.
036500     05  WS-OTHER-TEAM-IDX        PIC S9(3) COMP VALUE +0.
036600     05  WS-MY-SUB-1              PIC S9(3) COMP VALUE +0.
036700     05  WS-MY-SUB-2              PIC S9(3) COMP VALUE +0.
036800     05  WS-OTH-SUB-1             PIC S9(3) COMP VALUE +0.
036900     05  WS-OTH-SUB-2             PIC S9(3) COMP VALUE +0.
036910*** ROSTER-LIMIT CHECK - IS THE TEAM IN WS-ROSTER-CHECK-TEAM
036920*** LEGAL TO START, PER HD-0448 (QB/RB/WR/TE COUNTS AT LEAST
036930*** THE CONFIGURED SLOT COUNTS)
036940     05  WS-ROSTER-CHECK-TEAM     PIC X(10).
036950     05  WS-RL-QB-COUNT           PIC 9(02) COMP.
036960     05  WS-RL-RB-COUNT           PIC 9(02) COMP.
036970     05  WS-RL-WR-COUNT           PIC 9(02) COMP.
036980     05  WS-RL-TE-COUNT           PIC 9(02) COMP.
036990     05  WS-ROSTER-LEGAL-SW       PIC X(01).
036995         88  WS-ROSTER-IS-LEGAL          VALUE 'Y'.
037000     05  FILLER                   PIC X(02).
037100
037200 01  WS-TRADE-TAB-WORK.
037300     05  WS-TRADE-COUNT           PIC S9(3) COMP VALUE +0.
037400     05  WS-MIN-TRADE-IDX         PIC S9(3) COMP VALUE +0.
037500     05  WS-MIN-COMBINED          PIC S9(05)V9 COMP-3.
037600     05  WS-THIS-COMBINED         PIC S9(05)V9 COMP-3.
037700     05  WS-LAST-TEAM-PRINTED     PIC X(10) VALUE SPACES.
037800     05  FILLER                   PIC X(02).
037900
038000*** CANDIDATE TRADE LIST, KEPT AS THE TOP 50 BY COMBINED SCORE
038100 01  TRADE-TABLE.
038200     05  TRADE-ENTRY OCCURS 50 TIMES
038300             INDEXED BY TRADE-IDX.
038400         10  TT-OTHER-TEAM-ID     PIC X(10).
038500         10  TT-SEND-COUNT        PIC 9(01).
038600         10  TT-RECV-COUNT        PIC 9(01).
038700         10  TT-SEND-PLAYER OCCURS 2 TIMES.
038800             15  TT-SEND-NAME     PIC X(30).
038900             15  TT-SEND-POSITION PIC X(03).
039000             15  TT-SEND-VOR      PIC S9(04)V99 COMP-3.
039100         10  TT-RECV-PLAYER OCCURS 2 TIMES.
039200             15  TT-RECV-NAME     PIC X(30).
039300             15  TT-RECV-POSITION PIC X(03).
039400             15  TT-RECV-VOR      PIC S9(04)V99 COMP-3.
039500         10  TT-SCORE-ME          PIC S9(04)V9 COMP-3.
039600         10  TT-SCORE-THEM        PIC S9(04)V9 COMP-3.
039700         10  TT-COMBINED-SCORE    PIC S9(05)V9 COMP-3.
039800         10  TT-NOTES             PIC X(80).
039900         10  FILLER               PIC X(02).
040000
040100*** ONE-ENTRY SWAP AREA, SAME LAYOUT AS TRADE-ENTRY, USED BY
040200*** THE BY-TEAM SORT AHEAD OF THE SECTION 4 CONTROL BREAK
040300 01  WS-TRADE-SWAP.
040400     05  WS-TS-OTHER-TEAM-ID      PIC X(10).
040500     05  WS-TS-SEND-COUNT         PIC 9(01).
040600     05  WS-TS-RECV-COUNT         PIC 9(01).
040700     05  WS-TS-SEND-PLAYER OCCURS 2 TIMES.
040800         10  WS-TS-SEND-NAME      PIC X(30).
040900         10  WS-TS-SEND-POSITION  PIC X(03).
041000         10  WS-TS-SEND-VOR       PIC S9(04)V99 COMP-3.
041100     05  WS-TS-RECV-PLAYER OCCURS 2 TIMES.
041200         10  WS-TS-RECV-NAME      PIC X(30).
041300         10  WS-TS-RECV-POSITION  PIC X(03).
041400         10  WS-TS-RECV-VOR       PIC S9(04)V99 COMP-3.
041500     05  WS-TS-SCORE-ME           PIC S9(04)V9 COMP-3.
041600     05  WS-TS-SCORE-THEM         PIC S9(04)V9 COMP-3.
041700     05  WS-TS-COMBINED-SCORE     PIC S9(05)V9 COMP-3.
041800     05  WS-TS-NOTES              PIC X(80).
041900     05  FILLER                   PIC X(02).
042000
042100 01  WS-SORT-WORK.
042200     05  WS-SORT-OUTER            PIC S9(3) COMP VALUE +0.
042300     05  WS-SORT-INNER            PIC S9(3) COMP VALUE +0.
042400     05  WS-SORT-MIN-IDX          PIC S9(3) COMP VALUE +0.
042500     05  FILLER                   PIC X(02).
042600
042700*** TRADE-NOTES BUILDER - COMMISSIONER'S FOUR-RULE PRIORITY, SEE
042710*** 750-BUILD-TRADE-NOTES.  UP TO THREE FRAGMENTS (POSITION SWAP,
042720*** BALANCE, BYE CONFLICT) ARE COLLECTED THEN JOINED WITH "; " -
042730*** BALANCE ALWAYS FIRES, SO THE FRAGMENT LIST IS NEVER EMPTY
042740 01  WS-NOTES-WORK.
042750     05  WS-NOTES-TEXT            PIC X(80).
042760     05  WS-NOTE-FRAGMENT OCCURS 3 TIMES
042770             INDEXED BY WS-NOTE-IDX  PIC X(50).
042772*** ACTUAL LENGTH WRITTEN INTO THE MATCHING FRAGMENT ABOVE - THE
042774*** FRAGMENT TEXT CARRIES INTERNAL SPACES (A POSITION SWAP
042776*** MESSAGE READS "...HELP, THEY GET..."), SO THE JOIN STEP CAN'T
042778*** TRIM ON DELIMITED BY SPACE THE WAY A BARE CODE FIELD CAN
042780     05  WS-NOTE-FRAG-COUNT       PIC S9(1) COMP VALUE +0.
042782     05  WS-NOTE-FRAG-LEN OCCURS 3 TIMES PIC S9(3) COMP.
042790     05  WS-NOTES-PTR             PIC S9(3) COMP VALUE +0.
042792     05  WS-FRAG-PTR              PIC S9(3) COMP VALUE +0.
042800     05  WS-SEND-POS-1            PIC X(03).
042810     05  WS-SEND-POS-2            PIC X(03).
042820     05  WS-RECV-POS-1            PIC X(03).
042830     05  WS-RECV-POS-2            PIC X(03).
042840     05  WS-RECV-TEAM-1           PIC X(05).
042850     05  WS-RECV-TEAM-2           PIC X(05).
042860     05  WS-POS-SWAP-SW           PIC X(01).
042870         88  WS-TRADE-IS-POSITION-SWAP      VALUE 'Y'.
042880     05  WS-SAME-TEAM-SW          PIC X(01).
042890         88  WS-TRADE-SHARES-TEAM           VALUE 'Y'.
042900     05  WS-SCORE-DIFF            PIC S9(04)V9 COMP-3.
042910     05  WS-ME-DISP               PIC ZZZ9.9.
042920     05  WS-THEM-DISP             PIC ZZZ9.9.
043500     05  FILLER                   PIC X(02).
043600
043700*** REPORT HEADING AND DETAIL LINES - ONE GROUP PER SECTION,
043800*** EACH WITH A TRAILING FILLER PAD TO THE 132 BYTE PRINT LINE
043900 01  WS-HDG-LINE-1.
044000     05  FILLER                   PIC X(40) VALUE SPACES.
044100     05  WS-HDG-TITLE             PIC X(52).
044200     05  FILLER                   PIC X(40) VALUE SPACES.
044300 01  WS-CONFIG-LINE.
044400     05  WS-CFG-LABEL             PIC X(32).
044500     05  WS-CFG-VALUE             PIC X(20).
044600     05  FILLER                   PIC X(80).
044610*** SCRATCH AREA FOR THE TWO DERIVED CONFIG TOTALS BELOW, PER
044620*** HD-0448 - NOT A PRINT LINE, JUST AN ADDER/EDIT PAIR
044630 01  WS-DERIVED-CALC.
044640     05  WS-DERIVED-TOTAL         PIC S9(04) COMP.
044645     05  WS-DERIVED-EDIT          PIC ZZ9.
044650     05  FILLER                   PIC X(01).
044700*** WIDENED PER HD-0448 TO CARRY NFL TEAM, ECR, INJURY AND BYE
044710*** (SECTION 2) AND BASELINE (SECTION 3) - EACH PARAGRAPH THAT
044720*** BUILDS A LINE BLANKS WHATEVER COLUMNS ITS OWN SECTION DOES
044730*** NOT CALL FOR
044740 01  WS-PLAYER-LISTING-LINE.
044800     05  WS-PLL-RANK              PIC ZZZ9.
044900     05  FILLER                   PIC X(02) VALUE SPACES.
045000     05  WS-PLL-NAME              PIC X(30).
045010     05  FILLER                   PIC X(01) VALUE SPACES.
045100     05  WS-PLL-POSITION          PIC X(04).
045110     05  FILLER                   PIC X(01) VALUE SPACES.
045120     05  WS-PLL-NFL-TEAM          PIC X(06).
045130     05  FILLER                   PIC X(01) VALUE SPACES.
045140     05  WS-PLL-ECR               PIC ZZZ9.
045150     05  FILLER                   PIC X(02) VALUE SPACES.
045200     05  WS-PLL-PTS               PIC ZZZ9.99.
045210     05  FILLER                   PIC X(02) VALUE SPACES.
045220     05  WS-PLL-BASELINE          PIC ZZZ9.99.
045230     05  FILLER                   PIC X(02) VALUE SPACES.
045300     05  WS-PLL-VOR               PIC -ZZZ9.99.
045310     05  FILLER                   PIC X(02) VALUE SPACES.
045320     05  WS-PLL-INJURY            PIC X(12).
045330     05  FILLER                   PIC X(01) VALUE SPACES.
045340     05  WS-PLL-BYE               PIC ZZ9.
045500     05  FILLER                   PIC X(33).
045510
045520 01  WS-COL-HDG-SEC2.
045530     05  FILLER                   PIC X(132) VALUE
045535         ' RANK  NAME                           POS  NFL TM  ECR'
045536             '  ROS PTS      VOR  INJURY        BYE'.
045550
045560 01  WS-COL-HDG-SEC3.
045570     05  FILLER                   PIC X(132) VALUE
045575         '       NAME                           POS  TEAM  ECR'
045576             '  ROS PTS    BASELINE      VOR'.
045600 01  WS-TRADE-HEADING-LINE.
045700     05  WS-THL-LABEL             PIC X(26) VALUE
045800              'TRADE PARTNER - TEAM ID: '.
045900     05  WS-THL-TEAM-ID           PIC X(10).
046000     05  FILLER                   PIC X(96).
046100 01  WS-TRADE-DETAIL-LINE.
046200     05  WS-TDL-SEND-LABEL        PIC X(06) VALUE 'SEND: '.
046300     05  WS-TDL-SEND-TEXT         PIC X(40).
046400     05  WS-TDL-RECV-LABEL        PIC X(06) VALUE 'RECV: '.
046500     05  WS-TDL-RECV-TEXT         PIC X(40).
046600     05  WS-TDL-SCORES            PIC X(30).
046700     05  FILLER                   PIC X(10).
046800 01  WS-TOTALS-LINE.
046900     05  WS-TOT-LABEL             PIC X(40).
047000     05  WS-TOT-VALUE             PIC ZZZZ9.
047100     05  FILLER                   PIC X(87).
047200
047300 PROCEDURE DIVISION.
047400     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
047700     PERFORM 500-ENUMERATE-TRADES THRU 500-EXIT
047800        VARYING WS-OTHER-TEAM-IDX FROM 1 BY 1
047900        UNTIL WS-OTHER-TEAM-IDX > TEAM-REC-COUNT.
048000     PERFORM 800-WRITE-TRADE-FILE THRU 800-EXIT
048100        VARYING TRADE-IDX FROM 1 BY 1
048200        UNTIL TRADE-IDX > WS-TRADE-COUNT.
048300     PERFORM 900-WRITE-REPORT THRU 900-EXIT.
048400     PERFORM 990-WRAP-UP THRU 990-EXIT.
048500     MOVE +0 TO RETURN-CODE.
048600     GOBACK.
048700
048800 000-HOUSEKEEPING.
048900     DISPLAY 'VORTRADE - HOUSEKEEPING'.
049000     OPEN INPUT  PROJ-FILE.
049100     OPEN INPUT  LGPLYR-FILE.
049200     OPEN INPUT  CONF-FILE.
049300     OPEN INPUT  MAP-FILE.
049400     OPEN OUTPUT TRADE-FILE.
049500     OPEN OUTPUT RPT-FILE.
049600
049700     INITIALIZE PROJ-TABLE, MAP-TABLE, ROSTER-TABLE, TEAM-TABLE,
049800                BASELINE-TABLE, COUNTERS-AND-ACCUMULATORS.
049900
050000     PERFORM 060-READ-CONFIG-REC THRU 060-EXIT.
050100     MOVE LC-MY-TEAM-ID TO WS-MY-TEAM-ID.
050200
050300     PERFORM 050-READ-PROJ-REC THRU 050-EXIT.
050400     PERFORM 055-LOAD-PROJ-TABLE THRU 055-EXIT
050500             UNTIL END-OF-PROJ
050600                OR PROJ-REC-COUNT > PROJ-TABLE-MAX.
050700
050710*** PER HD-0449, BASELINES MUST BE STRUCK BEFORE A SINGLE ROSTER
050720*** ROW IS BUILT - 150-ADD-ROSTER-ENTRY CALLS DOWN INTO
050730*** 400-COMPUTE-PLAYER-VOR/410-FIND-BASELINE FOR EVERY PLAYER, AND
050740*** THOSE PARAGRAPHS READ BL-REPL-PTS, NOT BLOCK ON IT - IF
050750*** BASELINE-TABLE IS STILL JUST INITIALIZE'D ZEROS WHEN THAT
050760*** RUNS, EVERY RT-VOR IN THE SYSTEM COMES OUT WRONG
050770     PERFORM 300-COMPUTE-BASELINES THRU 300-EXIT
050780        VARYING BL-IDX FROM 1 BY 1 UNTIL BL-IDX > 6.
050790
050800     PERFORM 070-READ-MAP-REC THRU 070-EXIT.
050900     PERFORM 075-LOAD-MAP-TABLE THRU 075-EXIT
051000             UNTIL NO-MORE-MAP
051100                OR MAP-REC-COUNT > MAP-TABLE-MAX.
051200
051300     PERFORM 110-READ-LGPLYR THRU 110-EXIT.
051400     PERFORM 100-BUILD-ROSTERS THRU 100-EXIT
051500             UNTIL NO-MORE-LGPLYR.
051510
051520*** SCARCITY BONUS HAS TO WAIT UNTIL EVERY ROSTER ROW HAS ITS
051530*** RT-VOR SET - RUN IT AS ITS OWN PASS OVER BL-IDX NOW THAT
051540*** ROSTER-TABLE IS COMPLETE, PER HD-0449
051550     PERFORM 320-COMPUTE-SCARCITY-BONUS THRU 320-EXIT
051560        VARYING BL-IDX FROM 1 BY 1 UNTIL BL-IDX > 6.
051600 000-EXIT.
051700     EXIT.
051800
051900 050-READ-PROJ-REC.
052000     READ PROJ-FILE
052100     AT END
052200        MOVE '10' TO PCODE.
052300 050-EXIT.
052400     EXIT.
052500
052600 055-LOAD-PROJ-TABLE.
052700     ADD +1 TO PROJ-REC-COUNT.
052800     SET PROJ-IDX TO PROJ-REC-COUNT.
052900     MOVE FP-SLUG        TO PT-SLUG(PROJ-IDX).
053000     IF FP-POS-DEF
053100        MOVE 'DST'       TO PT-POSITION(PROJ-IDX)
053200     ELSE
053300        MOVE FP-POSITION TO PT-POSITION(PROJ-IDX)
053400     END-IF.
053500     MOVE FP-ECR-RANK    TO PT-ECR-RANK(PROJ-IDX).
053600     MOVE FP-ROS-POINTS  TO PT-ROS-POINTS(PROJ-IDX).
053700     PERFORM 050-READ-PROJ-REC THRU 050-EXIT.
053800 055-EXIT.
053900     EXIT.
054000
054100 060-READ-CONFIG-REC.
054200     READ CONF-FILE INTO LG-CONFIG-RECORD
054300     AT END
054400        DISPLAY 'VORTRADE - CONFIG FILE EMPTY, RUN ABORTED'
054500        MOVE 16 TO RETURN-CODE
054600        GOBACK
054700     END-READ.
054750     PERFORM 065-VALIDATE-CONFIG-REC THRU 065-EXIT.
054800 060-EXIT.
054900     EXIT.
054910
054920***--------------------------------------------------------***
054930*** CONFIG FIELD EDIT/DEFAULT, PER HD-0449.  THE 88-LEVELS IN
054940*** LGCONF WERE DECLARED BUT NEVER ACTUALLY TESTED ANYWHERE IN
054950*** THE TREE, SO THE 0.5PPR/HALF_PPR NORMALIZATION SPEC'D FOR
054960*** SCORING-FORMAT COULD NEVER FIRE - THIS PARAGRAPH IS WHERE
054970*** THAT HAPPENS, PLUS RANGE EDITS ON PASS-TD-PTS AND THE SLOT
054980*** COUNTS (0-15 PER THE LEAGUE RULES), DEFAULTING BACK TO THE
054990*** HOUSE-STANDARD VALUE WHEN A FIELD IS OUT OF RANGE
055000***--------------------------------------------------------***
055010 065-VALIDATE-CONFIG-REC.
055020     IF LC-FMT-HALF-VARIANT
055030        MOVE 'HALF    ' TO LC-SCORING-FORMAT
055040     END-IF.
055050     IF NOT LC-FMT-PPR AND NOT LC-FMT-HALF
055060                       AND NOT LC-FMT-STANDARD
055070        MOVE 'STANDARD' TO LC-SCORING-FORMAT
055080     END-IF.
055090
055100     IF LC-PASS-TD-PTS > 10
055110        MOVE 4 TO LC-PASS-TD-PTS
055120     END-IF.
055130
055140     IF LC-SLOT-QB > 15
055150        MOVE 1 TO LC-SLOT-QB
055160     END-IF.
055170     IF LC-SLOT-RB > 15
055180        MOVE 2 TO LC-SLOT-RB
055190     END-IF.
055200     IF LC-SLOT-WR > 15
055210        MOVE 2 TO LC-SLOT-WR
055220     END-IF.
055230     IF LC-SLOT-TE > 15
055240        MOVE 1 TO LC-SLOT-TE
055250     END-IF.
055260     IF LC-SLOT-FLEX > 15
055270        MOVE 1 TO LC-SLOT-FLEX
055280     END-IF.
055290     IF LC-SLOT-SUPERFLEX > 15
055300        MOVE 0 TO LC-SLOT-SUPERFLEX
055310     END-IF.
055320     IF LC-SLOT-BENCH > 15
055330        MOVE 6 TO LC-SLOT-BENCH
055340     END-IF.
055350 065-EXIT.
055360     EXIT.
055370
055380 070-READ-MAP-REC.
055390     READ MAP-FILE
055400     AT END
055410        MOVE '10' TO MCODE.
055420 070-EXIT.
055430     EXIT.
055700
055800 075-LOAD-MAP-TABLE.
055900     ADD +1 TO MAP-REC-COUNT.
056000     SET MAP-IDX TO MAP-REC-COUNT.
056100     MOVE FM-PLATFORM-PLAYER-ID TO MT-PLAYER-ID(MAP-IDX).
056200     MOVE FM-FP-SLUG             TO MT-SLUG(MAP-IDX).
056300     PERFORM 070-READ-MAP-REC THRU 070-EXIT.
056400 075-EXIT.
056500     EXIT.
056600
056700 100-BUILD-ROSTERS.
056800     PERFORM 200-VALIDATE-LEAGUE-PLAYER THRU 200-EXIT.
056900     IF RECORD-IS-VALID
057000        ADD +1 TO LGPLYR-RECS-VALID
057100        PERFORM 130-FIND-MAPPING THRU 130-EXIT
057110*** PER HD-0449, AN UNMAPPED PLAYER STILL TAKES A ROSTER SLOT -
057120*** SPEC SAYS VOR 0 FOR THOSE, NOT "DOESN'T EXIST" - OTHERWISE
057130*** 507-TALLY-ROSTER-POS UNDERCOUNTS THE TEAM'S TRUE HEADCOUNT
057140        PERFORM 150-ADD-ROSTER-ENTRY THRU 150-EXIT
057150        PERFORM 160-FIND-OR-ADD-TEAM THRU 160-EXIT
057200        IF PLAYER-IS-MAPPED
057500           ADD +1 TO PLAYERS-MAPPED
057600        ELSE
057700           ADD +1 TO PLAYERS-UNMAPPED
057800        END-IF
057900     ELSE
058000        ADD +1 TO LGPLYR-RECS-REJECTED
058100     END-IF.
058200     PERFORM 110-READ-LGPLYR THRU 110-EXIT.
058300 100-EXIT.
058400     EXIT.
058500
058600 110-READ-LGPLYR.
058700     READ LGPLYR-FILE INTO WS-LGPLYR-WORK
058800     AT END
058900        MOVE 'Y' TO WS-EOF-LGPLYR-SW
059000        GO TO 110-EXIT
059100     END-READ.
059200     ADD +1 TO LGPLYR-RECS-READ.
059300 110-EXIT.
059400     EXIT.
059500
059600*** RE-VALIDATION OF THE ROSTER RECORD - SIMPLER THAN PLYRMAP'S
059700*** PASS BECAUSE THE RECORD ALREADY WENT THROUGH THE FULL EDIT
059800*** IN THAT JOB STEP; THIS IS A BELT-AND-SUSPENDERS CHECK SO A
059900*** BAD RECORD CANNOT SKEW THE BASELINE OR A TEAM'S LINEUP
060000 200-VALIDATE-LEAGUE-PLAYER.
060100     MOVE 'Y' TO WS-RECORD-VALID-SW.
060200     IF WS-LP-PLAYER-ID = SPACES
060300                     OR WS-LP-TEAM-ID = SPACES
060400                     OR WS-LP-PLAYER-NAME = SPACES
060500        MOVE 'N' TO WS-RECORD-VALID-SW
060600     END-IF.
060700     IF WS-LP-POSITION = 'QB ' OR 'RB ' OR 'WR ' OR 'TE '
060800                         OR 'K  ' OR 'DST' OR 'DEF'
060900        CONTINUE
061000     ELSE
061100        MOVE 'N' TO WS-RECORD-VALID-SW
061200     END-IF.
061300 200-EXIT.
061400     EXIT.
061500
061600 130-FIND-MAPPING.
061700     MOVE 'N' TO WS-PLAYER-MAPPED-SW.
061800     PERFORM 135-SCAN-MAP-TABLE THRU 135-EXIT
061900        VARYING MAP-IDX FROM 1 BY 1
062000        UNTIL MAP-IDX > MAP-REC-COUNT OR PLAYER-IS-MAPPED.
062100 130-EXIT.
062200     EXIT.
062300
062400 135-SCAN-MAP-TABLE.
062500     IF MT-PLAYER-ID(MAP-IDX) = WS-LP-PLAYER-ID
062600        MOVE 'Y' TO WS-PLAYER-MAPPED-SW
062700     END-IF.
062800 135-EXIT.
062900     EXIT.
063000
063100 150-ADD-ROSTER-ENTRY.
063200     ADD +1 TO ROSTER-REC-COUNT.
063300     SET ROSTER-IDX TO ROSTER-REC-COUNT.
063400     MOVE WS-LP-TEAM-ID       TO RT-TEAM-ID(ROSTER-IDX).
063500     MOVE WS-LP-PLAYER-ID     TO RT-PLAYER-ID(ROSTER-IDX).
063600     MOVE WS-LP-PLAYER-NAME   TO RT-PLAYER-NAME(ROSTER-IDX).
063700     IF WS-LP-POSITION = 'DEF'
063800        MOVE 'DST'            TO RT-POSITION(ROSTER-IDX)
063900     ELSE
064000        MOVE WS-LP-POSITION   TO RT-POSITION(ROSTER-IDX)
064100     END-IF.
064200     MOVE WS-LP-INJURY-STATUS TO RT-INJURY-STATUS(ROSTER-IDX).
064210     MOVE WS-LP-NFL-TEAM      TO RT-NFL-TEAM(ROSTER-IDX).
064220     MOVE WS-LP-BYE-WEEK      TO RT-BYE-WEEK(ROSTER-IDX).
064300
064310     IF PLAYER-IS-MAPPED
064400*** PULL THE PROJECTION ROW THIS PLAYER MAPPED TO, BY SLUG
064500        PERFORM 137-FIND-PROJ-BY-SLUG THRU 137-EXIT
064600           VARYING PROJ-IDX FROM 1 BY 1
064700           UNTIL PROJ-IDX > PROJ-REC-COUNT
064800        PERFORM 400-COMPUTE-PLAYER-VOR THRU 400-EXIT
064810     ELSE
064820*** NO PROJECTION MATCH - PER HD-0449/SPEC, FORCE VOR 0 RATHER
064830*** THAN LEAVE THE ROW AT WHATEVER INITIALIZE LEFT IT
064840        MOVE 0 TO RT-ROS-POINTS(ROSTER-IDX)
064850        MOVE 0 TO RT-ECR-RANK(ROSTER-IDX)
064860        MOVE 0 TO RT-BASELINE(ROSTER-IDX)
064870        MOVE 0 TO RT-VOR(ROSTER-IDX)
064880     END-IF.
064900 150-EXIT.
065000     EXIT.
065100
065200 137-FIND-PROJ-BY-SLUG.
065300     IF PT-SLUG(PROJ-IDX) = MT-SLUG(MAP-IDX)
065400        MOVE PT-ROS-POINTS(PROJ-IDX) TO RT-ROS-POINTS(ROSTER-IDX)
065410        MOVE PT-ECR-RANK(PROJ-IDX)   TO RT-ECR-RANK(ROSTER-IDX)
065500     END-IF.
065600 137-EXIT.
065700     EXIT.
065800
065900 160-FIND-OR-ADD-TEAM.
066000     MOVE 'N' TO WS-TRADE-ACCEPTED-SW.
066100     PERFORM 165-SCAN-TEAM-TABLE THRU 165-EXIT
066200        VARYING TEAM-IDX FROM 1 BY 1
066300        UNTIL TEAM-IDX > TEAM-REC-COUNT OR TRADE-IS-ACCEPTED.
066400     IF NOT TRADE-IS-ACCEPTED
066500        ADD +1 TO TEAM-REC-COUNT
066600        SET TEAM-IDX TO TEAM-REC-COUNT
066700        MOVE WS-LP-TEAM-ID TO TM-TEAM-ID(TEAM-IDX)
066800     END-IF.
066900     MOVE 'N' TO WS-TRADE-ACCEPTED-SW.
067000 160-EXIT.
067100     EXIT.
067200
067300 165-SCAN-TEAM-TABLE.
067400     IF TM-TEAM-ID(TEAM-IDX) = WS-LP-TEAM-ID
067500        MOVE 'Y' TO WS-TRADE-ACCEPTED-SW
067600     END-IF.
067700 165-EXIT.
067800     EXIT.
067900
068000***--------------------------------------------------------***
068100*** BASELINE COMPUTATION - ONE PASS PER FIXED POSITION, DRIVEN
068200*** BY THE SLOT TABLE VIEW COPIED IN WITH LGCONF (ORDER IS
068300*** QB, RB, WR, TE, K, DST - SAME ORDER AS BASELINE-TABLE).
068400*** K AND DST CARRY NO CONFIGURED SLOT - BASE-STARTERS IS A
068450*** HARDCODED ZERO FOR THOSE TWO POSITIONS, PER HD-0447.  QB
068460*** BASE-STARTERS IS LC-SLOT-QB ALONE - SUPERFLEX IS NOT FOLDED
068470*** IN HERE, PER HD-0448
068600***--------------------------------------------------------***
068700 300-COMPUTE-BASELINES.
068800     EVALUATE BL-IDX
068900        WHEN 1 THRU 4
069000           SET LC-SLOT-IDX TO BL-IDX
069100           MOVE LC-SLOT-OF-POS(LC-SLOT-IDX) TO WS-BL-BASE
069200        WHEN OTHER
069300           MOVE 0 TO WS-BL-BASE
069400     END-EVALUATE.
069500     MOVE 0 TO WS-BL-FLEX.
069600
069700     EVALUATE BL-IDX
069800        WHEN 1  MOVE 'QB ' TO BL-POSITION(BL-IDX)
069900        WHEN 2  MOVE 'RB ' TO BL-POSITION(BL-IDX)
070000                COMPUTE WS-BL-FLEX = LC-SLOT-FLEX / 3
070100        WHEN 3  MOVE 'WR ' TO BL-POSITION(BL-IDX)
070200                COMPUTE WS-BL-FLEX = LC-SLOT-FLEX / 3
070300        WHEN 4  MOVE 'TE ' TO BL-POSITION(BL-IDX)
070400                COMPUTE WS-BL-FLEX = LC-SLOT-FLEX / 3
070500        WHEN 5  MOVE 'K  ' TO BL-POSITION(BL-IDX)
070600        WHEN 6  MOVE 'DST' TO BL-POSITION(BL-IDX)
070700     END-EVALUATE.
070800
071300
071400     MOVE WS-BL-BASE TO BL-BASE-STARTERS(BL-IDX).
071500     MOVE WS-BL-FLEX TO BL-FLEX-STARTERS(BL-IDX).
071600     COMPUTE WS-BL-TOTAL =
071700          (WS-BL-BASE + WS-BL-FLEX) * LC-NUM-TEAMS.
071800     MOVE WS-BL-TOTAL TO BL-TOTAL-STARTERS(BL-IDX).
071900     COMPUTE WS-BL-TARGET-RANK = WS-BL-TOTAL * 1.10.
072000     MOVE WS-BL-TARGET-RANK TO BL-REPL-RANK(BL-IDX).
072100
072200*** WALK THE PROJECTION TABLE ONCE FOR THIS POSITION TO FIND
072300*** THE PLAYER RANKED AT THE REPLACEMENT RANK (OR THE LOWEST
072400*** RANKED PLAYER AT THE POSITION IF THE TABLE RUNS OUT FIRST)
072500     MOVE 'N' TO WS-BL-FOUND-SW.
072600     MOVE 0 TO WS-BL-POS-COUNT.
072700     MOVE ZERO TO WS-BL-LAST-SEEN-PTS.
072800     PERFORM 310-SCAN-PROJ-FOR-BASELINE THRU 310-EXIT
072900        VARYING PROJ-IDX FROM 1 BY 1
073000        UNTIL PROJ-IDX > PROJ-REC-COUNT.
073100
073200     IF WS-BL-RANK-FOUND
073300        MOVE WS-BL-FOUND-PTS TO BL-REPL-PTS(BL-IDX)
073400     ELSE
073500        MOVE WS-BL-LAST-SEEN-PTS TO BL-REPL-PTS(BL-IDX)
073600     END-IF.
073700
074500 300-EXIT.
074600     EXIT.
074700
074800 310-SCAN-PROJ-FOR-BASELINE.
074900*** PROJ-TABLE IS LOADED STRAIGHT OFF THE FEED, NOT SORTED OR
075000*** GROUPED BY POSITION, SO PT-ECR-RANK (THE FILE'S GLOBAL
075100*** CROSS-POSITION CONSENSUS RANK) CANNOT LOCATE THE
075200*** REPLACEMENT PLAYER WITHIN THIS POSITION'S OWN LIST - THE
075300*** RUNNING WS-BL-POS-COUNT THIS PARAGRAPH MAINTAINS IS THE
075400*** (REPLACEMENT-RANK+1)-TH BEST PLAYER AT THE POSITION, PER
075500*** HD-0447
075600     IF PT-POSITION(PROJ-IDX) = BL-POSITION(BL-IDX)
075700        ADD 1 TO WS-BL-POS-COUNT
075800        MOVE PT-ROS-POINTS(PROJ-IDX) TO WS-BL-LAST-SEEN-PTS
075900        IF NOT WS-BL-RANK-FOUND
076000           AND WS-BL-POS-COUNT = WS-BL-TARGET-RANK + 1
076100           MOVE PT-ROS-POINTS(PROJ-IDX) TO WS-BL-FOUND-PTS
076200           MOVE 'Y' TO WS-BL-FOUND-SW
076300        END-IF
076400     END-IF.
076500 310-EXIT.
076600     EXIT.
076700
076710***--------------------------------------------------------***
076720*** POSITION-SCARCITY BONUS - INFORMATIONAL ONLY, NEVER FEEDS
076730*** THE VOR FIGURE ITSELF.  COUNTS ROSTERED PLAYERS AT THIS
076740*** POSITION WITH VOR OVER ZERO (NOT THE PROJECTION POOL, PER
076750*** HD-0448 - THE OLD Y/N SWITCH WAS COUNTING THE WRONG TABLE).
076755*** RUN SEPARATELY FROM 300-COMPUTE-BASELINES, AFTER ROSTERS ARE
076757*** BUILT - PER HD-0449, RT-VOR DOESN'T EXIST YET WHILE BASELINES
076759*** ARE BEING STRUCK
076760***--------------------------------------------------------***
076770 320-COMPUTE-SCARCITY-BONUS.
076780     MOVE 0 TO WS-SC-ROSTER-COUNT.
076790     PERFORM 325-SCAN-ROSTER-FOR-SCARCE THRU 325-EXIT
076800        VARYING ROSTER-IDX FROM 1 BY 1
076810        UNTIL ROSTER-IDX > ROSTER-REC-COUNT.
076820     EVALUATE TRUE
076830        WHEN WS-SC-ROSTER-COUNT < 10
076840           MOVE .5 TO BL-SCARCITY-BONUS(BL-IDX)
076850        WHEN WS-SC-ROSTER-COUNT < 20
076860           MOVE .2 TO BL-SCARCITY-BONUS(BL-IDX)
076870        WHEN OTHER
076880           MOVE 0 TO BL-SCARCITY-BONUS(BL-IDX)
076890     END-EVALUATE.
076900 320-EXIT.
076910     EXIT.
076920
076930 325-SCAN-ROSTER-FOR-SCARCE.
076940     IF RT-POSITION(ROSTER-IDX) = BL-POSITION(BL-IDX)
076950                         AND RT-VOR(ROSTER-IDX) > 0
076960        ADD 1 TO WS-SC-ROSTER-COUNT
076970     END-IF.
076980 325-EXIT.
076990     EXIT.
077000
077010***--------------------------------------------------------***
077020*** PER-PLAYER VOR - CALLED FOR THE ROSTER ENTRY CURRENTLY
077030*** SET UP IN ROSTER-IDX, USING THE PLAYER'S POSITION, ROS
077040*** POINTS AND INJURY STATUS
077050***--------------------------------------------------------***
077300 400-COMPUTE-PLAYER-VOR.
077400     MOVE RT-ROS-POINTS(ROSTER-IDX) TO WS-RAW-POINTS.
077500     MOVE WS-RAW-POINTS TO WS-PREMIUM-POINTS.
077600
077700     IF RT-POSITION(ROSTER-IDX) = 'TE ' AND LC-TE-PREMIUM-ON
077800        COMPUTE WS-PREMIUM-POINTS ROUNDED =
077900             WS-RAW-POINTS * 1.10
078000     END-IF.
078100
078200     MOVE 0 TO WS-BASELINE-PTS.
078300     PERFORM 410-FIND-BASELINE THRU 410-EXIT
078400        VARYING BL-IDX FROM 1 BY 1 UNTIL BL-IDX > 6.
078500
078600     COMPUTE WS-VOR-BEFORE-PENALTY =
078700          WS-PREMIUM-POINTS - WS-BASELINE-PTS.
078800     IF WS-VOR-BEFORE-PENALTY < 0
078900        MOVE 0 TO WS-VOR-BEFORE-PENALTY
079000     END-IF.
079100
079200     EVALUATE TRUE
079300        WHEN RT-INJURY-STATUS(ROSTER-IDX) = 'OUT'
079400             MOVE 0    TO WS-INJURY-FACTOR
079500        WHEN RT-INJURY-STATUS(ROSTER-IDX) = 'DOUBTFUL'
079600             MOVE .70  TO WS-INJURY-FACTOR
079700        WHEN RT-INJURY-STATUS(ROSTER-IDX) = 'QUESTIONABLE'
079800             MOVE .85  TO WS-INJURY-FACTOR
079900        WHEN RT-INJURY-STATUS(ROSTER-IDX) = 'PROBABLE'
080000             MOVE .95  TO WS-INJURY-FACTOR
080100        WHEN OTHER
080200             MOVE 1    TO WS-INJURY-FACTOR
080300     END-EVALUATE.
080400
080500     COMPUTE WS-COMPUTED-VOR ROUNDED =
080600          WS-VOR-BEFORE-PENALTY * WS-INJURY-FACTOR.
080650     MOVE WS-BASELINE-PTS TO RT-BASELINE(ROSTER-IDX).
080700     MOVE WS-COMPUTED-VOR TO RT-VOR(ROSTER-IDX).
080800 400-EXIT.
080900     EXIT.
081000
081100 410-FIND-BASELINE.
081200     IF BL-POSITION(BL-IDX) = RT-POSITION(ROSTER-IDX)
081300        MOVE BL-REPL-PTS(BL-IDX) TO WS-BASELINE-PTS
081400     END-IF.
081500 410-EXIT.
081600     EXIT.
081700
081800***--------------------------------------------------------***
081900*** OPTIMAL LINEUP VOR FOR ONE TEAM - BUILDS A CANDIDATE LIST
082000*** FROM THE ROSTER TABLE (EXCLUDING WS-EXCLUDE-ID ENTRIES,
082100*** INCLUDING WS-INCLUDE-POS/VOR ENTRIES IN THEIR PLACE), THEN
082200*** FILLS FIXED SLOTS, THEN FLEX - SUPERFLEX AND BENCH DON'T
082210*** COUNT, PER HD-0448
082300***--------------------------------------------------------***
082400 600-LINEUP-VOR.
082500     MOVE 0 TO CAND-COUNT.
082600     MOVE 0 TO WS-LINEUP-VOR-TOTAL.
082700     PERFORM 610-BUILD-CANDIDATES THRU 610-EXIT
082800        VARYING ROSTER-IDX FROM 1 BY 1
082900        UNTIL ROSTER-IDX > ROSTER-REC-COUNT.
083000     PERFORM 620-ADD-INCLUDED-PLAYER THRU 620-EXIT
083100        VARYING WS-BEST-CAND-IDX FROM 1 BY 1
083200        UNTIL WS-BEST-CAND-IDX > WS-INCLUDE-COUNT.
083300
083400     PERFORM 630-FILL-FIXED-SLOTS THRU 630-EXIT
083500        VARYING BL-IDX FROM 1 BY 1 UNTIL BL-IDX > 6.
083600
083700     MOVE 2 TO WS-TAKE-MODE.
083800     PERFORM 655-TAKE-ONE THRU 655-EXIT
083900        LC-SLOT-FLEX TIMES.
084000 600-EXIT.
084500     EXIT.
084600
084700 610-BUILD-CANDIDATES.
084800     IF RT-TEAM-ID(ROSTER-IDX) = WS-LINEUP-TEAM-ID
084900        MOVE 'N' TO WS-TAKE-MODE
085000        PERFORM 615-CHECK-EXCLUDED THRU 615-EXIT
085100           VARYING WS-MY-SUB-1 FROM 1 BY 1
085200           UNTIL WS-MY-SUB-1 > WS-EXCLUDE-COUNT
085300        IF WS-TAKE-MODE NOT = 1
085400           ADD +1 TO CAND-COUNT
085500           SET CAND-IDX TO CAND-COUNT
085600           MOVE RT-POSITION(ROSTER-IDX) TO CAND-POSITION(CAND-IDX)
085700           MOVE RT-VOR(ROSTER-IDX)      TO CAND-VOR(CAND-IDX)
085800           MOVE 'N'                     TO CAND-USED-SW(CAND-IDX)
085900        END-IF
086000     END-IF.
086100 610-EXIT.
086200     EXIT.
086300
086400 615-CHECK-EXCLUDED.
086500     IF RT-PLAYER-ID(ROSTER-IDX) = WS-EXCLUDE-ID(WS-MY-SUB-1)
086600        MOVE 1 TO WS-TAKE-MODE
086700     END-IF.
086800 615-EXIT.
086900     EXIT.
087000
087100 620-ADD-INCLUDED-PLAYER.
087200     ADD +1 TO CAND-COUNT.
087300     SET CAND-IDX TO CAND-COUNT.
087400     MOVE WS-INCLUDE-POS(WS-BEST-CAND-IDX) TO CAND-POSITION(CAND-IDX).
087500     MOVE WS-INCLUDE-VOR(WS-BEST-CAND-IDX) TO CAND-VOR(CAND-IDX).
087600     MOVE 'N' TO CAND-USED-SW(CAND-IDX).
087700 620-EXIT.
087800     EXIT.
087900
088000 630-FILL-FIXED-SLOTS.
088100     MOVE 1 TO WS-TAKE-MODE.
088200     MOVE BL-POSITION(BL-IDX) TO WS-TAKE-POSITION-FILTER.
088300*** BL-BASE-STARTERS ALREADY CARRIES THE HARDCODED ZERO FOR K/DST
088400*** FROM 300-COMPUTE-BASELINES - NO NEED TO RE-WALK THE CONFIG
088500*** SLOT TABLE HERE.  SUPERFLEX NEVER FILLS A FIXED SLOT - PER
088550*** HD-0448, SUPERFLEX AND BENCH CONTRIBUTE NOTHING TO LINEUP VOR
088600     PERFORM 655-TAKE-ONE THRU 655-EXIT
088700        BL-BASE-STARTERS(BL-IDX) TIMES.
088800 630-EXIT.
088900     EXIT.
089000
089100 655-TAKE-ONE.
089200     MOVE 0 TO WS-BEST-CAND-IDX.
089300     MOVE -1 TO WS-BEST-CAND-VOR.
089400     PERFORM 657-SCAN-CANDIDATE THRU 657-EXIT
089500        VARYING CAND-IDX FROM 1 BY 1 UNTIL CAND-IDX > CAND-COUNT.
089600     IF WS-BEST-CAND-IDX > 0
089700        SET CAND-IDX TO WS-BEST-CAND-IDX
089800        ADD CAND-VOR(CAND-IDX) TO WS-LINEUP-VOR-TOTAL
089900        MOVE 'Y' TO CAND-USED-SW(CAND-IDX)
090000     END-IF.
090100 655-EXIT.
090200     EXIT.
090300
090400 657-SCAN-CANDIDATE.
090500     MOVE 'N' TO WS-CAND-ELIGIBLE-SW.
090600     IF NOT CAND-IS-USED(CAND-IDX)
090700        EVALUATE WS-TAKE-MODE
090800           WHEN 1
090900              IF CAND-POSITION(CAND-IDX) = WS-TAKE-POSITION-FILTER
091000                 MOVE 'Y' TO WS-CAND-ELIGIBLE-SW
091100              END-IF
091200           WHEN 2
091300              IF CAND-POSITION(CAND-IDX) = 'RB ' OR 'WR ' OR 'TE '
091400                 MOVE 'Y' TO WS-CAND-ELIGIBLE-SW
091500              END-IF
091800        END-EVALUATE
091900        IF CAND-IS-ELIGIBLE AND
092000                   CAND-VOR(CAND-IDX) > WS-BEST-CAND-VOR
092100           MOVE CAND-VOR(CAND-IDX) TO WS-BEST-CAND-VOR
092200           SET WS-BEST-CAND-IDX TO CAND-IDX
092300        END-IF
092400     END-IF.
092500 657-EXIT.
092600     EXIT.
092700
092800***--------------------------------------------------------***
092900*** TRADE SEARCH - ONE PASS PER OTHER TEAM.  1-FOR-1 ALWAYS
093000*** RUNS; THE UNEVEN AND 2-FOR-2 SHAPES ARE GATED BY THE
093100*** CONFIG SWITCHES, AND NEVER EXCEED WHAT TI-TRADE-RECORD
093200*** CAN HOLD (TWO PLAYERS PER SIDE)
093300***--------------------------------------------------------***
093400 500-ENUMERATE-TRADES.
093500     IF TM-TEAM-ID(WS-OTHER-TEAM-IDX) = WS-MY-TEAM-ID
093600        GO TO 500-EXIT
093700     END-IF.
093710
093720*** PER HD-0448, NO TRADE IS OFFERED FOR A TEAM THAT ISN'T
093730*** ROSTER-LEGAL AT QB/RB/WR/TE TO BEGIN WITH - COVERS BOTH
093740*** SIDES OF THE PROPOSED SWAP
093750     MOVE WS-MY-TEAM-ID TO WS-ROSTER-CHECK-TEAM.
093760     PERFORM 505-CHECK-ROSTER-LIMITS THRU 505-EXIT.
093770     IF NOT WS-ROSTER-IS-LEGAL
093780        GO TO 500-EXIT
093790     END-IF.
093800     MOVE TM-TEAM-ID(WS-OTHER-TEAM-IDX) TO WS-ROSTER-CHECK-TEAM.
093810     PERFORM 505-CHECK-ROSTER-LIMITS THRU 505-EXIT.
093820     IF NOT WS-ROSTER-IS-LEGAL
093830        GO TO 500-EXIT
093840     END-IF.
093850
093900     MOVE WS-MY-TEAM-ID TO WS-LINEUP-TEAM-ID.
094000     MOVE 0 TO WS-EXCLUDE-COUNT WS-INCLUDE-COUNT.
094100     PERFORM 600-LINEUP-VOR THRU 600-EXIT.
094200     MOVE WS-LINEUP-VOR-TOTAL TO WS-BASE-MY-VOR.
094300
094400     MOVE TM-TEAM-ID(WS-OTHER-TEAM-IDX) TO WS-LINEUP-TEAM-ID.
094500     PERFORM 600-LINEUP-VOR THRU 600-EXIT.
094600     MOVE WS-LINEUP-VOR-TOTAL TO WS-BASE-OTHER-VOR.
094700
094800     PERFORM 510-TRY-1-FOR-1 THRU 510-EXIT
094900        VARYING WS-MY-SUB-1 FROM 1 BY 1
095000        UNTIL WS-MY-SUB-1 > ROSTER-REC-COUNT.
095100
095200     IF LC-TWO-FOR-ONE-ON AND LC-MAX-PER-SIDE >= 2
095300        PERFORM 520-TRY-2-FOR-1 THRU 520-EXIT
095400           VARYING WS-MY-SUB-1 FROM 1 BY 1
095500           UNTIL WS-MY-SUB-1 > ROSTER-REC-COUNT
095600        PERFORM 530-TRY-1-FOR-2 THRU 530-EXIT
095700           VARYING WS-OTH-SUB-1 FROM 1 BY 1
095800           UNTIL WS-OTH-SUB-1 > ROSTER-REC-COUNT
095900     END-IF.
096000
096100     IF LC-MAX-PER-SIDE >= 2
096200        PERFORM 540-TRY-2-FOR-2 THRU 540-EXIT
096300           VARYING WS-MY-SUB-1 FROM 1 BY 1
096400           UNTIL WS-MY-SUB-1 > ROSTER-REC-COUNT
096500     END-IF.
096600 500-EXIT.
096700     EXIT.
096800
096810***--------------------------------------------------------***
096820*** ROSTER-LIMIT VALIDATION - PER HD-0448.  A ROSTER IS LEGAL
096830*** ONLY IF ITS QB/RB/WR/TE COUNTS EACH MEET THE CONFIGURED
096840*** SLOT COUNT.  WS-ROSTER-CHECK-TEAM NAMES THE TEAM TO SCORE
096850***--------------------------------------------------------***
096860 505-CHECK-ROSTER-LIMITS.
096870     MOVE 0 TO WS-RL-QB-COUNT WS-RL-RB-COUNT
096880                WS-RL-WR-COUNT WS-RL-TE-COUNT.
096882     PERFORM 507-TALLY-ROSTER-POS THRU 507-EXIT
096884        VARYING ROSTER-IDX FROM 1 BY 1
096886        UNTIL ROSTER-IDX > ROSTER-REC-COUNT.
096888     MOVE 'Y' TO WS-ROSTER-LEGAL-SW.
096890     IF WS-RL-QB-COUNT < LC-SLOT-QB
096892        OR WS-RL-RB-COUNT < LC-SLOT-RB
096894        OR WS-RL-WR-COUNT < LC-SLOT-WR
096896        OR WS-RL-TE-COUNT < LC-SLOT-TE
096898        MOVE 'N' TO WS-ROSTER-LEGAL-SW
096899     END-IF.
096900 505-EXIT.
096910     EXIT.
096920
096930 507-TALLY-ROSTER-POS.
096940     IF RT-TEAM-ID(ROSTER-IDX) = WS-ROSTER-CHECK-TEAM
096950        EVALUATE RT-POSITION(ROSTER-IDX)
096960           WHEN 'QB '  ADD 1 TO WS-RL-QB-COUNT
096970           WHEN 'RB '  ADD 1 TO WS-RL-RB-COUNT
096980           WHEN 'WR '  ADD 1 TO WS-RL-WR-COUNT
096990           WHEN 'TE '  ADD 1 TO WS-RL-TE-COUNT
097000        END-EVALUATE
097010     END-IF.
097020 507-EXIT.
097030     EXIT.
097040
097050 510-TRY-1-FOR-1.
097060     IF RT-TEAM-ID(WS-MY-SUB-1) = WS-MY-TEAM-ID
097100                         AND RT-VOR(WS-MY-SUB-1) > 0
097200        PERFORM 515-TRY-1-FOR-1-INNER THRU 515-EXIT
097300           VARYING WS-OTH-SUB-1 FROM 1 BY 1
097400           UNTIL WS-OTH-SUB-1 > ROSTER-REC-COUNT
097500     END-IF.
097600 510-EXIT.
097700     EXIT.
097800
097900 515-TRY-1-FOR-1-INNER.
098000     IF RT-TEAM-ID(WS-OTH-SUB-1) =
098100              TM-TEAM-ID(WS-OTHER-TEAM-IDX)
098200                         AND RT-VOR(WS-OTH-SUB-1) > 0
098300        MOVE 1 TO WS-MY-SUB-2 WS-OTH-SUB-2
098400        MOVE 1 TO TI-SEND-COUNT OF TI-TRADE-RECORD
098500        MOVE 1 TO TI-RECV-COUNT OF TI-TRADE-RECORD
098600        PERFORM 700-EVALUATE-TRADE THRU 700-EXIT
098700     END-IF.
098800 515-EXIT.
098900     EXIT.
099000
099100 520-TRY-2-FOR-1.
099200     IF RT-TEAM-ID(WS-MY-SUB-1) = WS-MY-TEAM-ID
099300                         AND RT-VOR(WS-MY-SUB-1) > 0
099400        PERFORM 522-TRY-2-FOR-1-PARTNER THRU 522-EXIT
099500           VARYING WS-MY-SUB-2 FROM WS-MY-SUB-1 BY 1
099600           UNTIL WS-MY-SUB-2 > ROSTER-REC-COUNT
099700     END-IF.
099800 520-EXIT.
099900     EXIT.
100000
100100 522-TRY-2-FOR-1-PARTNER.
100200     IF WS-MY-SUB-2 NOT = WS-MY-SUB-1
100300        AND RT-TEAM-ID(WS-MY-SUB-2) = WS-MY-TEAM-ID
100400        AND RT-VOR(WS-MY-SUB-2) > 0
100500        PERFORM 525-TRY-2-FOR-1-INNER THRU 525-EXIT
100600           VARYING WS-OTH-SUB-1 FROM 1 BY 1
100700           UNTIL WS-OTH-SUB-1 > ROSTER-REC-COUNT
100800     END-IF.
100900 522-EXIT.
101000     EXIT.
101100
101200 525-TRY-2-FOR-1-INNER.
101300     IF RT-TEAM-ID(WS-OTH-SUB-1) =
101400              TM-TEAM-ID(WS-OTHER-TEAM-IDX)
101500                         AND RT-VOR(WS-OTH-SUB-1) > 0
101600        MOVE 1 TO WS-OTH-SUB-2
101700        MOVE 2 TO TI-SEND-COUNT OF TI-TRADE-RECORD
101800        MOVE 1 TO TI-RECV-COUNT OF TI-TRADE-RECORD
101900        PERFORM 700-EVALUATE-TRADE THRU 700-EXIT
102000     END-IF.
102100 525-EXIT.
102200     EXIT.
102300
102400 530-TRY-1-FOR-2.
102500     IF RT-TEAM-ID(WS-OTH-SUB-1) =
102600              TM-TEAM-ID(WS-OTHER-TEAM-IDX)
102700                         AND RT-VOR(WS-OTH-SUB-1) > 0
102800        PERFORM 532-TRY-1-FOR-2-PARTNER THRU 532-EXIT
102900           VARYING WS-OTH-SUB-2 FROM WS-OTH-SUB-1 BY 1
103000           UNTIL WS-OTH-SUB-2 > ROSTER-REC-COUNT
103100     END-IF.
103200 530-EXIT.
103300     EXIT.
103400
103500 532-TRY-1-FOR-2-PARTNER.
103600     IF WS-OTH-SUB-2 NOT = WS-OTH-SUB-1
103700        AND RT-TEAM-ID(WS-OTH-SUB-2) =
103800                 TM-TEAM-ID(WS-OTHER-TEAM-IDX)
103900        AND RT-VOR(WS-OTH-SUB-2) > 0
104000        PERFORM 535-TRY-1-FOR-2-INNER THRU 535-EXIT
104100           VARYING WS-MY-SUB-1 FROM 1 BY 1
104200           UNTIL WS-MY-SUB-1 > ROSTER-REC-COUNT
104300     END-IF.
104400 532-EXIT.
104500     EXIT.
104600
104700 535-TRY-1-FOR-2-INNER.
104800     IF RT-TEAM-ID(WS-MY-SUB-1) = WS-MY-TEAM-ID
104900                         AND RT-VOR(WS-MY-SUB-1) > 0
105000        MOVE 1 TO TI-SEND-COUNT OF TI-TRADE-RECORD
105100        MOVE 2 TO TI-RECV-COUNT OF TI-TRADE-RECORD
105200        PERFORM 700-EVALUATE-TRADE THRU 700-EXIT
105300     END-IF.
105400 535-EXIT.
105500     EXIT.
105600
105700 540-TRY-2-FOR-2.
105800     IF RT-TEAM-ID(WS-MY-SUB-1) = WS-MY-TEAM-ID
105900                         AND RT-VOR(WS-MY-SUB-1) > 0
106000        PERFORM 542-TRY-2-FOR-2-MY-PARTNER THRU 542-EXIT
106100           VARYING WS-MY-SUB-2 FROM WS-MY-SUB-1 BY 1
106200           UNTIL WS-MY-SUB-2 > ROSTER-REC-COUNT
106300     END-IF.
106400 540-EXIT.
106500     EXIT.
106600
106700 542-TRY-2-FOR-2-MY-PARTNER.
106800     IF WS-MY-SUB-2 NOT = WS-MY-SUB-1
106900        AND RT-TEAM-ID(WS-MY-SUB-2) = WS-MY-TEAM-ID
107000        AND RT-VOR(WS-MY-SUB-2) > 0
107100        PERFORM 544-TRY-2-FOR-2-OTH THRU 544-EXIT
107200           VARYING WS-OTH-SUB-1 FROM 1 BY 1
107300           UNTIL WS-OTH-SUB-1 > ROSTER-REC-COUNT
107400     END-IF.
107500 542-EXIT.
107600     EXIT.
107700
107800 544-TRY-2-FOR-2-OTH.
107900     IF RT-TEAM-ID(WS-OTH-SUB-1) =
108000              TM-TEAM-ID(WS-OTHER-TEAM-IDX)
108100                         AND RT-VOR(WS-OTH-SUB-1) > 0
108200        PERFORM 546-TRY-2-FOR-2-OTH-PARTNER THRU 546-EXIT
108300           VARYING WS-OTH-SUB-2 FROM WS-OTH-SUB-1 BY 1
108400           UNTIL WS-OTH-SUB-2 > ROSTER-REC-COUNT
108500     END-IF.
108600 544-EXIT.
108700     EXIT.
108800
108900 546-TRY-2-FOR-2-OTH-PARTNER.
109000     IF WS-OTH-SUB-2 NOT = WS-OTH-SUB-1
109100        AND RT-TEAM-ID(WS-OTH-SUB-2) =
109200                 TM-TEAM-ID(WS-OTHER-TEAM-IDX)
109300        AND RT-VOR(WS-OTH-SUB-2) > 0
109400        MOVE 2 TO TI-SEND-COUNT OF TI-TRADE-RECORD
109500        MOVE 2 TO TI-RECV-COUNT OF TI-TRADE-RECORD
109600        PERFORM 700-EVALUATE-TRADE THRU 700-EXIT
109700     END-IF.
109800 546-EXIT.
109900     EXIT.
110000
110100***--------------------------------------------------------***
110200*** SCORE ONE CANDIDATE TRADE.  WS-MY-SUB-1/2 AND WS-OTH-SUB-1/2
110300*** ARE ROSTER-TABLE SUBSCRIPTS OF THE PLAYERS LEAVING AND
110400*** ARRIVING ON MY SIDE.  TI-SEND-COUNT/TI-RECV-COUNT OF
110500*** TI-TRADE-RECORD ARE SET BY THE CALLING PARAGRAPH.
110600***--------------------------------------------------------***
110700 700-EVALUATE-TRADE.
110800     ADD +1 TO TRADES-EVALUATED.
110900
111000     SET ROSTER-IDX TO WS-MY-SUB-1.
111100     MOVE WS-MY-SUB-1 TO WS-SEND-IDX-1.
111200     MOVE RT-PLAYER-ID(ROSTER-IDX) TO WS-EXCLUDE-ID(1).
111300     MOVE RT-POSITION(ROSTER-IDX)  TO WS-INCLUDE-POS(1).
111400     MOVE RT-VOR(ROSTER-IDX)       TO WS-INCLUDE-VOR(1).
111500     MOVE 1 TO WS-EXCLUDE-COUNT.
111600     MOVE 1 TO WS-INCLUDE-COUNT.
111700
111800     IF TI-SEND-COUNT OF TI-TRADE-RECORD = 2
111900        SET ROSTER-IDX TO WS-MY-SUB-2
112000        MOVE RT-PLAYER-ID(ROSTER-IDX) TO WS-EXCLUDE-ID(2)
112100        MOVE 2 TO WS-EXCLUDE-COUNT
112200     END-IF.
112300
112400     SET ROSTER-IDX TO WS-OTH-SUB-1.
112500     MOVE WS-OTH-SUB-1 TO WS-RECV-IDX-1.
112600     IF TI-RECV-COUNT OF TI-TRADE-RECORD = 1
112700        MOVE RT-POSITION(ROSTER-IDX) TO WS-INCLUDE-POS(1)
112800        MOVE RT-VOR(ROSTER-IDX)      TO WS-INCLUDE-VOR(1)
112900     ELSE
113000        MOVE RT-POSITION(ROSTER-IDX) TO WS-INCLUDE-POS(1)
113100        MOVE RT-VOR(ROSTER-IDX)      TO WS-INCLUDE-VOR(1)
113200        SET ROSTER-IDX TO WS-OTH-SUB-2
113300        MOVE RT-POSITION(ROSTER-IDX) TO WS-INCLUDE-POS(2)
113400        MOVE RT-VOR(ROSTER-IDX)      TO WS-INCLUDE-VOR(2)
113500        MOVE 2 TO WS-INCLUDE-COUNT
113600     END-IF.
113700
113800*** LINEUP VOR FOR MY TEAM AFTER THE SWAP
113900     MOVE WS-MY-TEAM-ID TO WS-LINEUP-TEAM-ID.
114000     PERFORM 600-LINEUP-VOR THRU 600-EXIT.
114100     MOVE WS-LINEUP-VOR-TOTAL TO WS-AFTER-MY-VOR.
114200     COMPUTE WS-SCORE-ME ROUNDED =
114300          WS-AFTER-MY-VOR - WS-BASE-MY-VOR.
114400
114500*** NOW THE MIRROR IMAGE FOR THE OTHER TEAM - WHAT THEY GIVE UP
114600*** BECOMES THE EXCLUDE SET, WHAT THEY RECEIVE BECOMES INCLUDE
114700     MOVE 0 TO WS-EXCLUDE-COUNT WS-INCLUDE-COUNT.
114800     SET ROSTER-IDX TO WS-OTH-SUB-1.
114900     MOVE RT-PLAYER-ID(ROSTER-IDX) TO WS-EXCLUDE-ID(1).
115000     MOVE 1 TO WS-EXCLUDE-COUNT.
115100     IF TI-RECV-COUNT OF TI-TRADE-RECORD = 2
115200        SET ROSTER-IDX TO WS-OTH-SUB-2
115300        MOVE RT-PLAYER-ID(ROSTER-IDX) TO WS-EXCLUDE-ID(2)
115400        MOVE 2 TO WS-EXCLUDE-COUNT
115500     END-IF.
115600
115700     SET ROSTER-IDX TO WS-MY-SUB-1.
115800     MOVE RT-POSITION(ROSTER-IDX) TO WS-INCLUDE-POS(1).
115900     MOVE RT-VOR(ROSTER-IDX)      TO WS-INCLUDE-VOR(1).
116000     MOVE 1 TO WS-INCLUDE-COUNT.
116100     IF TI-SEND-COUNT OF TI-TRADE-RECORD = 2
116200        SET ROSTER-IDX TO WS-MY-SUB-2
116300        MOVE RT-POSITION(ROSTER-IDX) TO WS-INCLUDE-POS(2)
116400        MOVE RT-VOR(ROSTER-IDX)      TO WS-INCLUDE-VOR(2)
116500        MOVE 2 TO WS-INCLUDE-COUNT
116600     END-IF.
116700
116800     MOVE TM-TEAM-ID(WS-OTHER-TEAM-IDX) TO WS-LINEUP-TEAM-ID.
116900     PERFORM 600-LINEUP-VOR THRU 600-EXIT.
117000     MOVE WS-LINEUP-VOR-TOTAL TO WS-AFTER-OTHER-VOR.
117100     COMPUTE WS-SCORE-THEM ROUNDED =
117200          WS-AFTER-OTHER-VOR - WS-BASE-OTHER-VOR.
117300
117400     IF WS-SCORE-ME >= 1.0 AND WS-SCORE-THEM >= 1.0
117500        PERFORM 710-BUILD-TRADE-RECORD THRU 710-EXIT
117600        PERFORM 750-BUILD-TRADE-NOTES THRU 750-EXIT
117700        PERFORM 760-INSERT-TRADE THRU 760-EXIT
117800        ADD +1 TO TRADES-ACCEPTED
117900     END-IF.
118000 700-EXIT.
118100     EXIT.
118200
118300 710-BUILD-TRADE-RECORD.
118400     MOVE TM-TEAM-ID(WS-OTHER-TEAM-IDX) TO
118500          TI-OTHER-TEAM-ID OF TI-TRADE-RECORD.
118600     SET ROSTER-IDX TO WS-MY-SUB-1.
118700     MOVE RT-PLAYER-NAME(ROSTER-IDX) TO TI-SEND-NAME(1).
118800     MOVE RT-POSITION(ROSTER-IDX)    TO TI-SEND-POSITION(1).
118900     MOVE RT-VOR(ROSTER-IDX)         TO TI-SEND-VOR(1).
119000     IF TI-SEND-COUNT OF TI-TRADE-RECORD = 2
119100        SET ROSTER-IDX TO WS-MY-SUB-2
119200        MOVE RT-PLAYER-NAME(ROSTER-IDX) TO TI-SEND-NAME(2)
119300        MOVE RT-POSITION(ROSTER-IDX)    TO TI-SEND-POSITION(2)
119400        MOVE RT-VOR(ROSTER-IDX)         TO TI-SEND-VOR(2)
119500     END-IF.
119600     SET ROSTER-IDX TO WS-OTH-SUB-1.
119700     MOVE RT-PLAYER-NAME(ROSTER-IDX) TO TI-RECV-NAME(1).
119800     MOVE RT-POSITION(ROSTER-IDX)    TO TI-RECV-POSITION(1).
119900     MOVE RT-VOR(ROSTER-IDX)         TO TI-RECV-VOR(1).
120000     IF TI-RECV-COUNT OF TI-TRADE-RECORD = 2
120100        SET ROSTER-IDX TO WS-OTH-SUB-2
120200        MOVE RT-PLAYER-NAME(ROSTER-IDX) TO TI-RECV-NAME(2)
120300        MOVE RT-POSITION(ROSTER-IDX)    TO TI-RECV-POSITION(2)
120400        MOVE RT-VOR(ROSTER-IDX)         TO TI-RECV-VOR(2)
120500     END-IF.
120600     MOVE WS-SCORE-ME   TO TI-SCORE-ME OF TI-TRADE-RECORD.
120700     MOVE WS-SCORE-THEM TO TI-SCORE-THEM OF TI-TRADE-RECORD.
120800 710-EXIT.
120900     EXIT.
121000
121100*** COMMISSIONER'S FOUR-RULE NOTES SCHEME, PER HD-0448 - POSITION
121150*** SWAP, THEN BALANCE (ALWAYS FIRES), THEN BYE-WEEK CONFLICT,
121200*** JOINED "; " IN THAT ORDER.  THE OLD SCARCITY/TE-PREMIUM/
121250*** INJURY WORDING IS GONE - NONE OF IT WAS EVER IN THE SPEC
121300*** HANDED DOWN BY THE LEAGUE.  MUTUAL-BENEFIT FALLBACK TEXT IS
121350*** BUILT BUT CAN NEVER FIRE, SINCE THE BALANCE RULE ALWAYS
121380*** CONTRIBUTES A FRAGMENT - KEPT FOR PARITY WITH THAT SCHEME
121400 750-BUILD-TRADE-NOTES.
121410     MOVE 0 TO WS-NOTE-FRAG-COUNT.
121420     PERFORM 752-CHECK-POSITION-SWAP THRU 752-EXIT.
121430     PERFORM 754-BUILD-BALANCE-TEXT THRU 754-EXIT.
121440     PERFORM 756-CHECK-SAME-TEAM THRU 756-EXIT.
121450     IF WS-NOTE-FRAG-COUNT = 0
121460        COMPUTE WS-ME-DISP = WS-SCORE-ME
121470        COMPUTE WS-THEM-DISP = WS-SCORE-THEM
121480        STRING 'MUTUAL BENEFIT: +' DELIMITED BY SIZE
121490               WS-ME-DISP           DELIMITED BY SIZE
121500               ' FOR YOU, +'        DELIMITED BY SIZE
121510               WS-THEM-DISP         DELIMITED BY SIZE
121520               ' FOR THEM'          DELIMITED BY SIZE
121530            INTO WS-NOTES-TEXT
121540     ELSE
121550        MOVE SPACES TO WS-NOTES-TEXT
121560        MOVE 1 TO WS-NOTES-PTR
121570        PERFORM 759-APPEND-FRAGMENT THRU 759-EXIT
121580           VARYING WS-NOTE-IDX FROM 1 BY 1
121590           UNTIL WS-NOTE-IDX > WS-NOTE-FRAG-COUNT
121600     END-IF.
121610     MOVE WS-NOTES-TEXT TO TI-NOTES OF TI-TRADE-RECORD.
124700 750-EXIT.
124800     EXIT.
124900
125000*** RULE 1 - A STRAIGHT POSITION-FOR-POSITION SWAP.  TRUE WHEN
125010*** EVERY SENT PLAYER SHARES ONE POSITION, EVERY RECEIVED PLAYER
125020*** SHARES ONE POSITION, AND THE TWO POSITIONS DIFFER
125030 752-CHECK-POSITION-SWAP.
125040     SET ROSTER-IDX TO WS-MY-SUB-1.
125050     MOVE RT-POSITION(ROSTER-IDX) TO WS-SEND-POS-1.
125060     MOVE 'Y' TO WS-POS-SWAP-SW.
125070     IF TI-SEND-COUNT OF TI-TRADE-RECORD = 2
125080        SET ROSTER-IDX TO WS-MY-SUB-2
125090        MOVE RT-POSITION(ROSTER-IDX) TO WS-SEND-POS-2
125100        IF WS-SEND-POS-2 NOT = WS-SEND-POS-1
125110           MOVE 'N' TO WS-POS-SWAP-SW
125120        END-IF
125130     END-IF.
125140     SET ROSTER-IDX TO WS-OTH-SUB-1.
125150     MOVE RT-POSITION(ROSTER-IDX) TO WS-RECV-POS-1.
125160     IF TI-RECV-COUNT OF TI-TRADE-RECORD = 2
125170        SET ROSTER-IDX TO WS-OTH-SUB-2
125180        MOVE RT-POSITION(ROSTER-IDX) TO WS-RECV-POS-2
125190        IF WS-RECV-POS-2 NOT = WS-RECV-POS-1
125200           MOVE 'N' TO WS-POS-SWAP-SW
125210        END-IF
125220     END-IF.
125230     IF WS-RECV-POS-1 = WS-SEND-POS-1
125240        MOVE 'N' TO WS-POS-SWAP-SW
125250     END-IF.
125260     IF WS-TRADE-IS-POSITION-SWAP
125270        ADD 1 TO WS-NOTE-FRAG-COUNT
125280        SET WS-NOTE-IDX TO WS-NOTE-FRAG-COUNT
125282        MOVE 1 TO WS-FRAG-PTR
125290        STRING 'YOU GET '          DELIMITED BY SIZE
125300               WS-RECV-POS-1       DELIMITED BY SPACE
125310               ' HELP, THEY GET '  DELIMITED BY SIZE
125320               WS-SEND-POS-1       DELIMITED BY SPACE
125330               ' DEPTH'            DELIMITED BY SIZE
125340            INTO WS-NOTE-FRAGMENT(WS-NOTE-IDX)
125342            WITH POINTER WS-FRAG-PTR
125344        COMPUTE WS-NOTE-FRAG-LEN(WS-NOTE-IDX) = WS-FRAG-PTR - 1
125350     END-IF.
125360 752-EXIT.
125370     EXIT.
125380
125390*** RULE 2 - BALANCE OF THE TWO SIDES' LINEUP-VOR IMPROVEMENT.
125400*** THIS RULE ALWAYS CONTRIBUTES A FRAGMENT
125410 754-BUILD-BALANCE-TEXT.
125420     ADD 1 TO WS-NOTE-FRAG-COUNT.
125430     SET WS-NOTE-IDX TO WS-NOTE-FRAG-COUNT.
125440     COMPUTE WS-SCORE-DIFF = WS-SCORE-ME - WS-SCORE-THEM.
125450     IF WS-SCORE-DIFF < 0
125460        COMPUTE WS-SCORE-DIFF = WS-SCORE-THEM - WS-SCORE-ME
125470     END-IF.
125480     EVALUATE TRUE
125490        WHEN WS-SCORE-DIFF < 1.0
125500           MOVE 'BALANCED TRADE BENEFITS BOTH TEAMS EQUALLY'
125510                TO WS-NOTE-FRAGMENT(WS-NOTE-IDX)
125512           MOVE 42 TO WS-NOTE-FRAG-LEN(WS-NOTE-IDX)
125520        WHEN WS-SCORE-ME > WS-SCORE-THEM
125530           MOVE 'SLIGHT ADVANTAGE TO YOU'
125540                TO WS-NOTE-FRAGMENT(WS-NOTE-IDX)
125542           MOVE 23 TO WS-NOTE-FRAG-LEN(WS-NOTE-IDX)
125550        WHEN OTHER
125560           MOVE 'SLIGHT ADVANTAGE TO THEM'
125570                TO WS-NOTE-FRAGMENT(WS-NOTE-IDX)
125572           MOVE 24 TO WS-NOTE-FRAG-LEN(WS-NOTE-IDX)
125580     END-EVALUATE.
125590 754-EXIT.
125600     EXIT.
125610
125620*** RULE 3 - EITHER SIDE OF THE TRADE SHARES AN NFL TEAM - SAME
125630*** BYE WEEK RISK ON BOTH ROSTERS AFTER THE SWAP
125640 756-CHECK-SAME-TEAM.
125650     MOVE 'N' TO WS-SAME-TEAM-SW.
125660     SET ROSTER-IDX TO WS-OTH-SUB-1.
125670     MOVE RT-NFL-TEAM(ROSTER-IDX) TO WS-RECV-TEAM-1.
125680     MOVE SPACES TO WS-RECV-TEAM-2.
125690     IF TI-RECV-COUNT OF TI-TRADE-RECORD = 2
125700        SET ROSTER-IDX TO WS-OTH-SUB-2
125710        MOVE RT-NFL-TEAM(ROSTER-IDX) TO WS-RECV-TEAM-2
125720     END-IF.
125730     SET ROSTER-IDX TO WS-MY-SUB-1.
125740     IF RT-NFL-TEAM(ROSTER-IDX) = WS-RECV-TEAM-1
125750                         OR RT-NFL-TEAM(ROSTER-IDX) = WS-RECV-TEAM-2
125760        MOVE 'Y' TO WS-SAME-TEAM-SW
125770     END-IF.
125780     IF TI-SEND-COUNT OF TI-TRADE-RECORD = 2
125790        SET ROSTER-IDX TO WS-MY-SUB-2
125800        IF RT-NFL-TEAM(ROSTER-IDX) = WS-RECV-TEAM-1
125810                            OR RT-NFL-TEAM(ROSTER-IDX) = WS-RECV-TEAM-2
125820           MOVE 'Y' TO WS-SAME-TEAM-SW
125830        END-IF
125840     END-IF.
125850     IF WS-TRADE-SHARES-TEAM
125860        ADD 1 TO WS-NOTE-FRAG-COUNT
125870        SET WS-NOTE-IDX TO WS-NOTE-FRAG-COUNT
125880        MOVE 'WATCH FOR BYE WEEK CONFLICTS'
125890             TO WS-NOTE-FRAGMENT(WS-NOTE-IDX)
125895        MOVE 28 TO WS-NOTE-FRAG-LEN(WS-NOTE-IDX)
125900     END-IF.
125910 756-EXIT.
125920     EXIT.
125930
125940*** JOIN ONE FRAGMENT INTO WS-NOTES-TEXT AT THE CURRENT POINTER,
125950*** PREFIXED WITH "; " WHEN IT ISN'T THE FIRST ONE IN
125960 759-APPEND-FRAGMENT.
125970     IF WS-NOTE-IDX > 1
125980        STRING '; ' DELIMITED BY SIZE
125990            INTO WS-NOTES-TEXT WITH POINTER WS-NOTES-PTR
126000     END-IF.
126010     STRING WS-NOTE-FRAGMENT(WS-NOTE-IDX)
126015                (1:WS-NOTE-FRAG-LEN(WS-NOTE-IDX)) DELIMITED BY SIZE
126020         INTO WS-NOTES-TEXT WITH POINTER WS-NOTES-PTR.
126030 759-EXIT.
126040     EXIT.
126050
127100
127200*** KEEP THE BEST 50 TRADES SEEN SO FAR, RANKED BY COMBINED
127300*** SCORE.  WHILE THE TABLE HAS ROOM, JUST APPEND; ONCE FULL,
127400*** REPLACE THE WEAKEST ENTRY IF THIS ONE BEATS IT.
127500 760-INSERT-TRADE.
127600     COMPUTE WS-THIS-COMBINED = WS-SCORE-ME + WS-SCORE-THEM.
127700     IF WS-TRADE-COUNT < 50
127800        ADD +1 TO WS-TRADE-COUNT
127900        SET TRADE-IDX TO WS-TRADE-COUNT
128000        PERFORM 765-COPY-TRADE-IN THRU 765-EXIT
128100     ELSE
128200        MOVE 1 TO WS-MIN-TRADE-IDX
128300        SET TRADE-IDX TO 1
128400        MOVE TT-COMBINED-SCORE(TRADE-IDX) TO WS-MIN-COMBINED
128500        PERFORM 768-FIND-WEAKEST-TRADE THRU 768-EXIT
128600           VARYING TRADE-IDX FROM 2 BY 1 UNTIL TRADE-IDX > 50
128700        IF WS-THIS-COMBINED > WS-MIN-COMBINED
128800           SET TRADE-IDX TO WS-MIN-TRADE-IDX
128900           PERFORM 765-COPY-TRADE-IN THRU 765-EXIT
129000        END-IF
129100     END-IF.
129200 760-EXIT.
129300     EXIT.
129400
129500 765-COPY-TRADE-IN.
129600     MOVE TI-OTHER-TEAM-ID OF TI-TRADE-RECORD
129700          TO TT-OTHER-TEAM-ID(TRADE-IDX).
129800     MOVE TI-SEND-COUNT OF TI-TRADE-RECORD
129900          TO TT-SEND-COUNT(TRADE-IDX).
130000     MOVE TI-RECV-COUNT OF TI-TRADE-RECORD
130100          TO TT-RECV-COUNT(TRADE-IDX).
130200     MOVE TI-SEND-NAME(1)     TO TT-SEND-NAME(TRADE-IDX 1).
130300     MOVE TI-SEND-POSITION(1) TO TT-SEND-POSITION(TRADE-IDX 1).
130400     MOVE TI-SEND-VOR(1)      TO TT-SEND-VOR(TRADE-IDX 1).
130500     MOVE TI-SEND-NAME(2)     TO TT-SEND-NAME(TRADE-IDX 2).
130600     MOVE TI-SEND-POSITION(2) TO TT-SEND-POSITION(TRADE-IDX 2).
130700     MOVE TI-SEND-VOR(2)      TO TT-SEND-VOR(TRADE-IDX 2).
130800     MOVE TI-RECV-NAME(1)     TO TT-RECV-NAME(TRADE-IDX 1).
130900     MOVE TI-RECV-POSITION(1) TO TT-RECV-POSITION(TRADE-IDX 1).
131000     MOVE TI-RECV-VOR(1)      TO TT-RECV-VOR(TRADE-IDX 1).
131100     MOVE TI-RECV-NAME(2)     TO TT-RECV-NAME(TRADE-IDX 2).
131200     MOVE TI-RECV-POSITION(2) TO TT-RECV-POSITION(TRADE-IDX 2).
131300     MOVE TI-RECV-VOR(2)      TO TT-RECV-VOR(TRADE-IDX 2).
131400     MOVE WS-SCORE-ME         TO TT-SCORE-ME(TRADE-IDX).
131500     MOVE WS-SCORE-THEM       TO TT-SCORE-THEM(TRADE-IDX).
131600     MOVE WS-THIS-COMBINED    TO TT-COMBINED-SCORE(TRADE-IDX).
131700     MOVE TI-NOTES OF TI-TRADE-RECORD TO TT-NOTES(TRADE-IDX).
131800 765-EXIT.
131900     EXIT.
132000
132100 768-FIND-WEAKEST-TRADE.
132200     IF TT-COMBINED-SCORE(TRADE-IDX) < WS-MIN-COMBINED
132300        MOVE TT-COMBINED-SCORE(TRADE-IDX) TO WS-MIN-COMBINED
132400        SET WS-MIN-TRADE-IDX TO TRADE-IDX
132500     END-IF.
132600 768-EXIT.
132700     EXIT.
132800
132900 800-WRITE-TRADE-FILE.
133000     MOVE TT-OTHER-TEAM-ID(TRADE-IDX) TO
133100          TI-OTHER-TEAM-ID OF TI-TRADE-RECORD.
133200     MOVE TT-SEND-COUNT(TRADE-IDX) TO
133300          TI-SEND-COUNT OF TI-TRADE-RECORD.
133400     MOVE TT-RECV-COUNT(TRADE-IDX) TO
133500          TI-RECV-COUNT OF TI-TRADE-RECORD.
133600     MOVE TT-SEND-NAME(TRADE-IDX 1)     TO TI-SEND-NAME(1).
133700     MOVE TT-SEND-POSITION(TRADE-IDX 1) TO TI-SEND-POSITION(1).
133800     MOVE TT-SEND-VOR(TRADE-IDX 1)      TO TI-SEND-VOR(1).
133900     MOVE TT-SEND-NAME(TRADE-IDX 2)     TO TI-SEND-NAME(2).
134000     MOVE TT-SEND-POSITION(TRADE-IDX 2) TO TI-SEND-POSITION(2).
134100     MOVE TT-SEND-VOR(TRADE-IDX 2)      TO TI-SEND-VOR(2).
134200     MOVE TT-RECV-NAME(TRADE-IDX 1)     TO TI-RECV-NAME(1).
134300     MOVE TT-RECV-POSITION(TRADE-IDX 1) TO TI-RECV-POSITION(1).
134400     MOVE TT-RECV-VOR(TRADE-IDX 1)      TO TI-RECV-VOR(1).
134500     MOVE TT-RECV-NAME(TRADE-IDX 2)     TO TI-RECV-NAME(2).
134600     MOVE TT-RECV-POSITION(TRADE-IDX 2) TO TI-RECV-POSITION(2).
134700     MOVE TT-RECV-VOR(TRADE-IDX 2)      TO TI-RECV-VOR(2).
134800     MOVE TT-SCORE-ME(TRADE-IDX) TO TI-SCORE-ME OF TI-TRADE-RECORD.
134900     MOVE TT-SCORE-THEM(TRADE-IDX)
135000          TO TI-SCORE-THEM OF TI-TRADE-RECORD.
135100     MOVE TT-NOTES(TRADE-IDX) TO TI-NOTES OF TI-TRADE-RECORD.
135200     WRITE TI-TRADE-RECORD.
135300     ADD +1 TO TRADES-WRITTEN.
135400 800-EXIT.
135500     EXIT.
135600
135700***--------------------------------------------------------***
135800*** REPORT BUILDER - FIVE SECTIONS, EACH STARTING A NEW PAGE
135900***--------------------------------------------------------***
136000 900-WRITE-REPORT.
136100     PERFORM 910-WRITE-CONFIG-SECTION THRU 910-EXIT.
136200     PERFORM 920-WRITE-PLAYER-LISTING THRU 920-EXIT.
136300     PERFORM 930-WRITE-VOR-ANALYSIS THRU 930-EXIT.
136400     PERFORM 940-WRITE-TRADE-RECS THRU 940-EXIT.
136500     PERFORM 950-WRITE-CONTROL-TOTALS THRU 950-EXIT.
136600 900-EXIT.
136700     EXIT.
136800
136900 905-NEW-PAGE.
137000     ADD +1 TO WS-PAGE-COUNT.
137100     MOVE 0 TO WS-LINE-COUNT.
137200     MOVE SPACES TO RPT-LINE.
137300     WRITE RPT-LINE AFTER ADVANCING PAGE.
137400 905-EXIT.
137500     EXIT.
137600
137700 907-PRINT-LINE.
137800     WRITE RPT-LINE AFTER ADVANCING 1 LINE.
137900     ADD +1 TO WS-LINE-COUNT.
138000     IF WS-LINE-COUNT > WS-REPORT-MAX-LINES
138100        PERFORM 905-NEW-PAGE THRU 905-EXIT
138200     END-IF.
138300 907-EXIT.
138400     EXIT.
138500
138600 910-WRITE-CONFIG-SECTION.
138700     PERFORM 905-NEW-PAGE THRU 905-EXIT.
138800     MOVE SPACES TO WS-HDG-LINE-1.
138900     MOVE 'SECTION 1 - LEAGUE CONFIGURATION' TO WS-HDG-TITLE.
139000     MOVE WS-HDG-LINE-1 TO RPT-LINE.
139100     PERFORM 907-PRINT-LINE THRU 907-EXIT.
139200
139300     MOVE SPACES TO WS-CONFIG-LINE.
139400     MOVE 'SCORING FORMAT' TO WS-CFG-LABEL.
139500     MOVE LC-SCORING-FORMAT TO WS-CFG-VALUE.
139600     MOVE WS-CONFIG-LINE TO RPT-LINE.
139700     PERFORM 907-PRINT-LINE THRU 907-EXIT.
139800
139900     MOVE SPACES TO WS-CONFIG-LINE.
140000     MOVE 'NUMBER OF TEAMS' TO WS-CFG-LABEL.
140100     MOVE LC-NUM-TEAMS TO WS-CFG-VALUE.
140200     MOVE WS-CONFIG-LINE TO RPT-LINE.
140300     PERFORM 907-PRINT-LINE THRU 907-EXIT.
140400
140500     MOVE SPACES TO WS-CONFIG-LINE.
140600     MOVE 'MY TEAM ID' TO WS-CFG-LABEL.
140700     MOVE LC-MY-TEAM-ID TO WS-CFG-VALUE.
140800     MOVE WS-CONFIG-LINE TO RPT-LINE.
140900     PERFORM 907-PRINT-LINE THRU 907-EXIT.
141000
141010*** DERIVED TOTALS PER HD-0448 - NOT ON THE INPUT RECORD, ADDED UP
141020*** HERE FOR THE COMMISSIONER'S BENEFIT
141030     COMPUTE WS-DERIVED-TOTAL = LC-SLOT-QB + LC-SLOT-RB
141040        + LC-SLOT-WR + LC-SLOT-TE + LC-SLOT-FLEX
141050        + LC-SLOT-SUPERFLEX.
141060     MOVE WS-DERIVED-TOTAL TO WS-DERIVED-EDIT.
141070     MOVE SPACES TO WS-CONFIG-LINE.
141080     MOVE 'TOTAL STARTING POSITIONS' TO WS-CFG-LABEL.
141090     MOVE WS-DERIVED-EDIT TO WS-CFG-VALUE.
141100     MOVE WS-CONFIG-LINE TO RPT-LINE.
141110     PERFORM 907-PRINT-LINE THRU 907-EXIT.
141120
141130     ADD LC-SLOT-BENCH TO WS-DERIVED-TOTAL.
141140     MOVE WS-DERIVED-TOTAL TO WS-DERIVED-EDIT.
141150     MOVE SPACES TO WS-CONFIG-LINE.
141160     MOVE 'TOTAL ROSTER SIZE' TO WS-CFG-LABEL.
141170     MOVE WS-DERIVED-EDIT TO WS-CFG-VALUE.
141180     MOVE WS-CONFIG-LINE TO RPT-LINE.
141190     PERFORM 907-PRINT-LINE THRU 907-EXIT.
141200
141210     PERFORM 915-WRITE-BASELINE-LINE THRU 915-EXIT
141220        VARYING BL-IDX FROM 1 BY 1 UNTIL BL-IDX > 6.
141300 910-EXIT.
141400     EXIT.
141500
141600 915-WRITE-BASELINE-LINE.
141700     MOVE SPACES TO WS-CONFIG-LINE.
141800     STRING 'REPLACEMENT BASELINE - ' DELIMITED BY SIZE
141900            BL-POSITION(BL-IDX) DELIMITED BY SIZE
142000            INTO WS-CFG-LABEL.
142100     MOVE BL-REPL-PTS(BL-IDX) TO WS-CFG-VALUE.
142200     MOVE WS-CONFIG-LINE TO RPT-LINE.
142300     PERFORM 907-PRINT-LINE THRU 907-EXIT.
142400 915-EXIT.
142500     EXIT.
142600
142700 920-WRITE-PLAYER-LISTING.
142800     PERFORM 905-NEW-PAGE THRU 905-EXIT.
142900     MOVE SPACES TO WS-HDG-LINE-1.
143000     MOVE 'SECTION 2 - TOP 20 PLAYERS BY VOR, MY TEAM'
143100          TO WS-HDG-TITLE.
143200     MOVE WS-HDG-LINE-1 TO RPT-LINE.
143300     PERFORM 907-PRINT-LINE THRU 907-EXIT.
143310     MOVE WS-COL-HDG-SEC2 TO RPT-LINE.
143320     PERFORM 907-PRINT-LINE THRU 907-EXIT.
143400
143500     MOVE SPACES TO WS-PRINTED-TABLE.
143600     MOVE 0 TO WS-BL-POS-COUNT.
143700     PERFORM 925-WRITE-ONE-PLAYER-LISTING THRU 925-EXIT
143800        UNTIL WS-BL-POS-COUNT >= 20 OR WS-BL-POS-COUNT < 0.
143900 920-EXIT.
144000     EXIT.
144100
144200*** SELECTS THE NEXT-HIGHEST-VOR UNPRINTED PLAYER ON MY TEAM,
144300*** ONE LINE PER CALL, UNTIL 20 HAVE BEEN PRINTED OR THE ROSTER
144400*** RUNS OUT
144500 925-WRITE-ONE-PLAYER-LISTING.
144600     MOVE 0 TO WS-BEST-CAND-IDX.
144700     MOVE -1 TO WS-BEST-CAND-VOR.
144800     PERFORM 927-SCAN-FOR-NEXT-PLAYER THRU 927-EXIT
144900        VARYING ROSTER-IDX FROM 1 BY 1
145000        UNTIL ROSTER-IDX > ROSTER-REC-COUNT.
145100     IF WS-BEST-CAND-IDX = 0
145200        MOVE -1 TO WS-BL-POS-COUNT
145300     ELSE
145400        ADD +1 TO WS-BL-POS-COUNT
145500        SET ROSTER-IDX TO WS-BEST-CAND-IDX
145600        MOVE WS-BL-POS-COUNT   TO WS-PLL-RANK
145700        MOVE RT-PLAYER-NAME(ROSTER-IDX) TO WS-PLL-NAME
145800        MOVE RT-POSITION(ROSTER-IDX)    TO WS-PLL-POSITION
145900        MOVE RT-NFL-TEAM(ROSTER-IDX)    TO WS-PLL-NFL-TEAM
145910        MOVE RT-ECR-RANK(ROSTER-IDX)    TO WS-PLL-ECR
145920        MOVE RT-INJURY-STATUS(ROSTER-IDX) TO WS-PLL-INJURY
145930        MOVE RT-BYE-WEEK(ROSTER-IDX)    TO WS-PLL-BYE
145940        MOVE SPACES                     TO WS-PLL-BASELINE
146000        MOVE RT-ROS-POINTS(ROSTER-IDX)  TO WS-PLL-PTS
146100        MOVE RT-VOR(ROSTER-IDX)         TO WS-PLL-VOR
146200        MOVE WS-PLAYER-LISTING-LINE TO RPT-LINE
146300        PERFORM 907-PRINT-LINE THRU 907-EXIT
146400        MOVE 'Y' TO WS-PRINTED-SW(WS-BEST-CAND-IDX)
146500     END-IF.
146600 925-EXIT.
146700     EXIT.
146800
146900 927-SCAN-FOR-NEXT-PLAYER.
147000     IF RT-TEAM-ID(ROSTER-IDX) = WS-MY-TEAM-ID
147100        AND WS-PRINTED-SW(ROSTER-IDX) = SPACE
147200        AND RT-VOR(ROSTER-IDX) > WS-BEST-CAND-VOR
147300        MOVE RT-VOR(ROSTER-IDX) TO WS-BEST-CAND-VOR
147400        SET WS-BEST-CAND-IDX TO ROSTER-IDX
147500     END-IF.
147600 927-EXIT.
147700     EXIT.
147800
147900 930-WRITE-VOR-ANALYSIS.
148000     PERFORM 905-NEW-PAGE THRU 905-EXIT.
148100     MOVE SPACES TO WS-HDG-LINE-1.
148200     MOVE 'SECTION 3 - TOP 50 PLAYERS BY VOR, LEAGUE-WIDE'
148300          TO WS-HDG-TITLE.
148400     MOVE WS-HDG-LINE-1 TO RPT-LINE.
148500     PERFORM 907-PRINT-LINE THRU 907-EXIT.
148510     MOVE WS-COL-HDG-SEC3 TO RPT-LINE.
148520     PERFORM 907-PRINT-LINE THRU 907-EXIT.
148600
148700     MOVE SPACES TO WS-PRINTED-TABLE.
148800     MOVE 0 TO WS-BL-POS-COUNT.
148900     PERFORM 935-WRITE-ONE-VOR-LINE THRU 935-EXIT
149000        UNTIL WS-BL-POS-COUNT >= 50 OR WS-BL-POS-COUNT < 0.
149100 930-EXIT.
149200     EXIT.
149300
149400 935-WRITE-ONE-VOR-LINE.
149500     MOVE 0 TO WS-BEST-CAND-IDX.
149600     MOVE -1 TO WS-BEST-CAND-VOR.
149700     PERFORM 937-SCAN-FOR-NEXT-VOR THRU 937-EXIT
149800        VARYING ROSTER-IDX FROM 1 BY 1
149900        UNTIL ROSTER-IDX > ROSTER-REC-COUNT.
150000     IF WS-BEST-CAND-IDX = 0
150100        MOVE -1 TO WS-BL-POS-COUNT
150200     ELSE
150300        ADD +1 TO WS-BL-POS-COUNT
150400        SET ROSTER-IDX TO WS-BEST-CAND-IDX
150500        MOVE SPACES             TO WS-PLL-RANK
150510        MOVE RT-PLAYER-NAME(ROSTER-IDX) TO WS-PLL-NAME
150700        MOVE RT-POSITION(ROSTER-IDX)    TO WS-PLL-POSITION
150800        MOVE RT-NFL-TEAM(ROSTER-IDX)    TO WS-PLL-NFL-TEAM
150810        MOVE RT-ECR-RANK(ROSTER-IDX)    TO WS-PLL-ECR
150820        MOVE SPACES                     TO WS-PLL-INJURY
150830        MOVE SPACES                     TO WS-PLL-BYE
150840        MOVE RT-BASELINE(ROSTER-IDX)    TO WS-PLL-BASELINE
150900        MOVE RT-ROS-POINTS(ROSTER-IDX)  TO WS-PLL-PTS
151000        MOVE RT-VOR(ROSTER-IDX)         TO WS-PLL-VOR
151100        MOVE WS-PLAYER-LISTING-LINE TO RPT-LINE
151200        PERFORM 907-PRINT-LINE THRU 907-EXIT
151300        MOVE 'Y' TO WS-PRINTED-SW(WS-BEST-CAND-IDX)
151400     END-IF.
151500 935-EXIT.
151600     EXIT.
151700
151800 937-SCAN-FOR-NEXT-VOR.
151900     IF WS-PRINTED-SW(ROSTER-IDX) = SPACE
152000        AND RT-VOR(ROSTER-IDX) > WS-BEST-CAND-VOR
152100        MOVE RT-VOR(ROSTER-IDX) TO WS-BEST-CAND-VOR
152200        SET WS-BEST-CAND-IDX TO ROSTER-IDX
152300     END-IF.
152400 937-EXIT.
152500     EXIT.
152600
152700*** CONTROL BREAK PER COUNTERPARTY TEAM - THE TOP-50 TABLE WAS
152800*** BUILT ONE OTHER TEAM AT A TIME, SO A HEADING LINE PRINTS
152900*** WHENEVER TT-OTHER-TEAM-ID CHANGES FROM THE LAST ENTRY
153000 940-WRITE-TRADE-RECS.
153100     PERFORM 905-NEW-PAGE THRU 905-EXIT.
153200     MOVE SPACES TO WS-HDG-LINE-1.
153300     MOVE 'SECTION 4 - TRADE RECOMMENDATIONS' TO WS-HDG-TITLE.
153400     MOVE WS-HDG-LINE-1 TO RPT-LINE.
153500     PERFORM 907-PRINT-LINE THRU 907-EXIT.
153600
153700     PERFORM 942-SORT-TRADES-BY-TEAM THRU 942-EXIT
153800        VARYING WS-SORT-OUTER FROM 1 BY 1
153900        UNTIL WS-SORT-OUTER >= WS-TRADE-COUNT.
154000
154100     MOVE SPACES TO WS-LAST-TEAM-PRINTED.
154200     PERFORM 945-WRITE-ONE-TRADE-LINE THRU 945-EXIT
154300        VARYING TRADE-IDX FROM 1 BY 1
154400        UNTIL TRADE-IDX > WS-TRADE-COUNT.
154500 940-EXIT.
154600     EXIT.
154700
154800*** SMALL SELECTION SORT, BY COUNTERPARTY TEAM ID ASCENDING,
154900*** THEN COMBINED SCORE DESCENDING WITHIN A TEAM - THE TABLE
155000*** NEVER HOLDS MORE THAN 50 ROWS SO A SIMPLE PASS IS PLENTY
155100 942-SORT-TRADES-BY-TEAM.
155200     SET WS-SORT-MIN-IDX TO WS-SORT-OUTER.
155300     PERFORM 944-FIND-SORT-MIN THRU 944-EXIT
155400        VARYING WS-SORT-INNER FROM WS-SORT-OUTER BY 1
155500        UNTIL WS-SORT-INNER > WS-TRADE-COUNT.
155600     IF WS-SORT-MIN-IDX NOT = WS-SORT-OUTER
155700        PERFORM 946-SWAP-TRADE-ENTRIES THRU 946-EXIT
155800     END-IF.
155900 942-EXIT.
156000     EXIT.
156100
156200 944-FIND-SORT-MIN.
156300     IF TT-OTHER-TEAM-ID(WS-SORT-INNER) <
156400              TT-OTHER-TEAM-ID(WS-SORT-MIN-IDX)
156500        SET WS-SORT-MIN-IDX TO WS-SORT-INNER
156600     ELSE
156700        IF TT-OTHER-TEAM-ID(WS-SORT-INNER) =
156800                 TT-OTHER-TEAM-ID(WS-SORT-MIN-IDX)
156900           AND TT-COMBINED-SCORE(WS-SORT-INNER) >
157000                 TT-COMBINED-SCORE(WS-SORT-MIN-IDX)
157100           SET WS-SORT-MIN-IDX TO WS-SORT-INNER
157200        END-IF
157300     END-IF.
157400 944-EXIT.
157500     EXIT.
157600
157700 946-SWAP-TRADE-ENTRIES.
157800     MOVE TRADE-ENTRY(WS-SORT-OUTER)  TO WS-TRADE-SWAP.
157900     MOVE TRADE-ENTRY(WS-SORT-MIN-IDX) TO TRADE-ENTRY(WS-SORT-OUTER).
158000     MOVE WS-TRADE-SWAP TO TRADE-ENTRY(WS-SORT-MIN-IDX).
158100 946-EXIT.
158200     EXIT.
158300
158400 945-WRITE-ONE-TRADE-LINE.
158500     IF TT-OTHER-TEAM-ID(TRADE-IDX) NOT = WS-LAST-TEAM-PRINTED
158600        MOVE TT-OTHER-TEAM-ID(TRADE-IDX) TO WS-LAST-TEAM-PRINTED
158700        MOVE SPACES TO WS-TRADE-HEADING-LINE
158800        MOVE TT-OTHER-TEAM-ID(TRADE-IDX) TO WS-THL-TEAM-ID
158900        MOVE WS-TRADE-HEADING-LINE TO RPT-LINE
159000        PERFORM 907-PRINT-LINE THRU 907-EXIT
159100     END-IF.
159200
159300     MOVE SPACES TO WS-TRADE-DETAIL-LINE.
159400     STRING TT-SEND-NAME(TRADE-IDX 1) DELIMITED BY '  '
159500            INTO WS-TDL-SEND-TEXT.
159600     STRING TT-RECV-NAME(TRADE-IDX 1) DELIMITED BY '  '
159700            INTO WS-TDL-RECV-TEXT.
159800     MOVE WS-TRADE-DETAIL-LINE TO RPT-LINE.
159900     PERFORM 907-PRINT-LINE THRU 907-EXIT.
160000 945-EXIT.
160100     EXIT.
160200
160300 950-WRITE-CONTROL-TOTALS.
160400     PERFORM 905-NEW-PAGE THRU 905-EXIT.
160500     MOVE SPACES TO WS-HDG-LINE-1.
160600     MOVE 'SECTION 5 - RUN CONTROL TOTALS' TO WS-HDG-TITLE.
160700     MOVE WS-HDG-LINE-1 TO RPT-LINE.
160800     PERFORM 907-PRINT-LINE THRU 907-EXIT.
160900
161000     MOVE SPACES TO WS-TOTALS-LINE.
161100     MOVE 'LEAGUE PLAYER RECORDS READ' TO WS-TOT-LABEL.
161200     MOVE LGPLYR-RECS-READ TO WS-TOT-VALUE.
161300     MOVE WS-TOTALS-LINE TO RPT-LINE.
161400     PERFORM 907-PRINT-LINE THRU 907-EXIT.
161500
161600     MOVE SPACES TO WS-TOTALS-LINE.
161700     MOVE 'LEAGUE PLAYER RECORDS VALID' TO WS-TOT-LABEL.
161800     MOVE LGPLYR-RECS-VALID TO WS-TOT-VALUE.
161900     MOVE WS-TOTALS-LINE TO RPT-LINE.
162000     PERFORM 907-PRINT-LINE THRU 907-EXIT.
162100
162200     MOVE SPACES TO WS-TOTALS-LINE.
162300     MOVE 'LEAGUE PLAYER RECORDS REJECTED' TO WS-TOT-LABEL.
162400     MOVE LGPLYR-RECS-REJECTED TO WS-TOT-VALUE.
162500     MOVE WS-TOTALS-LINE TO RPT-LINE.
162600     PERFORM 907-PRINT-LINE THRU 907-EXIT.
162700
162800     MOVE SPACES TO WS-TOTALS-LINE.
162900     MOVE 'PLAYERS MAPPED TO A PROJECTION' TO WS-TOT-LABEL.
163000     MOVE PLAYERS-MAPPED TO WS-TOT-VALUE.
163100     MOVE WS-TOTALS-LINE TO RPT-LINE.
163200     PERFORM 907-PRINT-LINE THRU 907-EXIT.
163300
163400     MOVE SPACES TO WS-TOTALS-LINE.
163500     MOVE 'PLAYERS UNMAPPED' TO WS-TOT-LABEL.
163600     MOVE PLAYERS-UNMAPPED TO WS-TOT-VALUE.
163700     MOVE WS-TOTALS-LINE TO RPT-LINE.
163800     PERFORM 907-PRINT-LINE THRU 907-EXIT.
163900
164000     MOVE SPACES TO WS-TOTALS-LINE.
164100     MOVE 'TRADES EVALUATED' TO WS-TOT-LABEL.
164200     MOVE TRADES-EVALUATED TO WS-TOT-VALUE.
164300     MOVE WS-TOTALS-LINE TO RPT-LINE.
164400     PERFORM 907-PRINT-LINE THRU 907-EXIT.
164500
164600     MOVE SPACES TO WS-TOTALS-LINE.
164700     MOVE 'TRADES ACCEPTED' TO WS-TOT-LABEL.
164800     MOVE TRADES-ACCEPTED TO WS-TOT-VALUE.
164900     MOVE WS-TOTALS-LINE TO RPT-LINE.
165000     PERFORM 907-PRINT-LINE THRU 907-EXIT.
165100
165200     MOVE SPACES TO WS-TOTALS-LINE.
165300     MOVE 'TRADES WRITTEN TO TRADE-IDEAS FILE' TO WS-TOT-LABEL.
165400     MOVE TRADES-WRITTEN TO WS-TOT-VALUE.
165500     MOVE WS-TOTALS-LINE TO RPT-LINE.
165600     PERFORM 907-PRINT-LINE THRU 907-EXIT.
165700 950-EXIT.
165800     EXIT.
165900
166000 990-WRAP-UP.
166100     CLOSE PROJ-FILE.
166200     CLOSE LGPLYR-FILE.
166300     CLOSE CONF-FILE.
166400     CLOSE MAP-FILE.
166500     CLOSE TRADE-FILE.
166600     CLOSE RPT-FILE.
166700     DISPLAY 'VORTRADE - NORMAL END OF JOB'.
166800 990-EXIT.
166900     EXIT.
