000100*****************************************************************
000200*  FPMAP.CPY
000300*  RECORD LAYOUT FOR THE PLAYER MAPPING FILE - ONE RECORD PER
000400*  LEAGUE PLAYER SUCCESSFULLY MATCHED TO A PROJECTION SLUG
000500*  WRITTEN BY:  PLYRMAP
000600*  READ BY:     VORTRADE (JOINS BACK TO FPPROJ BY FM-FP-SLUG)
000700*-----------------------------------------------------------------
000800*  CHANGE LOG
000900*  DATE       BY   TICKET    DESCRIPTION
001000*  03/02/13   RLJ  HD-0104   ORIGINAL LAYOUT
001100*  08/14/20   DKM  HD-0366   ADDED FM-PLATFORM / FM-MANUAL-OVRD -
001200*                            PLATFORM NOT YET FED BY ANY INPUT
001300*                            FILE ON THIS RUN, LEFT BLANK FOR NOW,
001400*                            KEPT FOR COMPATIBILITY WITH THE
001500*                            CACHE LAYOUT UPSTREAM
001600*  01/08/99   RLJ  Y2K-014   CENTURY REVIEW - NO DATE FIELDS ON
001700*                            THIS RECORD, NO CHANGE REQUIRED
001800*  08/10/26   KMT  HD-0447   ADDED TRAILING FILLER PAD - RECORD
001900*                            WAS SHORT ONE
001950*  08/10/26   KMT  HD-0448   DROPPED FM-MAP-KEY - PLATFORM IS
001960*                            ALWAYS BLANK ON THIS RUN SO THE
001970*                            COMBINED-KEY VIEW NEVER HAD ANYTHING
001980*                            TO COMPARE AGAINST AND NO PROGRAM
001990*                            EVER USED IT
002000*****************************************************************
002100 01  FP-MAP-RECORD.
002200*** LEAGUE PLATFORM - YAHOO/ESPN/NFL/SLEEPER/CBS - NO INPUT FILE
002300*** ON THIS RUN CARRIES A PLATFORM CODE, SO THIS STAYS SPACES
002400     05  FM-PLATFORM              PIC X(08).
002500         88  FM-PLAT-YAHOO                 VALUE 'YAHOO   '.
002600         88  FM-PLAT-ESPN                  VALUE 'ESPN    '.
002700         88  FM-PLAT-NFL                   VALUE 'NFL     '.
002800         88  FM-PLAT-SLEEPER                VALUE 'SLEEPER '.
002900         88  FM-PLAT-CBS                   VALUE 'CBS     '.
003000         88  FM-PLAT-VALID                  VALUE 'YAHOO   '
003100                                                   'ESPN    '
003200                                                   'NFL     '
003300                                                   'SLEEPER '
003400                                                   'CBS     '.
003500*** LEAGUE PLAYER ID, COPIED FROM LP-PLAYER-ID ON THE MATCH
003600     05  FM-PLATFORM-PLAYER-ID    PIC X(10).
004300     05  FM-FP-SLUG               PIC X(24).
004400     05  FM-PLAYER-NAME           PIC X(30).
004500     05  FM-POSITION              PIC X(03).
004600     05  FM-TEAM                  PIC X(05).
004700*** Y/N - SET WHEN A COMMISSIONER HAND-CORRECTS A MATCH; THIS
004800*** RUN NEVER SETS IT, STAYS 'N' - KEPT FOR LAYOUT COMPATIBILITY
004900     05  FM-MANUAL-OVERRIDE       PIC X(01).
005000         88  FM-MANUAL-OVRD-YES            VALUE 'Y'.
005100*** PAD TO THE PHYSICAL RECORD WIDTH
005200     05  FILLER                   PIC X(08).
