000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    PLYRMAP.
000300 AUTHOR.        R. L. JESSUP.
000400 INSTALLATION.  COBOL DEV CENTER.
000500 DATE-WRITTEN.  02/18/1987.
000600 DATE-COMPILED.
000700 SECURITY.      NON-CONFIDENTIAL.
000800***************************************************************
000900*  THIS PROGRAM MATCHES EVERY ROSTERED LEAGUE PLAYER TO A
001000*  RANKED PROJECTION RECORD BY NORMALIZED NAME, POSITION AND
001100*  NFL TEAM, AND WRITES ONE MAPPING RECORD PER SUCCESSFUL MATCH.
001200*  LEAGUE PLAYERS THAT FAIL FIELD VALIDATION, AND LEAGUE PLAYERS
001300*  THAT NEVER SCORE A QUALIFYING MATCH, ARE LOGGED TO THE ERROR
001400*  LISTING WITH A REASON.  THE MAPPING FILE PRODUCED HERE IS
001500*  PICKED UP BY VORTRADE FOR THE VOR AND TRADE-FINDER PASS.
001600*
001700*  MODIFICATION LOG:
001800*  02/18/1987  RLJ  HD-0101  ORIGINAL PROGRAM - SINGLE PASS OVER
001900*                            THE ROSTER FILE, TABLE SEARCH OF THE
002000*                            PROJECTION EXTRACT
002100*  09/03/1988  RLJ  HD-0188  WIDENED PROJECTION SLUG TO 24, RAISED
002200*                            TABLE CAPACITY TO 500 ENTRIES
002300*  11/19/1991  RLJ  HD-0229  ADDED INJURY STATUS VALIDATION -
002400*                            COMMISSIONER WANTS BAD CODES BOUNCED
002500*                            BEFORE THEY HIT THE MATCH PASS
002600*  01/08/1999  RLJ  Y2K-014  CENTURY REVIEW OF ALL DATE FIELDS -
002700*                            NO DATE-BEARING FIELDS IN THIS RUN,
002800*                            NO SOURCE CHANGE REQUIRED
002900*  06/02/2002  DKM  HD-0276  ADDED BYE WEEK RANGE CHECK TO THE
003000*                            LEAGUE PLAYER VALIDATION PARAGRAPH
003100*  03/05/2004  RLJ  HD-0301  NICKNAME TABLE EXPANDED TO TEN
003200*                            COMMON LONG-FORM FIRST NAMES
003300*  07/30/2008  DKM  HD-0254  TEAM VARIANT TABLE REWRITTEN AS A
003400*                            STRAIGHT SCAN - ASCENDING KEY SEARCH
003500*                            COULDN'T HANDLE THE MULTI-VARIANT
003600*                            ENTRIES (ONE ABBREV, SEVERAL ALIASES)
003700*  04/22/2011  RLJ  HD-0341  DEF NOW TREATED AS A SYNONYM OF DST
003800*                            ON BOTH THE ROSTER AND PROJECTION
003900*                            SIDE OF THE MATCH
004000*  08/14/2015  DKM  HD-0366  MAPPING RECORD CARRIES A PLATFORM
004100*                            FIELD FOR THE CACHE LAYOUT UPSTREAM;
004200*                            NO INPUT FILE ON THIS RUN SUPPLIES
004300*                            ONE, SO IT IS ALWAYS MOVED FROM
004400*                            SPACES - SEE 420-BUILD-MAPPING-REC
004500*  02/09/2019  RLJ  HD-0388  MAPPING MISSES NOW WRITTEN TO THE
004600*                            ERROR LISTING WITH REASON NO MATCH
004700*                            RATHER THAN JUST COUNTED AND DROPPED
004800*  03/17/2023  KMT  HD-0420  JACCARD SIMILARITY REPLACED THE OLD
004900*                            EXACT-NAME-ONLY MATCH - SEE
005000*                            340-NAME-SIMILARITY
005010*  08/10/2026  KMT  HD-0449  ADDED A PER-TEAM ROSTER-SIZE TALLY
005020*                            TO 200-VALIDATE-LEAGUE-PLAYER - THE
005030*                            COMMISSIONER'S 25-PLAYER ROSTER CAP
005040*                            WAS NEVER ACTUALLY ENFORCED ANYWHERE
005050*                            IN THE TREE.  ALSO FIXED THE MAP-FILE
005060*                            FD, STILL DECLARING THE OLD 81-BYTE
005070*                            RECORD LENGTH AFTER HD-0447 PADDED
005080*                            FP-MAP-RECORD TO 89 IN THE COPYBOOK
005090***************************************************************
005200
005300 ENVIRONMENT DIVISION.
005400 CONFIGURATION SECTION.
005500 SOURCE-COMPUTER.   IBM-390.
005600 OBJECT-COMPUTER.   IBM-390.
005700 SPECIAL-NAMES.
005800     C01 IS TOP-OF-FORM.
005900
006000 INPUT-OUTPUT SECTION.
006100 FILE-CONTROL.
006200     SELECT PROJ-FILE
006300     ASSIGN TO FPPROJIN
006400       FILE STATUS IS PCODE.
006500
006600     SELECT LGPLYR-FILE
006700     ASSIGN TO LGPLYRIN
006800       FILE STATUS IS LCODE.
006900
007000     SELECT CONF-FILE
007100     ASSIGN TO LGCONFIN
007200       FILE STATUS IS CCODE.
007300
007400     SELECT MAP-FILE
007500     ASSIGN TO FPMAPOUT
007600       FILE STATUS IS MCODE.
007700
007800     SELECT ERR-FILE
007900     ASSIGN TO MAPERR
008000       FILE STATUS IS ECODE.
008100
008200 DATA DIVISION.
008300 FILE SECTION.
008400 FD  PROJ-FILE
008500     RECORDING MODE IS F
008600     LABEL RECORDS ARE STANDARD
008700     RECORD CONTAINS 80 CHARACTERS
008800     BLOCK CONTAINS 0 RECORDS
008900     DATA RECORD IS FP-PROJ-RECORD.
009000     COPY FPPROJ.
009100
009200 FD  LGPLYR-FILE
009300     RECORDING MODE IS F
009400     LABEL RECORDS ARE STANDARD
009500     RECORD CONTAINS 80 CHARACTERS
009600     BLOCK CONTAINS 0 RECORDS
009700     DATA RECORD IS LG-PLAYER-RECORD.
009800     COPY LGPLYR.
009900
010000 FD  CONF-FILE
010100     RECORDING MODE IS F
010200     LABEL RECORDS ARE STANDARD
010300     RECORD CONTAINS 80 CHARACTERS
010400     BLOCK CONTAINS 0 RECORDS
010500     DATA RECORD IS LG-CONFIG-RECORD.
010600     COPY LGCONF.
010700
010800 FD  MAP-FILE
010900     RECORDING MODE IS F
011000     LABEL RECORDS ARE STANDARD
011100     RECORD CONTAINS 89 CHARACTERS
011200     BLOCK CONTAINS 0 RECORDS
011300     DATA RECORD IS FP-MAP-RECORD.
011400     COPY FPMAP.
011500
011600 FD  ERR-FILE
011700     RECORDING MODE IS F
011800     LABEL RECORDS ARE STANDARD
011900     RECORD CONTAINS 92 CHARACTERS
012000     BLOCK CONTAINS 0 RECORDS
012100     DATA RECORD IS ERR-REC.
012200 01  ERR-REC                      PIC X(92).
012300
012400 WORKING-STORAGE SECTION.
012500
012600 01  FILE-STATUS-CODES.
012700     05  PCODE                    PIC X(02).
012800         88  END-OF-PROJ                   VALUE '10'.
012900     05  LCODE                    PIC X(02).
013000         88  END-OF-LGPLYR                 VALUE '10'.
013100     05  CCODE                    PIC X(02).
013200     05  MCODE                    PIC X(02).
013300     05  ECODE                    PIC X(02).
013400     05  FILLER                   PIC X(02).
013500
013600 77  PROJ-TABLE-MAX               PIC S9(4) COMP VALUE +500.
013700
013800*** TABLE LOADED ONCE FROM THE PROJECTION FILE - NORMALIZED NAME
013900*** AND TEAM ARE COMPUTED AT LOAD TIME SO THE MATCH PASS NEVER
014000*** RE-NORMALIZES THE SAME PROJECTION RECORD TWICE
014100 01  PROJ-TABLE.
014200     05  PROJ-TAB OCCURS 500 TIMES
014300             INDEXED BY PROJ-IDX.
014400         10  PT-SLUG              PIC X(24).
014500         10  PT-RAW-NAME          PIC X(30).
014600         10  PT-NORM-NAME         PIC X(30).
014700         10  PT-POSITION          PIC X(03).
014800         10  PT-RAW-TEAM          PIC X(05).
014900         10  PT-NORM-TEAM         PIC X(05).
015000         10  PT-ECR-RANK          PIC 9(04).
015100         10  PT-ROS-POINTS        PIC 9(04)V99.
015200         10  FILLER               PIC X(05).
015300 01  PROJ-REC-COUNT               PIC S9(4) COMP VALUE +0.
015400
015500 01  COUNTERS-AND-ACCUMULATORS.
015600     05  LGPLYR-RECS-READ         PIC S9(4) COMP VALUE +0.
015700     05  LGPLYR-RECS-VALID        PIC S9(4) COMP VALUE +0.
015800     05  LGPLYR-RECS-REJECTED     PIC S9(4) COMP VALUE +0.
015900     05  PLAYERS-MAPPED           PIC S9(4) COMP VALUE +0.
016000     05  MAPPING-MISSES           PIC S9(4) COMP VALUE +0.
016100     05  FILLER                   PIC X(02).
016200
016300 01  WS-SWITCHES.
016400     05  WS-EOF-LGPLYR-SW         PIC X(01) VALUE 'N'.
016500         88  NO-MORE-LGPLYR                 VALUE 'Y'.
016600     05  WS-MATCH-FOUND-SW        PIC X(01) VALUE 'N'.
016700         88  MATCH-FOUND                    VALUE 'Y'.
016800     05  WS-RECORD-VALID-SW       PIC X(01) VALUE 'Y'.
016900         88  RECORD-IS-VALID                VALUE 'Y'.
017000     05  WS-TEAM-FOUND-SW         PIC X(01) VALUE 'N'.
017100         88  TEAM-MATCHED                    VALUE 'Y'.
017200     05  FILLER                   PIC X(01).
017300
017400*** WORK COPY OF THE CURRENT LEAGUE PLAYER RECORD
017500 01  WS-LGPLYR-WORK.
017600     05  WS-LP-PLAYER-ID          PIC X(10).
017700     05  WS-LP-TEAM-ID            PIC X(10).
017800     05  WS-LP-PLAYER-NAME        PIC X(30).
017900     05  WS-LP-POSITION           PIC X(03).
018000     05  WS-LP-NFL-TEAM           PIC X(05).
018100     05  WS-LP-INJURY-STATUS      PIC X(12).
018200     05  WS-LP-BYE-WEEK           PIC 9(02).
018300     05  FILLER                   PIC X(08).
018400*** COMBINED-KEY VIEW USED WHEN THE REJECT/MAPPING-MISS LOGIC
018500*** ONLY NEEDS THE PLAYER AND TEAM ID TOGETHER FOR A QUICK
018600*** DISPLAY OR COMPARE, WITHOUT NAMING EACH FIELD SEPARATELY
018700 01  WS-LGPLYR-KEY-VIEW REDEFINES WS-LGPLYR-WORK.
018800     05  WS-LGP-COMBINED-KEY      PIC X(20).
018900     05  FILLER                   PIC X(60).
019000
019100 01  WS-REJECT-REASON             PIC X(20) VALUE SPACES.
019110
019120*** PER-TEAM ROSTER-SIZE TALLY - SPEC CAPS A ROSTER AT 25
019130*** PLAYERS (HD-0449).  SCANNED LINEARLY; THE LEAGUE PLAYER
019140*** FILE IS GROUPED BY TEAM-ID SO THE TABLE NEVER HOLDS MORE
019150*** THAN THE HANDFUL OF TEAMS SEEN SO FAR
019160 01  WS-TEAM-COUNT-TABLE.
019170     05  WS-TC-ENTRY OCCURS 40 TIMES
019180             INDEXED BY WS-TC-IDX.
019190         10  WS-TC-TEAM-ID        PIC X(10).
019195         10  WS-TC-PLAYER-COUNT   PIC S9(03) COMP.
019200     05  WS-TC-REC-COUNT          PIC S9(03) COMP VALUE +0.
019205     05  WS-TC-FOUND-SW           PIC X(01).
019210         88  WS-TC-FOUND                  VALUE 'Y'.
019215     05  FILLER                   PIC X(01).
019220
019300*** ERROR / REJECT LISTING WORK RECORD - CARRIES EITHER A FAILED
019400*** VALIDATION OR A MAPPING MISS, ALWAYS TAGGED WITH A REASON
019500 01  WS-ERROR-REC.
019600     05  WS-ERR-PLAYER-ID         PIC X(10).
019700     05  WS-ERR-TEAM-ID           PIC X(10).
019800     05  WS-ERR-PLAYER-NAME       PIC X(30).
019900     05  WS-ERR-POSITION          PIC X(03).
020000     05  WS-ERR-NFL-TEAM          PIC X(05).
020100     05  WS-ERR-REASON            PIC X(20).
020200     05  FILLER                   PIC X(14).
020300*** ALTERNATE VIEW USED WHEN ONLY THE KEY AND REASON ARE NEEDED,
020400*** E.G. WHEN LOGGING A MAPPING MISS FROM THE MATCH PASS
020500 01  WS-ERROR-REC-KEY-VIEW REDEFINES WS-ERROR-REC.
020600     05  WS-ERRV-PLAYER-ID        PIC X(10).
020700     05  FILLER                   PIC X(40).
020800     05  WS-ERRV-REASON           PIC X(20).
020900     05  FILLER                   PIC X(22).
021000
021100*** NAME NORMALIZATION WORK AREA - SHARED BY THE PROJECTION LOAD
021200*** AND THE LEAGUE PLAYER MATCH PASS
021300 01  WS-NORM-WORK.
021400     05  WS-NORM-RAW              PIC X(30).
021500     05  WS-NORM-RESULT           PIC X(30).
021600     05  WS-NORM-WORD-COUNT       PIC S9(2) COMP VALUE +0.
021700     05  WS-NORM-WORD-TAB OCCURS 6 TIMES
021800             INDEXED BY WS-NORM-WORD-IDX
021900             PIC X(15).
022000     05  FILLER                   PIC X(04).
022100*** WHOLE-BUFFER VIEW OF THE RAW/RESULT NAME PAIR, USED SO BOTH
022200*** CAN BE BLANKED IN ONE MOVE AT THE TOP OF A NEW MATCH ATTEMPT
022300 01  WS-NORM-WORK-ALT REDEFINES WS-NORM-WORK.
022400     05  WS-NORM-WORK-BLANK-AREA  PIC X(60).
022500     05  FILLER                   PIC X(14).
022600
022700*** SECOND WORD TABLE SO TWO NORMALIZED NAMES CAN BE COMPARED
022800*** WORD-SET AGAINST WORD-SET WITHOUT CLOBBERING EACH OTHER
022900 01  WS-OTHER-WORK.
023000     05  WS-OTHER-RESULT          PIC X(30).
023100     05  WS-OTHER-WORD-COUNT      PIC S9(2) COMP VALUE +0.
023200     05  WS-OTHER-WORD-TAB OCCURS 6 TIMES
023300             INDEXED BY WS-OTHER-WORD-IDX
023400             PIC X(15).
023500     05  FILLER                   PIC X(04).
023600
023700 01  WS-SCAN-FIELDS.
023800     05  WS-SCAN-CHAR             PIC X(01).
023900     05  WS-SCAN-SUB               PIC S9(2) COMP VALUE +0.
024000     05  WS-SCAN-LEN               PIC S9(2) COMP VALUE +0.
024100     05  WS-BUILD-SUB              PIC S9(2) COMP VALUE +0.
024200     05  FILLER                   PIC X(02).
024300
024400 01  WS-SIMILARITY-FIELDS.
024500     05  WS-NORM-NAME-LEN         PIC S9(2) COMP VALUE +0.
024600     05  WS-OTHER-NAME-LEN        PIC S9(2) COMP VALUE +0.
024700     05  WS-INTERSECT-COUNT       PIC S9(3) COMP VALUE +0.
024800     05  WS-UNION-COUNT           PIC S9(3) COMP VALUE +0.
024900     05  WS-WORD-MATCHED-SW       PIC X(01).
025000         88  WORD-WAS-MATCHED               VALUE 'Y'.
025100     05  WS-NAME-SIMILARITY       PIC S9(1)V999 COMP-3.
025200     05  WS-TEAM-BONUS            PIC S9(1)V999 COMP-3.
025300     05  WS-MATCH-SCORE           PIC S9(1)V999 COMP-3.
025400     05  WS-BEST-SCORE            PIC S9(1)V999 COMP-3.
025500     05  WS-BEST-IDX              PIC S9(4) COMP VALUE +0.
025600     05  FILLER                   PIC X(02).
025700
025800*** NFL TEAM VARIANT TABLE - STANDARD ABBREVIATION FOLLOWED BY
025900*** UP TO THREE ALIASES (CITY, MASCOT, ALTERNATE CODE).  SCANNED
026000*** TOP TO BOTTOM SO AN AMBIGUOUS ALIAS (LOS ANGELES, NEW YORK)
026100*** ALWAYS RESOLVES TO THE FIRST ENTRY THAT CARRIES IT.
026200 01  NFL-TEAM-VARIANT-TABLE.
026300     05  TEAM-VARIANT OCCURS 32 TIMES
026400             INDEXED BY TEAM-VARIANT-IDX.
026500         10  TV-STD-ABBREV        PIC X(03).
026600         10  TV-ALIAS OCCURS 3 TIMES
026700                 PIC X(15).
026800         10  FILLER               PIC X(02).
026900
027000*** GENERATIONAL SUFFIX TABLE FOR NAME NORMALIZATION
027100 01  SUFFIX-TABLE.
027200     05  SUFFIX-ENTRY OCCURS 6 TIMES PIC X(05).
027300     05  FILLER                   PIC X(02).
027400
027500*** NICKNAME TABLE - LONG FORM FIRST NAME, STANDARD NICKNAME
027600 01  NICKNAME-TABLE.
027700     05  NICKNAME-ENTRY OCCURS 10 TIMES
027800             INDEXED BY NICK-IDX.
027900         10  NICK-LONG-FORM       PIC X(11).
028000         10  NICK-SHORT-FORM      PIC X(06).
028100         10  FILLER               PIC X(02).
028200
028300 PROCEDURE DIVISION.
028400     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
028500     PERFORM 100-MAINLINE THRU 100-EXIT
028600             UNTIL NO-MORE-LGPLYR.
028700     PERFORM 900-WRAP-UP THRU 900-EXIT.
028800     MOVE +0 TO RETURN-CODE.
028900     GOBACK.
029000
029100 000-HOUSEKEEPING.
029200     DISPLAY 'PLYRMAP - HOUSEKEEPING'.
029300     OPEN INPUT  PROJ-FILE.
029400     OPEN INPUT  LGPLYR-FILE.
029500     OPEN INPUT  CONF-FILE.
029600     OPEN OUTPUT MAP-FILE.
029700     OPEN OUTPUT ERR-FILE.
029800
029900     INITIALIZE PROJ-TABLE, COUNTERS-AND-ACCUMULATORS.
030000     SET PROJ-IDX TO 1.
030100
030200     PERFORM 010-LOAD-VARIANT-TABLES THRU 010-EXIT.
030300     PERFORM 060-READ-CONFIG-REC THRU 060-EXIT.
030400
030500     PERFORM 050-READ-PROJ-REC THRU 050-EXIT.
030600     PERFORM 055-LOAD-PROJ-TABLE THRU 055-EXIT
030700             UNTIL END-OF-PROJ
030800                OR PROJ-REC-COUNT > PROJ-TABLE-MAX.
030900
031000     PERFORM 110-READ-LGPLYR THRU 110-EXIT.
031100 000-EXIT.
031200     EXIT.
031300
031400 010-LOAD-VARIANT-TABLES.
031500*** SUFFIXES STRIPPED WHEN THEY ARE THE TRAILING WORD OF A NAME
031600     MOVE 'JR'    TO SUFFIX-ENTRY(1).
031700     MOVE 'JR.'   TO SUFFIX-ENTRY(2).
031800     MOVE 'SR'    TO SUFFIX-ENTRY(3).
031900     MOVE 'SR.'   TO SUFFIX-ENTRY(4).
032000     MOVE 'III'   TO SUFFIX-ENTRY(5).
032100     MOVE 'IV'    TO SUFFIX-ENTRY(6).
032200
032300*** NICKNAME SUBSTITUTION TABLE - FIRST WORD ONLY
032400     MOVE 'CHRISTOPHER' TO NICK-LONG-FORM(1).
032500     MOVE 'CHRIS'       TO NICK-SHORT-FORM(1).
032600     MOVE 'BENJAMIN'    TO NICK-LONG-FORM(2).
032700     MOVE 'BEN'         TO NICK-SHORT-FORM(2).
032800     MOVE 'MATTHEW'     TO NICK-LONG-FORM(3).
032900     MOVE 'MATT'        TO NICK-SHORT-FORM(3).
033000     MOVE 'ANTHONY'     TO NICK-LONG-FORM(4).
033100     MOVE 'TONY'        TO NICK-SHORT-FORM(4).
033200     MOVE 'ALEXANDER'   TO NICK-LONG-FORM(5).
033300     MOVE 'ALEX'        TO NICK-SHORT-FORM(5).
033400     MOVE 'NICHOLAS'    TO NICK-LONG-FORM(6).
033500     MOVE 'NICK'        TO NICK-SHORT-FORM(6).
033600     MOVE 'JONATHAN'    TO NICK-LONG-FORM(7).
033700     MOVE 'JON'         TO NICK-SHORT-FORM(7).
033800     MOVE 'MICHAEL'     TO NICK-LONG-FORM(8).
033900     MOVE 'MIKE'        TO NICK-SHORT-FORM(8).
034000     MOVE 'WILLIAM'     TO NICK-LONG-FORM(9).
034100     MOVE 'WILL'        TO NICK-SHORT-FORM(9).
034200     MOVE 'ROBERT'      TO NICK-LONG-FORM(10).
034300     MOVE 'ROB'         TO NICK-SHORT-FORM(10).
034400
034500*** NFL TEAM VARIANT TABLE - ONE STANDARD ABBREV PLUS ALIASES.
034600*** GB AND JAX AND KC AND LV CARRY A FOURTH ALTERNATE CODE IN
034700*** PLACE OF A THIRD CITY/MASCOT ALIAS - TABLE IS SCANNED LEFT
034800*** TO RIGHT SO ORDER WITHIN A ROW DOES NOT MATTER.
034900     SET TEAM-VARIANT-IDX TO 1.
035000     MOVE 'ARI' TO TV-STD-ABBREV(TEAM-VARIANT-IDX).
035100     MOVE 'ARIZONA'       TO TV-ALIAS(TEAM-VARIANT-IDX 1).
035200     MOVE 'CARDINALS'     TO TV-ALIAS(TEAM-VARIANT-IDX 2).
035300     SET TEAM-VARIANT-IDX UP BY 1.
035400     MOVE 'ATL' TO TV-STD-ABBREV(TEAM-VARIANT-IDX).
035500     MOVE 'ATLANTA'       TO TV-ALIAS(TEAM-VARIANT-IDX 1).
035600     MOVE 'FALCONS'       TO TV-ALIAS(TEAM-VARIANT-IDX 2).
035700     SET TEAM-VARIANT-IDX UP BY 1.
035800     MOVE 'BAL' TO TV-STD-ABBREV(TEAM-VARIANT-IDX).
035900     MOVE 'BALTIMORE'     TO TV-ALIAS(TEAM-VARIANT-IDX 1).
036000     MOVE 'RAVENS'        TO TV-ALIAS(TEAM-VARIANT-IDX 2).
036100     SET TEAM-VARIANT-IDX UP BY 1.
036200     MOVE 'BUF' TO TV-STD-ABBREV(TEAM-VARIANT-IDX).
036300     MOVE 'BUFFALO'       TO TV-ALIAS(TEAM-VARIANT-IDX 1).
036400     MOVE 'BILLS'         TO TV-ALIAS(TEAM-VARIANT-IDX 2).
036500     SET TEAM-VARIANT-IDX UP BY 1.
036600     MOVE 'CAR' TO TV-STD-ABBREV(TEAM-VARIANT-IDX).
036700     MOVE 'CAROLINA'      TO TV-ALIAS(TEAM-VARIANT-IDX 1).
036800     MOVE 'PANTHERS'      TO TV-ALIAS(TEAM-VARIANT-IDX 2).
036900     SET TEAM-VARIANT-IDX UP BY 1.
037000     MOVE 'CHI' TO TV-STD-ABBREV(TEAM-VARIANT-IDX).
037100     MOVE 'CHICAGO'       TO TV-ALIAS(TEAM-VARIANT-IDX 1).
037200     MOVE 'BEARS'         TO TV-ALIAS(TEAM-VARIANT-IDX 2).
037300     SET TEAM-VARIANT-IDX UP BY 1.
037400     MOVE 'CIN' TO TV-STD-ABBREV(TEAM-VARIANT-IDX).
037500     MOVE 'CINCINNATI'    TO TV-ALIAS(TEAM-VARIANT-IDX 1).
037600     MOVE 'BENGALS'       TO TV-ALIAS(TEAM-VARIANT-IDX 2).
037700     SET TEAM-VARIANT-IDX UP BY 1.
037800     MOVE 'CLE' TO TV-STD-ABBREV(TEAM-VARIANT-IDX).
037900     MOVE 'CLEVELAND'     TO TV-ALIAS(TEAM-VARIANT-IDX 1).
038000     MOVE 'BROWNS'        TO TV-ALIAS(TEAM-VARIANT-IDX 2).
038100     SET TEAM-VARIANT-IDX UP BY 1.
038200     MOVE 'DAL' TO TV-STD-ABBREV(TEAM-VARIANT-IDX).
038300     MOVE 'DALLAS'        TO TV-ALIAS(TEAM-VARIANT-IDX 1).
038400     MOVE 'COWBOYS'       TO TV-ALIAS(TEAM-VARIANT-IDX 2).
038500     SET TEAM-VARIANT-IDX UP BY 1.
038600     MOVE 'DEN' TO TV-STD-ABBREV(TEAM-VARIANT-IDX).
038700     MOVE 'DENVER'        TO TV-ALIAS(TEAM-VARIANT-IDX 1).
038800     MOVE 'BRONCOS'       TO TV-ALIAS(TEAM-VARIANT-IDX 2).
038900     SET TEAM-VARIANT-IDX UP BY 1.
039000     MOVE 'DET' TO TV-STD-ABBREV(TEAM-VARIANT-IDX).
039100     MOVE 'DETROIT'       TO TV-ALIAS(TEAM-VARIANT-IDX 1).
039200     MOVE 'LIONS'         TO TV-ALIAS(TEAM-VARIANT-IDX 2).
039300     SET TEAM-VARIANT-IDX UP BY 1.
039400     MOVE 'GB'  TO TV-STD-ABBREV(TEAM-VARIANT-IDX).
039500     MOVE 'GNB'           TO TV-ALIAS(TEAM-VARIANT-IDX 1).
039600     MOVE 'GREEN BAY'     TO TV-ALIAS(TEAM-VARIANT-IDX 2).
039700     MOVE 'PACKERS'       TO TV-ALIAS(TEAM-VARIANT-IDX 3).
039800     SET TEAM-VARIANT-IDX UP BY 1.
039900     MOVE 'HOU' TO TV-STD-ABBREV(TEAM-VARIANT-IDX).
040000     MOVE 'HOUSTON'       TO TV-ALIAS(TEAM-VARIANT-IDX 1).
040100     MOVE 'TEXANS'        TO TV-ALIAS(TEAM-VARIANT-IDX 2).
040200     SET TEAM-VARIANT-IDX UP BY 1.
040300     MOVE 'IND' TO TV-STD-ABBREV(TEAM-VARIANT-IDX).
040400     MOVE 'INDIANAPOLIS'  TO TV-ALIAS(TEAM-VARIANT-IDX 1).
040500     MOVE 'COLTS'         TO TV-ALIAS(TEAM-VARIANT-IDX 2).
040600     SET TEAM-VARIANT-IDX UP BY 1.
040700     MOVE 'JAX' TO TV-STD-ABBREV(TEAM-VARIANT-IDX).
040800     MOVE 'JAC'           TO TV-ALIAS(TEAM-VARIANT-IDX 1).
040900     MOVE 'JACKSONVILLE'  TO TV-ALIAS(TEAM-VARIANT-IDX 2).
041000     MOVE 'JAGUARS'       TO TV-ALIAS(TEAM-VARIANT-IDX 3).
041100     SET TEAM-VARIANT-IDX UP BY 1.
041200     MOVE 'KC'  TO TV-STD-ABBREV(TEAM-VARIANT-IDX).
041300     MOVE 'KAN'           TO TV-ALIAS(TEAM-VARIANT-IDX 1).
041400     MOVE 'KANSAS CITY'   TO TV-ALIAS(TEAM-VARIANT-IDX 2).
041500     MOVE 'CHIEFS'        TO TV-ALIAS(TEAM-VARIANT-IDX 3).
041600     SET TEAM-VARIANT-IDX UP BY 1.
041700     MOVE 'LV'  TO TV-STD-ABBREV(TEAM-VARIANT-IDX).
041800     MOVE 'LAS'           TO TV-ALIAS(TEAM-VARIANT-IDX 1).
041900     MOVE 'LAS VEGAS'     TO TV-ALIAS(TEAM-VARIANT-IDX 2).
042000     MOVE 'RAIDERS'       TO TV-ALIAS(TEAM-VARIANT-IDX 3).
042100     SET TEAM-VARIANT-IDX UP BY 1.
042200     MOVE 'LAC' TO TV-STD-ABBREV(TEAM-VARIANT-IDX).
042300     MOVE 'LOS ANGELES'   TO TV-ALIAS(TEAM-VARIANT-IDX 1).
042400     MOVE 'CHARGERS'      TO TV-ALIAS(TEAM-VARIANT-IDX 2).
042500     SET TEAM-VARIANT-IDX UP BY 1.
042600     MOVE 'LAR' TO TV-STD-ABBREV(TEAM-VARIANT-IDX).
042700     MOVE 'RAMS'          TO TV-ALIAS(TEAM-VARIANT-IDX 1).
042800     SET TEAM-VARIANT-IDX UP BY 1.
042900     MOVE 'MIA' TO TV-STD-ABBREV(TEAM-VARIANT-IDX).
043000     MOVE 'MIAMI'         TO TV-ALIAS(TEAM-VARIANT-IDX 1).
043100     MOVE 'DOLPHINS'      TO TV-ALIAS(TEAM-VARIANT-IDX 2).
043200     SET TEAM-VARIANT-IDX UP BY 1.
043300     MOVE 'MIN' TO TV-STD-ABBREV(TEAM-VARIANT-IDX).
043400     MOVE 'MINNESOTA'     TO TV-ALIAS(TEAM-VARIANT-IDX 1).
043500     MOVE 'VIKINGS'       TO TV-ALIAS(TEAM-VARIANT-IDX 2).
043600     SET TEAM-VARIANT-IDX UP BY 1.
043700     MOVE 'NE'  TO TV-STD-ABBREV(TEAM-VARIANT-IDX).
043800     MOVE 'NEW ENGLAND'   TO TV-ALIAS(TEAM-VARIANT-IDX 1).
043900     MOVE 'PATRIOTS'      TO TV-ALIAS(TEAM-VARIANT-IDX 2).
044000     SET TEAM-VARIANT-IDX UP BY 1.
044100     MOVE 'NO'  TO TV-STD-ABBREV(TEAM-VARIANT-IDX).
044200     MOVE 'NEW ORLEANS'   TO TV-ALIAS(TEAM-VARIANT-IDX 1).
044300     MOVE 'SAINTS'        TO TV-ALIAS(TEAM-VARIANT-IDX 2).
044400     SET TEAM-VARIANT-IDX UP BY 1.
044500     MOVE 'NYG' TO TV-STD-ABBREV(TEAM-VARIANT-IDX).
044600     MOVE 'NEW YORK'      TO TV-ALIAS(TEAM-VARIANT-IDX 1).
044700     MOVE 'GIANTS'        TO TV-ALIAS(TEAM-VARIANT-IDX 2).
044800     SET TEAM-VARIANT-IDX UP BY 1.
044900     MOVE 'NYJ' TO TV-STD-ABBREV(TEAM-VARIANT-IDX).
045000     MOVE 'JETS'          TO TV-ALIAS(TEAM-VARIANT-IDX 1).
045100     SET TEAM-VARIANT-IDX UP BY 1.
045200     MOVE 'PHI' TO TV-STD-ABBREV(TEAM-VARIANT-IDX).
045300     MOVE 'PHILADELPHIA'  TO TV-ALIAS(TEAM-VARIANT-IDX 1).
045400     MOVE 'EAGLES'        TO TV-ALIAS(TEAM-VARIANT-IDX 2).
045500     SET TEAM-VARIANT-IDX UP BY 1.
045600     MOVE 'PIT' TO TV-STD-ABBREV(TEAM-VARIANT-IDX).
045700     MOVE 'PITTSBURGH'    TO TV-ALIAS(TEAM-VARIANT-IDX 1).
045800     MOVE 'STEELERS'      TO TV-ALIAS(TEAM-VARIANT-IDX 2).
045900     SET TEAM-VARIANT-IDX UP BY 1.
046000     MOVE 'SEA' TO TV-STD-ABBREV(TEAM-VARIANT-IDX).
046100     MOVE 'SEATTLE'       TO TV-ALIAS(TEAM-VARIANT-IDX 1).
046200     MOVE 'SEAHAWKS'      TO TV-ALIAS(TEAM-VARIANT-IDX 2).
046300     SET TEAM-VARIANT-IDX UP BY 1.
046400     MOVE 'SF'  TO TV-STD-ABBREV(TEAM-VARIANT-IDX).
046500     MOVE 'SAN FRANCISCO' TO TV-ALIAS(TEAM-VARIANT-IDX 1).
046600     MOVE '49ERS'         TO TV-ALIAS(TEAM-VARIANT-IDX 2).
046700     SET TEAM-VARIANT-IDX UP BY 1.
046800     MOVE 'TB'  TO TV-STD-ABBREV(TEAM-VARIANT-IDX).
046900     MOVE 'TAMPA BAY'     TO TV-ALIAS(TEAM-VARIANT-IDX 1).
047000     MOVE 'BUCCANEERS'    TO TV-ALIAS(TEAM-VARIANT-IDX 2).
047100     SET TEAM-VARIANT-IDX UP BY 1.
047200     MOVE 'TEN' TO TV-STD-ABBREV(TEAM-VARIANT-IDX).
047300     MOVE 'TENNESSEE'     TO TV-ALIAS(TEAM-VARIANT-IDX 1).
047400     MOVE 'TITANS'        TO TV-ALIAS(TEAM-VARIANT-IDX 2).
047500     SET TEAM-VARIANT-IDX UP BY 1.
047600     MOVE 'WAS' TO TV-STD-ABBREV(TEAM-VARIANT-IDX).
047700     MOVE 'WASHINGTON'    TO TV-ALIAS(TEAM-VARIANT-IDX 1).
047800     MOVE 'COMMANDERS'    TO TV-ALIAS(TEAM-VARIANT-IDX 2).
047900 010-EXIT.
048000     EXIT.
048100
048200 050-READ-PROJ-REC.
048300     READ PROJ-FILE
048400     AT END
048500        MOVE '10' TO PCODE.
048600 050-EXIT.
048700     EXIT.
048800
048900 055-LOAD-PROJ-TABLE.
049000     ADD +1 TO PROJ-REC-COUNT.
049100     SET PROJ-IDX TO PROJ-REC-COUNT.
049200     MOVE FP-SLUG        TO PT-SLUG(PROJ-IDX).
049300     MOVE FP-PLAYER-NAME TO PT-RAW-NAME(PROJ-IDX).
049400     IF FP-POS-DEF
049500        MOVE 'DST'       TO PT-POSITION(PROJ-IDX)
049600     ELSE
049700        MOVE FP-POSITION TO PT-POSITION(PROJ-IDX)
049800     END-IF.
049900     MOVE FP-TEAM        TO PT-RAW-TEAM(PROJ-IDX).
050000     MOVE FP-ECR-RANK    TO PT-ECR-RANK(PROJ-IDX).
050100     MOVE FP-ROS-POINTS  TO PT-ROS-POINTS(PROJ-IDX).
050200
050300     MOVE PT-RAW-NAME(PROJ-IDX) TO WS-NORM-RAW.
050400     PERFORM 300-NORMALIZE-NAME THRU 300-EXIT.
050500     MOVE WS-NORM-RESULT TO PT-NORM-NAME(PROJ-IDX).
050600
050700     MOVE PT-RAW-TEAM(PROJ-IDX) TO WS-LP-NFL-TEAM.
050800     PERFORM 320-NORMALIZE-TEAM THRU 320-EXIT.
050900     MOVE WS-LP-NFL-TEAM TO PT-NORM-TEAM(PROJ-IDX).
051000
051100     PERFORM 050-READ-PROJ-REC THRU 050-EXIT.
051200 055-EXIT.
051300     EXIT.
051400
051500 060-READ-CONFIG-REC.
051600     READ CONF-FILE INTO LG-CONFIG-RECORD
051700     AT END
051800        DISPLAY 'PLYRMAP - CONFIG FILE EMPTY, RUN ABORTED'
051900        MOVE 16 TO RETURN-CODE
052000        GOBACK
052100     END-READ.
052200 060-EXIT.
052300     EXIT.
052400
052500 100-MAINLINE.
052600     MOVE 'Y' TO WS-RECORD-VALID-SW.
052700     MOVE SPACES TO WS-REJECT-REASON.
052800     PERFORM 200-VALIDATE-LEAGUE-PLAYER THRU 200-EXIT.
052900
053000     IF RECORD-IS-VALID
053100        ADD +1 TO LGPLYR-RECS-VALID
053200        PERFORM 400-FIND-BEST-MATCH THRU 400-EXIT
053300        IF MATCH-FOUND
053400           PERFORM 420-BUILD-MAPPING-REC THRU 420-EXIT
053500           PERFORM 430-WRITE-MAPPING-REC THRU 430-EXIT
053600           ADD +1 TO PLAYERS-MAPPED
053700        ELSE
053800           ADD +1 TO MAPPING-MISSES
053900           MOVE 'NO MATCH'         TO WS-ERRV-REASON
054000           MOVE WS-LP-PLAYER-ID    TO WS-ERRV-PLAYER-ID
054100           WRITE ERR-REC FROM WS-ERROR-REC-KEY-VIEW
054200        END-IF
054300     ELSE
054400        ADD +1 TO LGPLYR-RECS-REJECTED
054500        MOVE WS-LP-PLAYER-ID     TO WS-ERR-PLAYER-ID
054600        MOVE WS-LP-TEAM-ID       TO WS-ERR-TEAM-ID
054700        MOVE WS-LP-PLAYER-NAME   TO WS-ERR-PLAYER-NAME
054800        MOVE WS-LP-POSITION      TO WS-ERR-POSITION
054900        MOVE WS-LP-NFL-TEAM      TO WS-ERR-NFL-TEAM
055000        MOVE WS-REJECT-REASON    TO WS-ERR-REASON
055100        WRITE ERR-REC FROM WS-ERROR-REC
055200     END-IF.
055300
055400     PERFORM 110-READ-LGPLYR THRU 110-EXIT.
055500 100-EXIT.
055600     EXIT.
055700
055800 110-READ-LGPLYR.
055900     READ LGPLYR-FILE INTO WS-LGPLYR-WORK
056000     AT END
056100        MOVE 'Y' TO WS-EOF-LGPLYR-SW
056200        GO TO 110-EXIT
056300     END-READ.
056400     ADD +1 TO LGPLYR-RECS-READ.
056500 110-EXIT.
056600     EXIT.
056700
056800 200-VALIDATE-LEAGUE-PLAYER.
056900     MOVE 'Y' TO WS-RECORD-VALID-SW.
057000
057100     IF WS-LP-PLAYER-ID = SPACES
057200        MOVE 'N' TO WS-RECORD-VALID-SW
057300        MOVE 'BLANK PLAYER ID' TO WS-REJECT-REASON
057400        GO TO 200-EXIT
057500     END-IF.
057600
057700     IF WS-LP-TEAM-ID = SPACES OR WS-LP-PLAYER-NAME = SPACES
057800        MOVE 'N' TO WS-RECORD-VALID-SW
057900        MOVE 'BLANK KEY FIELD' TO WS-REJECT-REASON
058000        GO TO 200-EXIT
058100     END-IF.
058200
058300     IF WS-LP-POSITION = 'QB ' OR 'RB ' OR 'WR ' OR 'TE '
058400                         OR 'K  ' OR 'DST' OR 'DEF'
058500        CONTINUE
058600     ELSE
058700        MOVE 'N' TO WS-RECORD-VALID-SW
058800        MOVE 'BAD POSITION' TO WS-REJECT-REASON
058900        GO TO 200-EXIT
059000     END-IF.
059010*** DEF IS A SYNONYM OF DST - NORMALIZE HERE THE SAME WAY
059020*** 055-LOAD-PROJ-TABLE NORMALIZES FP-POSITION, SO THE MATCH
059030*** PASS IN 405-SCORE-ONE-PROJ COMPARES LIKE AGAINST LIKE
059040     IF WS-LP-POSITION = 'DEF'
059050        MOVE 'DST' TO WS-LP-POSITION
059060     END-IF.
059100
059200     IF WS-LP-INJURY-STATUS = SPACES
059300                            OR 'HEALTHY'
059400                            OR 'PROBABLE'
059500                            OR 'QUESTIONABLE'
059600                            OR 'DOUBTFUL'
059700                            OR 'OUT'
059800                            OR 'IR'
059900                            OR 'PUP'
060000        CONTINUE
060100     ELSE
060200        MOVE 'N' TO WS-RECORD-VALID-SW
060300        MOVE 'BAD INJURY CODE' TO WS-REJECT-REASON
060400        GO TO 200-EXIT
060500     END-IF.
060600
060700     IF WS-LP-BYE-WEEK = 0
060800        CONTINUE
060900     ELSE
061000        IF WS-LP-BYE-WEEK < 1 OR WS-LP-BYE-WEEK > 18
061100           MOVE 'N' TO WS-RECORD-VALID-SW
061200           MOVE 'BAD BYE WEEK' TO WS-REJECT-REASON
061300        END-IF
061400     END-IF.
061410
061420     IF RECORD-IS-VALID
061430        PERFORM 210-CHECK-ROSTER-CAP THRU 210-EXIT
061440     END-IF.
061500 200-EXIT.
061600     EXIT.
061610
061620***--------------------------------------------------------***
061630*** ROSTER-SIZE CAP - A TEAM MAY NOT EXCEED 25 PLAYERS, PER
061640*** HD-0449.  SCANS WS-TEAM-COUNT-TABLE FOR WS-LP-TEAM-ID; A
061650*** FIRST SIGHTING OF A TEAM ADDS A NEW ENTRY AT COUNT 1, A
061660*** REPEAT SIGHTING BUMPS THE EXISTING COUNT AND REJECTS THE
061670*** RECORD ONCE THE BUMPED COUNT WOULD TOP 25
061680***--------------------------------------------------------***
061690 210-CHECK-ROSTER-CAP.
061700     MOVE 'N' TO WS-TC-FOUND-SW.
061710     PERFORM 215-SCAN-TEAM-COUNT-TABLE THRU 215-EXIT
061720        VARYING WS-TC-IDX FROM 1 BY 1
061730        UNTIL WS-TC-IDX > WS-TC-REC-COUNT OR WS-TC-FOUND.
061740     IF NOT WS-TC-FOUND
061750        IF WS-TC-REC-COUNT < 40
061760           ADD 1 TO WS-TC-REC-COUNT
061770           SET WS-TC-IDX TO WS-TC-REC-COUNT
061780           MOVE WS-LP-TEAM-ID TO WS-TC-TEAM-ID(WS-TC-IDX)
061790           MOVE 1 TO WS-TC-PLAYER-COUNT(WS-TC-IDX)
061800        END-IF
061810     ELSE
061820        ADD 1 TO WS-TC-PLAYER-COUNT(WS-TC-IDX)
061830        IF WS-TC-PLAYER-COUNT(WS-TC-IDX) > 25
061840           MOVE 'N' TO WS-RECORD-VALID-SW
061850           MOVE 'ROSTER OVER LIMIT' TO WS-REJECT-REASON
061860        END-IF
061870     END-IF.
061880 210-EXIT.
061890     EXIT.
061900
061910 215-SCAN-TEAM-COUNT-TABLE.
061920     IF WS-TC-TEAM-ID(WS-TC-IDX) = WS-LP-TEAM-ID
061930        MOVE 'Y' TO WS-TC-FOUND-SW
061940     END-IF.
061950 215-EXIT.
061960     EXIT.
061970
061980 300-NORMALIZE-NAME.
061985*** TRIM / UPPERCASE / STRIP PUNCTUATION / COLLAPSE SPACES /
061990*** DROP A TRAILING GENERATIONAL SUFFIX / SWAP A LONG-FORM FIRST
061995*** NAME FOR ITS NICKNAME.  INPUT IS WS-NORM-RAW, RESULT COMES
061998*** BACK IN WS-NORM-RESULT AND IN WS-NORM-WORD-TAB (TOKENIZED).
062300     INSPECT WS-NORM-RAW CONVERTING
062400             'abcdefghijklmnopqrstuvwxyz'
062500          TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
062600     MOVE SPACES TO WS-NORM-RESULT.
062700     MOVE 0 TO WS-BUILD-SUB.
062800
062900     PERFORM 302-STRIP-PUNCTUATION THRU 302-EXIT
063000        VARYING WS-SCAN-SUB FROM 1 BY 1
063100        UNTIL WS-SCAN-SUB > 30.
063200
063300*** COLLAPSE RUNS OF SPACES TO ONE AND SPLIT INTO WORDS
063400     PERFORM 305-TOKENIZE-RESULT THRU 305-EXIT.
063500
063600*** STRIP A TRAILING GENERATIONAL SUFFIX
063700     IF WS-NORM-WORD-COUNT > 1
063800        PERFORM 307-STRIP-SUFFIX THRU 307-EXIT
063900           VARYING WS-SCAN-SUB FROM 1 BY 1
064000           UNTIL WS-SCAN-SUB > 6
064100     END-IF.
064200
064300*** SUBSTITUTE A NICKNAME FOR THE FIRST WORD, FIRST MATCH ONLY
064400     SET NICK-IDX TO 1.
064500     SEARCH NICKNAME-ENTRY
064600        WHEN NICK-LONG-FORM(NICK-IDX) = WS-NORM-WORD-TAB(1)
064700             MOVE NICK-SHORT-FORM(NICK-IDX) TO WS-NORM-WORD-TAB(1)
064800     END-SEARCH.
064900
065000*** REBUILD THE NORMALIZED TEXT FROM THE (POSSIBLY SHORTENED)
065100*** WORD TABLE
065200     MOVE SPACES TO WS-NORM-RESULT.
065300     MOVE 0 TO WS-BUILD-SUB.
065400     PERFORM 309-REBUILD-WORD THRU 309-EXIT
065500        VARYING WS-SCAN-SUB FROM 1 BY 1
065600        UNTIL WS-SCAN-SUB > WS-NORM-WORD-COUNT.
065700 300-EXIT.
065800     EXIT.
065900
066000 302-STRIP-PUNCTUATION.
066100     MOVE WS-NORM-RAW(WS-SCAN-SUB:1) TO WS-SCAN-CHAR.
066200     IF (WS-SCAN-CHAR >= 'A' AND WS-SCAN-CHAR <= 'Z')
066300         OR (WS-SCAN-CHAR >= '0' AND WS-SCAN-CHAR <= '9')
066400         OR WS-SCAN-CHAR = SPACE
066500        ADD +1 TO WS-BUILD-SUB
066600        MOVE WS-SCAN-CHAR TO WS-NORM-RESULT(WS-BUILD-SUB:1)
066700     END-IF.
066800 302-EXIT.
066900     EXIT.
067000
067100 307-STRIP-SUFFIX.
067200     IF WS-NORM-WORD-TAB(WS-NORM-WORD-COUNT) =
067300              SUFFIX-ENTRY(WS-SCAN-SUB)
067400        SUBTRACT 1 FROM WS-NORM-WORD-COUNT
067500     END-IF.
067600 307-EXIT.
067700     EXIT.
067800
067900 309-REBUILD-WORD.
068000     IF WS-SCAN-SUB > 1
068100        ADD +1 TO WS-BUILD-SUB
068200        MOVE SPACE TO WS-NORM-RESULT(WS-BUILD-SUB:1)
068300     END-IF.
068400     STRING WS-NORM-WORD-TAB(WS-SCAN-SUB) DELIMITED BY SPACE
068500            INTO WS-NORM-RESULT WITH POINTER WS-BUILD-SUB.
068600     SUBTRACT 1 FROM WS-BUILD-SUB.
068700 309-EXIT.
068800     EXIT.
068900
069000 305-TOKENIZE-RESULT.
069100     MOVE 0 TO WS-NORM-WORD-COUNT.
069200     MOVE SPACES TO WS-NORM-WORD-TAB(1) WS-NORM-WORD-TAB(2)
069300                    WS-NORM-WORD-TAB(3) WS-NORM-WORD-TAB(4)
069400                    WS-NORM-WORD-TAB(5) WS-NORM-WORD-TAB(6).
069500     UNSTRING WS-NORM-RESULT DELIMITED BY ALL SPACE
069600        INTO WS-NORM-WORD-TAB(1) WS-NORM-WORD-TAB(2)
069700             WS-NORM-WORD-TAB(3) WS-NORM-WORD-TAB(4)
069800             WS-NORM-WORD-TAB(5) WS-NORM-WORD-TAB(6)
069900        TALLYING IN WS-NORM-WORD-COUNT.
070000 305-EXIT.
070100     EXIT.
070200
070300 320-NORMALIZE-TEAM.
070400*** INPUT/OUTPUT IS WS-LP-NFL-TEAM.  UPPERCASE, THEN SCAN THE
070500*** VARIANT TABLE TOP TO BOTTOM FOR AN ALIAS MATCH.
070600     INSPECT WS-LP-NFL-TEAM CONVERTING
070700             'abcdefghijklmnopqrstuvwxyz'
070800          TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
070900     MOVE 'N' TO WS-TEAM-FOUND-SW.
071000     PERFORM 322-SCAN-TEAM-VARIANT THRU 322-EXIT
071100        VARYING TEAM-VARIANT-IDX FROM 1 BY 1
071200        UNTIL TEAM-VARIANT-IDX > 32 OR TEAM-MATCHED.
071300 320-EXIT.
071400     EXIT.
071500
071600 322-SCAN-TEAM-VARIANT.
071700     IF WS-LP-NFL-TEAM = TV-STD-ABBREV(TEAM-VARIANT-IDX)
071800        MOVE 'Y' TO WS-TEAM-FOUND-SW
071900     ELSE
072000        PERFORM 324-SCAN-TEAM-ALIAS THRU 324-EXIT
072100           VARYING WS-SCAN-SUB FROM 1 BY 1
072200           UNTIL WS-SCAN-SUB > 3 OR TEAM-MATCHED
072300     END-IF.
072400 322-EXIT.
072500     EXIT.
072600
072700 324-SCAN-TEAM-ALIAS.
072800     IF TV-ALIAS(TEAM-VARIANT-IDX WS-SCAN-SUB) NOT = SPACES
072900        AND WS-LP-NFL-TEAM = TV-ALIAS(TEAM-VARIANT-IDX
073000                                       WS-SCAN-SUB)
073100        MOVE TV-STD-ABBREV(TEAM-VARIANT-IDX) TO WS-LP-NFL-TEAM
073200        MOVE 'Y' TO WS-TEAM-FOUND-SW
073300     END-IF.
073400 324-EXIT.
073500     EXIT.
073600
073700 340-NAME-SIMILARITY.
073800*** WS-NORM-RESULT/WS-NORM-WORD-TAB HOLD NAME A (THE PROJECTION
073900*** NAME, ALREADY NORMALIZED AND TOKENIZED BY 300/305);
074000*** WS-OTHER-RESULT/WS-OTHER-WORD-TAB HOLD NAME B (THE LEAGUE
074100*** PLAYER NAME).  RESULT COMES BACK IN WS-NAME-SIMILARITY -
074200*** EQUAL NAMES SCORE 1.0, ONE NAME CONTAINED IN THE OTHER
074300*** SCORES 0.9, OTHERWISE THE JACCARD WORD-SET RATIO IS USED.
074400     IF WS-NORM-RESULT = WS-OTHER-RESULT
074500        MOVE 1 TO WS-NAME-SIMILARITY
074600        GO TO 340-EXIT
074700     END-IF.
074800
074900*** TRIMMED LENGTH OF EACH NORMALIZED NAME, USED SO THE CONTAINS
075000*** TEST COMPARES ONLY THE SIGNIFICANT CHARACTERS AND NOT THE
075100*** TRAILING FILLER SPACES OF THE PIC X(30) WORK FIELDS
075200     PERFORM 341-FIND-LAST-CHAR THRU 341-EXIT
075300        VARYING WS-NORM-NAME-LEN FROM 30 BY -1
075400        UNTIL WS-NORM-NAME-LEN = 0
075500           OR WS-NORM-RESULT(WS-NORM-NAME-LEN:1) NOT = SPACE.
075600     PERFORM 343-FIND-LAST-OTHER-CHAR THRU 343-EXIT
075700        VARYING WS-OTHER-NAME-LEN FROM 30 BY -1
075800        UNTIL WS-OTHER-NAME-LEN = 0
075900           OR WS-OTHER-RESULT(WS-OTHER-NAME-LEN:1) NOT = SPACE.
076000
076100     IF WS-NORM-NAME-LEN > 0 AND WS-OTHER-NAME-LEN > 0
076200        IF WS-NORM-NAME-LEN <= WS-OTHER-NAME-LEN
076300           INSPECT WS-OTHER-RESULT(1:WS-OTHER-NAME-LEN)
076400                   TALLYING WS-SCAN-SUB FOR ALL
076500                   WS-NORM-RESULT(1:WS-NORM-NAME-LEN)
076600        ELSE
076700           INSPECT WS-NORM-RESULT(1:WS-NORM-NAME-LEN)
076800                   TALLYING WS-SCAN-SUB FOR ALL
076900                   WS-OTHER-RESULT(1:WS-OTHER-NAME-LEN)
077000        END-IF
077100        IF WS-SCAN-SUB > 0
077200           MOVE .9 TO WS-NAME-SIMILARITY
077300           GO TO 340-EXIT
077400        END-IF
077500     END-IF.
077600
077700     MOVE 0 TO WS-INTERSECT-COUNT WS-UNION-COUNT.
077800
077900     IF WS-NORM-WORD-COUNT = 0 OR WS-OTHER-WORD-COUNT = 0
078000        MOVE 0 TO WS-NAME-SIMILARITY
078100        GO TO 340-EXIT
078200     END-IF.
078300
078400     PERFORM 346-MATCH-ONE-WORD THRU 346-EXIT
078500        VARYING WS-SCAN-SUB FROM 1 BY 1
078600        UNTIL WS-SCAN-SUB > WS-NORM-WORD-COUNT.
078700
078800     COMPUTE WS-UNION-COUNT =
078900         WS-NORM-WORD-COUNT + WS-OTHER-WORD-COUNT
079000                             - WS-INTERSECT-COUNT.
079100
079200     IF WS-UNION-COUNT = 0
079300        MOVE 0 TO WS-NAME-SIMILARITY
079400     ELSE
079500        COMPUTE WS-NAME-SIMILARITY ROUNDED =
079600            WS-INTERSECT-COUNT / WS-UNION-COUNT
079700     END-IF.
079800 340-EXIT.
079900     EXIT.
080000
080100 341-FIND-LAST-CHAR.
080200     CONTINUE.
080300 341-EXIT.
080400     EXIT.
080500
080600 343-FIND-LAST-OTHER-CHAR.
080700     CONTINUE.
080800 343-EXIT.
080900     EXIT.
081000
081100 346-MATCH-ONE-WORD.
081200     MOVE 'N' TO WS-WORD-MATCHED-SW.
081300     PERFORM 348-SCAN-OTHER-WORDS THRU 348-EXIT
081400        VARYING WS-BUILD-SUB FROM 1 BY 1
081500        UNTIL WS-BUILD-SUB > WS-OTHER-WORD-COUNT.
081600     IF WORD-WAS-MATCHED
081700        ADD +1 TO WS-INTERSECT-COUNT
081800     END-IF.
081900 346-EXIT.
082000     EXIT.
082100
082200 348-SCAN-OTHER-WORDS.
082300     IF WS-NORM-WORD-TAB(WS-SCAN-SUB) =
082400              WS-OTHER-WORD-TAB(WS-BUILD-SUB)
082500        MOVE 'Y' TO WS-WORD-MATCHED-SW
082600     END-IF.
082700 348-EXIT.
082800     EXIT.
082900
083000 400-FIND-BEST-MATCH.
083100     MOVE 'N' TO WS-MATCH-FOUND-SW.
083200     MOVE 0 TO WS-BEST-SCORE.
083300     MOVE 0 TO WS-BEST-IDX.
083400
083500*** NORMALIZE THE LEAGUE PLAYER'S NAME AND TEAM ONCE PER RECORD
083600     MOVE WS-LP-PLAYER-NAME TO WS-NORM-RAW.
083700     PERFORM 300-NORMALIZE-NAME THRU 300-EXIT.
083800     MOVE WS-NORM-RESULT TO WS-OTHER-RESULT.
083900     MOVE WS-NORM-WORD-COUNT TO WS-OTHER-WORD-COUNT.
084000     MOVE WS-NORM-WORD-TAB(1) TO WS-OTHER-WORD-TAB(1).
084100     MOVE WS-NORM-WORD-TAB(2) TO WS-OTHER-WORD-TAB(2).
084200     MOVE WS-NORM-WORD-TAB(3) TO WS-OTHER-WORD-TAB(3).
084300     MOVE WS-NORM-WORD-TAB(4) TO WS-OTHER-WORD-TAB(4).
084400     MOVE WS-NORM-WORD-TAB(5) TO WS-OTHER-WORD-TAB(5).
084500     MOVE WS-NORM-WORD-TAB(6) TO WS-OTHER-WORD-TAB(6).
084600     PERFORM 320-NORMALIZE-TEAM THRU 320-EXIT.
084700
084800     PERFORM 405-SCORE-ONE-PROJ THRU 405-EXIT
084900        VARYING PROJ-IDX FROM 1 BY 1
085000        UNTIL PROJ-IDX > PROJ-REC-COUNT.
085100 400-EXIT.
085200     EXIT.
085300
085400 405-SCORE-ONE-PROJ.
085500     IF PT-POSITION(PROJ-IDX) = WS-LP-POSITION
085600        MOVE PT-NORM-NAME(PROJ-IDX) TO WS-NORM-RESULT
085700        PERFORM 305-TOKENIZE-RESULT THRU 305-EXIT
085800        PERFORM 340-NAME-SIMILARITY THRU 340-EXIT
085900        MOVE 0 TO WS-TEAM-BONUS
086000        IF PT-NORM-TEAM(PROJ-IDX) = WS-LP-NFL-TEAM
086100           MOVE .1 TO WS-TEAM-BONUS
086200        END-IF
086300        COMPUTE WS-MATCH-SCORE =
086400             WS-NAME-SIMILARITY + WS-TEAM-BONUS
086500        IF WS-MATCH-SCORE > WS-BEST-SCORE
086600            AND WS-MATCH-SCORE >= .7
086700           MOVE WS-MATCH-SCORE TO WS-BEST-SCORE
086800           MOVE PROJ-IDX TO WS-BEST-IDX
086900           MOVE 'Y' TO WS-MATCH-FOUND-SW
087000        END-IF
087100     END-IF.
087200 405-EXIT.
087300     EXIT.
087400
087500 420-BUILD-MAPPING-REC.
087600     INITIALIZE FP-MAP-RECORD.
087700*** NO INPUT FILE ON THIS RUN CARRIES A PLATFORM CODE - LEFT
087800*** BLANK, SEE HD-0366 IN THE CHANGE LOG ABOVE
087900     MOVE SPACES                        TO FM-PLATFORM.
088000     MOVE WS-LP-PLAYER-ID                TO
088100                                 FM-PLATFORM-PLAYER-ID.
088200     SET PROJ-IDX TO WS-BEST-IDX.
088300     MOVE PT-SLUG(PROJ-IDX)               TO FM-FP-SLUG.
088400     MOVE WS-LP-PLAYER-NAME               TO FM-PLAYER-NAME.
088500     MOVE WS-LP-POSITION                  TO FM-POSITION.
088600     MOVE PT-NORM-TEAM(PROJ-IDX)           TO FM-TEAM.
088700     MOVE 'N'                              TO FM-MANUAL-OVERRIDE.
088800 420-EXIT.
088900     EXIT.
089000
089100 430-WRITE-MAPPING-REC.
089200     WRITE FP-MAP-RECORD.
089300 430-EXIT.
089400     EXIT.
089500
089600 900-WRAP-UP.
089700     DISPLAY 'PLYRMAP - RECORDS READ     ' LGPLYR-RECS-READ.
089800     DISPLAY 'PLYRMAP - RECORDS VALID    ' LGPLYR-RECS-VALID.
089900     DISPLAY 'PLYRMAP - RECORDS REJECTED ' LGPLYR-RECS-REJECTED.
090000     DISPLAY 'PLYRMAP - PLAYERS MAPPED   ' PLAYERS-MAPPED.
090100     DISPLAY 'PLYRMAP - MAPPING MISSES   ' MAPPING-MISSES.
090200     CLOSE PROJ-FILE.
090300     CLOSE LGPLYR-FILE.
090400     CLOSE CONF-FILE.
090500     CLOSE MAP-FILE.
090600     CLOSE ERR-FILE.
090700     DISPLAY 'PLYRMAP - NORMAL END OF JOB'.
090800 900-EXIT.
090900     EXIT.
