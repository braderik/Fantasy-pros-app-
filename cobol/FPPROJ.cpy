000100*****************************************************************
000200*  FPPROJ.CPY
000300*  RECORD LAYOUT FOR THE WEEKLY EXPERT-CONSENSUS PROJECTION FILE
000400*  ONE RECORD PER RANKED NFL PLAYER, ORDERED BY ECR-RANK ASC
000500*  USED BY:  PLYRMAP  (LOADS PROJ-TABLE, MATCHES LEAGUE PLAYERS)
000600*            VORTRADE (LOADS PROJ-TABLE, COMPUTES BASELINES/VOR)
000700*-----------------------------------------------------------------
000800*  CHANGE LOG
000900*  DATE       BY   TICKET    DESCRIPTION
001000*  02/11/13   RLJ  HD-0101   ORIGINAL LAYOUT - BUILT FROM THE
001100*                            FANTASYPROS CONSENSUS EXTRACT
001200*  09/03/14   RLJ  HD-0188   WIDENED FP-SLUG TO 24 FOR THE LONGER
001300*                            SUFFIXED SLUGS (E.G. -DEF, -JR)
001400*  04/22/19   DKM  HD-0341   ADDED FP-POS-DST/FP-POS-DEF 88-LEVELS
001500*                            SO DEF INPUT MAPS TO DST DOWNSTREAM
001600*  01/08/99   RLJ  Y2K-014   CENTURY REVIEW - NO DATE FIELDS ON
001700*                            THIS RECORD, NO CHANGE REQUIRED
001800*****************************************************************
001900 01  FP-PROJ-RECORD.
002000*** UNIQUE KEY ASSIGNED BY THE PROJECTION SOURCE
002100     05  FP-SLUG                  PIC X(24).
002200*** FULL DISPLAY NAME OF THE PLAYER
002300     05  FP-PLAYER-NAME           PIC X(30).
002400*** POSITION CODE - VALIDATED SET, DEF TREATED AS DST DOWNSTREAM
002500     05  FP-POSITION              PIC X(03).
002600         88  FP-POS-QB                     VALUE 'QB '.
002700         88  FP-POS-RB                     VALUE 'RB '.
002800         88  FP-POS-WR                     VALUE 'WR '.
002900         88  FP-POS-TE                     VALUE 'TE '.
003000         88  FP-POS-K                      VALUE 'K  '.
003100         88  FP-POS-DST                    VALUE 'DST'.
003200         88  FP-POS-DEF                    VALUE 'DEF'.
003300         88  FP-POS-VALID                  VALUE 'QB ' 'RB '
003400                                                  'WR ' 'TE '
003500                                                  'K  ' 'DST'
003600                                                  'DEF'.
003700*** NFL TEAM ABBREVIATION AS CARRIED BY THE PROJECTION SOURCE -
003800*** MAY BE A CITY/NICKNAME VARIANT, NORMALIZED DOWNSTREAM
003900     05  FP-TEAM                  PIC X(05).
004000*** EXPERT CONSENSUS RANK, 1 = BEST AT THE POSITION
004100     05  FP-ECR-RANK              PIC 9(04).
004200*** REST-OF-SEASON PROJECTED FANTASY POINTS, 2 DECIMALS IMPLIED
004300     05  FP-ROS-POINTS            PIC 9(04)V99.
004400*** PAD TO AN 80 BYTE PHYSICAL RECORD
004500     05  FILLER                   PIC X(08).
