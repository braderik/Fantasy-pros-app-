000100*****************************************************************
000200*  LGPLYR.CPY
000300*  RECORD LAYOUT FOR THE LEAGUE ROSTER FILE - ONE RECORD PER
000400*  PLAYER ROSTERED BY A TEAM IN THE LEAGUE, GROUPED BY TEAM-ID
000500*  USED BY:  PLYRMAP  (VALIDATES, MATCHES TO FPPROJ)
000600*            VORTRADE (BUILDS PER-TEAM ROSTER TABLES, VOR, TRADES)
000700*-----------------------------------------------------------------
000800*  CHANGE LOG
000900*  DATE       BY   TICKET    DESCRIPTION
001000*  02/11/13   RLJ  HD-0101   ORIGINAL LAYOUT
001100*  11/19/15   RLJ  HD-0229   ADDED LP-INJURY-STATUS - COMMISSIONER
001200*                            WANTS IR/PUP CALLED OUT ON THE SHEET
001300*  06/02/17   DKM  HD-0276   ADDED LP-BYE-WEEK, 0 = NOT YET SET
001400*  01/08/99   RLJ  Y2K-014   CENTURY REVIEW - NO DATE FIELDS ON
001500*                            THIS RECORD, NO CHANGE REQUIRED
001550*  08/10/26   KMT  HD-0448   DROPPED LP-PLAYER-KEY - IT WAS JUST
001560*                            LP-PLAYER-ID UNDER ANOTHER NAME, NO
001570*                            PROGRAM EVER REFERENCED IT
001600*****************************************************************
001700 01  LG-PLAYER-RECORD.
001800*** PLATFORM-SPECIFIC PLAYER ID, MUST BE NON-BLANK
001900     05  LP-PLAYER-ID             PIC X(10).
002000*** OWNING FANTASY TEAM ID - CONTROL KEY FOR ROSTER BUILD
002100     05  LP-TEAM-ID               PIC X(10).
002600     05  LP-PLAYER-NAME           PIC X(30).
002700*** POSITION CODE - SAME VALID SET AS FPPROJ
002800     05  LP-POSITION              PIC X(03).
002900         88  LP-POS-QB                     VALUE 'QB '.
003000         88  LP-POS-RB                     VALUE 'RB '.
003100         88  LP-POS-WR                     VALUE 'WR '.
003200         88  LP-POS-TE                     VALUE 'TE '.
003300         88  LP-POS-K                      VALUE 'K  '.
003400         88  LP-POS-DST                    VALUE 'DST'.
003500         88  LP-POS-DEF                    VALUE 'DEF'.
003600         88  LP-POS-VALID                  VALUE 'QB ' 'RB '
003700                                                  'WR ' 'TE '
003800                                                  'K  ' 'DST'
003900                                                  'DEF'.
004000*** NFL TEAM ABBREVIATION - VARIANT, NORMALIZED DOWNSTREAM
004100     05  LP-NFL-TEAM              PIC X(05).
004200*** BLANK OR ONE OF THE VALID INJURY CODES
004300     05  LP-INJURY-STATUS         PIC X(12).
004400         88  LP-INJ-BLANK                  VALUE SPACES.
004500         88  LP-INJ-HEALTHY                VALUE 'HEALTHY'.
004600         88  LP-INJ-PROBABLE               VALUE 'PROBABLE'.
004700         88  LP-INJ-QUESTIONABLE           VALUE 'QUESTIONABLE'.
004800         88  LP-INJ-DOUBTFUL               VALUE 'DOUBTFUL'.
004900         88  LP-INJ-OUT                    VALUE 'OUT'.
005000         88  LP-INJ-IR                     VALUE 'IR'.
005100         88  LP-INJ-PUP                    VALUE 'PUP'.
005200         88  LP-INJ-VALID                  VALUE SPACES
005300                                                  'HEALTHY'
005400                                                  'PROBABLE'
005500                                                  'QUESTIONABLE'
005600                                                  'DOUBTFUL'
005700                                                  'OUT'
005800                                                  'IR'
005900                                                  'PUP'.
006000*** 0 = NOT YET KNOWN, ELSE 1-18
006100     05  LP-BYE-WEEK              PIC 9(02).
006200*** PAD TO AN 80 BYTE PHYSICAL RECORD
006300     05  FILLER                   PIC X(08).
