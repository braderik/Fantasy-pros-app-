000100*****************************************************************
000200*  LGCONF.CPY
000300*  RECORD LAYOUT FOR THE LEAGUE CONFIGURATION FILE - ONE RECORD
000400*  PER RUN, CARRIES SCORING FORMAT, STARTING SLOT COUNTS, AND THE
000500*  TRADE-SEARCH PARAMETERS FOR THE REQUESTING TEAM
000600*  USED BY:  PLYRMAP  (READS THE RECORD, ABORTS IF MISSING - DOES
000610*                      NOT REFERENCE A SINGLE FIELD BELOW)
000620*            VORTRADE (VALIDATES/DEFAULTS THE RECORD AT HOUSEKEEPING,
000630*                      THEN DRIVES BASELINES, LINEUP VOR, TRADE SCAN)
000800*-----------------------------------------------------------------
000900*  CHANGE LOG
001000*  DATE       BY   TICKET    DESCRIPTION
001100*  02/18/13   RLJ  HD-0103   ORIGINAL LAYOUT
001200*  07/30/16   DKM  HD-0254   ADDED LC-TE-PREMIUM SWITCH
001300*  03/05/18   RLJ  HD-0301   ADDED LC-SUPERFLEX AND LC-MAX-PER-
001400*                            SIDE / LC-TWO-FOR-ONE FOR THE NEW
001500*                            TRADE-FINDER MODULE
001600*  01/08/99   RLJ  Y2K-014   CENTURY REVIEW - NO DATE FIELDS ON
001700*                            THIS RECORD, NO CHANGE REQUIRED
001800*  08/10/26   KMT  HD-0447   DROPPED LC-SLOT-K / LC-SLOT-DST -
001900*                            K AND DST CARRY NO CONFIGURED SLOT,
002000*                            BASELINE CALC TREATS THEM AS ZERO
002100*                            BASE STARTERS - REALIGNED FIELD
002200*                            ORDER TO MATCH THE FEED LAYOUT
002210*  08/10/26   KMT  HD-0449   THE 88-LEVELS ON LC-SCORING-FORMAT
002220*                            WERE DECLARED BUT NEVER ACTUALLY
002230*                            TESTED ANYWHERE IN THE TREE - VORTRADE
002240*                            NOW EDITS/DEFAULTS THIS RECORD AT
002250*                            HOUSEKEEPING, BEFORE A SINGLE FIELD ON
002260*                            IT IS TRUSTED.  UPDATED THE USED-BY
002270*                            NOTE ABOVE - PLYRMAP READS THIS RECORD
002280*                            BUT NEVER TOUCHES A FIELD ON IT
002300*****************************************************************
002400 01  LG-CONFIG-RECORD.
002500*** PPR / HALF / STANDARD - 0.5PPR AND HALF_PPR MAP TO HALF
002600     05  LC-SCORING-FORMAT        PIC X(08).
002700         88  LC-FMT-PPR                    VALUE 'PPR     '.
002800         88  LC-FMT-HALF                    VALUE 'HALF    '.
002900         88  LC-FMT-STANDARD                VALUE 'STANDARD'.
003000         88  LC-FMT-HALF-VARIANT            VALUE '0.5PPR  '
003100                                                   'HALF_PPR'.
003200     05  LC-PASS-TD-PTS           PIC 9(02).
003300*** STARTING SLOT COUNTS, HELD BOTH AS NAMED FIELDS (FOR THE
003400*** REPORT) AND AS A TABLE (FOR THE POSITION-ORDER LOOPS IN
003500*** THE VOR CALCULATOR AND THE OPTIMAL-LINEUP BUILDER). K AND
003600*** DST CARRY NO CONFIGURED SLOT COUNT - THE BASELINE CALC
003700*** TREATS THEIR BASE-STARTERS AS A HARDCODED ZERO
003800     05  LC-SLOT-QB               PIC 9(02).
003900     05  LC-SLOT-RB               PIC 9(02).
004000     05  LC-SLOT-WR               PIC 9(02).
004100     05  LC-SLOT-TE               PIC 9(02).
004200     05  LC-SLOT-FLEX             PIC 9(02).
004300     05  LC-SLOT-SUPERFLEX        PIC 9(02).
004400     05  LC-SLOT-BENCH            PIC 9(02).
004500*** TABLE VIEW OF THE FOUR CONFIGURABLE STARTING POSITIONS, IN
004600*** THE ORDER THE BUSINESS RULES WALK THEM - QB, RB, WR, TE
004700     05  LC-SLOT-TABLE-VIEW REDEFINES LC-SLOT-QB.
004800         10  LC-SLOT-OF-POS       PIC 9(02) OCCURS 4 TIMES
004900                                   INDEXED BY LC-SLOT-IDX.
005000*** Y/N - ADD 10% OF ROS-POINTS TO RAW VOR FOR TIGHT ENDS
005100     05  LC-TE-PREMIUM            PIC X(01).
005200         88  LC-TE-PREMIUM-ON              VALUE 'Y'.
005300     05  LC-NUM-TEAMS             PIC 9(02).
005400     05  LC-MY-TEAM-ID            PIC X(10).
005500*** 1-5, MAX PLAYERS ON EACH SIDE OF A CANDIDATE TRADE
005600     05  LC-MAX-PER-SIDE          PIC 9(01).
005700*** Y/N - CONSIDER 2-FOR-1 / 1-FOR-2 UNEVEN TRADES
005800     05  LC-TWO-FOR-ONE           PIC X(01).
005900         88  LC-TWO-FOR-ONE-ON              VALUE 'Y'.
006000*** PAD TO THE PHYSICAL RECORD WIDTH
006100     05  FILLER                   PIC X(26).
